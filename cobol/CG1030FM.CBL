000100******************************************************************
000200*                                                                *
000300*   I D E N T I F I C A T I O N   D I V I S I O N               *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CG1030FM.
000800 AUTHOR.        J. ROJAS.
000900 INSTALLATION.  FACTORIA - DEPTO. DE SISTEMAS.
001000 DATE-WRITTEN.  02/09/1989.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENCIAL - USO INTERNO FACTORIA.
001300******************************************************************
001400*                                                                *
001500*  APLICACION: CG1 - GANANCIAS DE CAPITAL (IMPUESTO ANUAL)       *
001600*                                                                *
001700*  DESCRIPCION: CASACION FIFO DE LOTES DE CASA DE BOLSA.  LEE    *
001800*               TODO EL HISTORICO DE TRANSACCIONES (COMPRA/      *
001900*               VENTA) ORDENADAS ASCENDENTE POR FECHA Y MANTIENE *
002000*               UN INVENTARIO DE LOTES POR SIMBOLO.  CADA VENTA  *
002100*               CONSUME LOTES EN ORDEN DE ADQUISICION (FIFO); SI *
002200*               LA FECHA DE VENTA ES ANTERIOR AL INICIO DEL      *
002300*               REPORTE SOLO SE DESCUENTA EL SALDO DEL LOTE, SIN *
002400*               ESCRIBIR TRANSACCION.  ESCRIBE UN REGISTRO DE    *
002500*               VENTA (SALE-TXN-WORK) POR CADA CONSUMO DE LOTE   *
002600*               DENTRO DEL PERIODO DEL REPORTE, ABRIENDO EL      *
002700*               ARCHIVO EN EXTEND A CONTINUACION DE CG1020EA.    *
002800*                                                                *
002900******************************************************************
003000*        L O G    D E   M O D I F I C A C I O N E S             *
003100******************************************************************
003200*  AUTOR     FECHA        DESCRIPCION                           *
003300*  --------  ----------   --------------------------------------*
003400*  ROJ       02/09/1989   CREACION INICIAL.  CONCILIACION DE     *
003500*                         LOTES DE COMPRA-VENTA DE DIVISAS POR   *
003600*                         FIFO - V5-0024                        *
003700*  ROJ       17/04/1990   AGREGADO AVISO CUANDO LA VENTA NO      *
003800*                         CUADRA CONTRA EL INVENTARIO - V5-0029 *
003900*  RVM       09/03/1999   REVISION DE SIGLO - FECHAS AAAAMMDD DE *
004000*                         8 DIGITOS EN TODOS LOS ARCHIVOS.  SIN  *
004100*                         CAMBIOS DE LOGICA - V5-0089            *
004200*  RVM       14/01/2021   READAPTADO PARA GANANCIAS DE CAPITAL   *
004300*                         (CG1).  ANTES CASABA LOTES DE COMPRA-  *
004400*                         VENTA DE DIVISAS; AHORA CASA LOTES DE  *
004500*                         ACCIONES DE CASA DE BOLSA Y EMITE      *
004600*                         TRANSACCIONES DE VENTA PARA EL MOTOR   *
004700*                         DE CONVERSION - CG-0101                *
004800*  MSG       03/08/2022   REINVEST SE TRATA COMO COMPRA -       *
004900*                         CG-0151                               *
005000*  PDO       21/02/2024   CORREGIDO ANCHO DE TASAS A 3 ENTEROS   *
005100*                         (CONSISTENTE CON CG1R001) - CG-0188    *
005200*  PDO       10/08/2026   WS-PROCEEDS A COMP-3 (EMPACADO, IGUAL  *
005300*                         QUE LA CASA); EL DESGLOSE ENTERO/      *
005400*                         DECIMAL QUE NO SE USABA SE MOVIO AL    *
005500*                         FEE PRORRATEADO, QUE SI SE MUESTRA -   *
005600*                         CG-0216                                *
005700******************************************************************
005800*                                                                *
005900*   E N V I R O N M E N T   D I V I S I O N                     *
006000*                                                                *
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.   IBM-370.
006500 OBJECT-COMPUTER.   IBM-370.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS CLASE-ACCION IS 'BUY       ' 'SELL      '
006900     UPSI-0 ON STATUS IS SW-CORRIDA-PRUEBA.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT PARM-CORRIDA     ASSIGN TO PARMRUN
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS IS WS-PARM-STATUS.
007500*
007600     SELECT BROKERAGE-TXNS   ASSIGN TO BROKTXN
007700            ORGANIZATION IS SEQUENTIAL
007800            FILE STATUS IS WS-BRK-STATUS.
007900*
008000     SELECT SALE-TXN-WORK    ASSIGN TO SALETXNW
008100            ORGANIZATION IS SEQUENTIAL
008200            FILE STATUS IS WS-STW-STATUS.
008300******************************************************************
008400*                                                                *
008500*   D A T A   D I V I S I O N                                   *
008600*                                                                *
008700******************************************************************
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  PARM-CORRIDA
009100     LABEL RECORDS ARE STANDARD
009200     RECORDING MODE IS F.
009300     COPY CG1C004.
009400*
009500 FD  BROKERAGE-TXNS
009600     LABEL RECORDS ARE STANDARD
009700     RECORDING MODE IS F.
009800     COPY CG1R003.
009900*
010000 FD  SALE-TXN-WORK
010100     LABEL RECORDS ARE STANDARD
010200     RECORDING MODE IS F.
010300     COPY CG1R001.
010400*
010500 WORKING-STORAGE SECTION.
010600*    SWITCH DE CORRIDA DE PRUEBA (UPSI-0) - ITEM 77 INDEPENDIENTE.
010700 77  SW-CORRIDA-PRUEBA           PIC X(01) VALUE 'N'.
010800 01  CT-CONSTANTES.
010900     05  CT-PROGRAMA                 PIC X(08)
011000                                      VALUE 'CG1030FM'.
011100     05  CT-MAX-SIMBOLOS             PIC S9(4) COMP
011200                                      VALUE 100.
011300     05  CT-MAX-LOTES                PIC S9(4) COMP
011400                                      VALUE 500.
011500     05  CT-DIAS-LARGO-PLAZO         PIC S9(5) COMP
011600                                      VALUE 730.
011700*
011800 01  WS-VARIABLES-AUXILIARES.
011900     05  WS-PARM-STATUS              PIC X(02).
012000     05  WS-BRK-STATUS               PIC X(02).
012100     05  WS-STW-STATUS               PIC X(02).
012200     05  WS-FECHA-INICIO-REPORTE     PIC 9(8).
012300     05  WS-FIR-R REDEFINES WS-FECHA-INICIO-REPORTE.
012400         10  WS-FIR-ANIO              PIC 9(4).
012500         10  WS-FIR-MES               PIC 9(2).
012600         10  WS-FIR-DIA               PIC 9(2).
012700     05  WS-CANT-PENDIENTE           PIC S9(7)V9(3).
012800     05  WS-CANT-CONSUMIDO           PIC S9(7)V9(3).
012900     05  WS-LOTE-FECHA-SEL           PIC 9(8).
013000     05  WS-LOTE-PRECIO-SEL          PIC S9(7)V9(4).
013100     05  WS-FEE-PRORRATEADO          PIC S9(7)V99.
013200     05  WS-FEE-PRORRATEADO-R REDEFINES WS-FEE-PRORRATEADO.
013300         10  WS-FP-ENTERO               PIC S9(7).
013400         10  WS-FP-DECIMAL              PIC 99.
013500     05  WS-PROCEEDS                 PIC S9(11)V99 COMP-3.
013600     05  WS-TOTAL-PROCEEDS           PIC S9(13)V99 VALUE ZERO.
013700     05  WS-TOTAL-PROCEEDS-R REDEFINES WS-TOTAL-PROCEEDS.
013800         10  WS-TP-ENTERO               PIC S9(13).
013900         10  WS-TP-DECIMAL              PIC 99.
014000     05  WS-DIAS-TENENCIA            PIC S9(5) COMP.
014100     05  WS-JDN-ACQ                  PIC S9(9) COMP.
014200     05  WS-LARGO-PLAZO-SW           PIC X(01).
014300         88  WS-ES-LARGO-PLAZO           VALUE 'Y'.
014400*
014500 01  SW-SWITCHES.
014600     05  SW-FIN-TXN                  PIC X(01) VALUE 'N'.
014700         88  FIN-TXN                     VALUE 'S'.
014800     05  SW-SIMBOLO-SW               PIC X(01) VALUE 'N'.
014900         88  SIMBOLO-ENCONTRADO          VALUE 'S'.
015000*
015100 01  CN-CONTADORES.
015200     05  CN-TXN-LEIDAS               PIC S9(7) COMP VALUE ZERO.
015300     05  CN-TXN-ESCRITAS             PIC S9(7) COMP VALUE ZERO.
015400*
015500 01  WS-TABLA-SIMBOLOS.
015600     05  WS-CANT-SIMBOLOS            PIC S9(4) COMP VALUE ZERO.
015700     05  WS-SIMBOLO-ENTRADA
015800             OCCURS 1 TO 100 TIMES
015900             DEPENDING ON WS-CANT-SIMBOLOS
016000             INDEXED BY WS-SIM-IDX.
016100         10  WS-SIM-CODIGO            PIC X(10).
016200         10  WS-SIM-CANT-LOTES        PIC S9(4) COMP
016300                                       VALUE ZERO.
016400         10  WS-SIM-LOTE
016500                 OCCURS 500 TIMES
016600                 INDEXED BY WS-LOTE-IDX.
016700             15  WS-LOTE-FECHA        PIC 9(8).
016800             15  WS-LOTE-PRECIO       PIC S9(7)V9(4).
016900             15  WS-LOTE-RESTANTE     PIC S9(7)V9(3).
017000*
017100     COPY CG1C003.
017200*
017300 LINKAGE SECTION.
017400******************************************************************
017500*                                                                *
017600*   P R O C E D U R E   D I V I S I O N                         *
017700*                                                                *
017800******************************************************************
017900 PROCEDURE DIVISION.
018000*
018100 MAINLINE.
018200     PERFORM 1000-INICIO       THRU 1000-INICIO-EXIT
018300     PERFORM 2000-PROCESO      THRU 2000-PROCESO-EXIT
018400     PERFORM 3000-FIN          THRU 3000-FIN-EXIT
018500     STOP RUN.
018600*
018700******************************************************************
018800*    1000 - ABRE ARCHIVOS, LEE PARAMETROS Y LA PRIMER TRANSAC.   *
018900******************************************************************
019000 1000-INICIO.
019100     OPEN INPUT PARM-CORRIDA
019200     PERFORM 1050-LEER-PARM THRU 1050-LEER-PARM-EXIT
019300     CLOSE PARM-CORRIDA
019400     OPEN INPUT BROKERAGE-TXNS
019500     OPEN EXTEND SALE-TXN-WORK
019600     PERFORM 1100-LEER-TXN THRU 1100-LEER-TXN-EXIT.
019700 1000-INICIO-EXIT.
019800     EXIT.
019900*
020000 1050-LEER-PARM.
020100     READ PARM-CORRIDA
020200         AT END
020300             DISPLAY 'CG1030FM - ERROR - PARMRUN SIN REGISTRO'
020400             MOVE 16 TO RETURN-CODE
020500             STOP RUN
020600     END-READ
020700     MOVE PC-FECHA-INICIO-REPORTE TO WS-FECHA-INICIO-REPORTE.
020800 1050-LEER-PARM-EXIT.
020900     EXIT.
021000*
021100 1100-LEER-TXN.
021200     READ BROKERAGE-TXNS
021300         AT END
021400             SET FIN-TXN TO TRUE
021500     END-READ.
021600 1100-LEER-TXN-EXIT.
021700     EXIT.
021800*
021900******************************************************************
022000*    2000 - MANTIENE EL INVENTARIO DE LOTES Y CASA LAS VENTAS    *
022100******************************************************************
022200 2000-PROCESO.
022300     IF FIN-TXN
022400         GO TO 2000-PROCESO-EXIT
022500     END-IF
022600     PERFORM 2100-PROCESAR-TXN THRU 2100-PROCESAR-TXN-EXIT
022700     GO TO 2000-PROCESO.
022800 2000-PROCESO-EXIT.
022900     EXIT.
023000*
023100 2100-PROCESAR-TXN.
023200     ADD 1 TO CN-TXN-LEIDAS
023300     PERFORM 2050-BUSCAR-SIMBOLO THRU 2050-BUSCAR-SIMBOLO-EXIT
023400     IF NOT SIMBOLO-ENCONTRADO
023500         PERFORM 2060-AGREGAR-SIMBOLO
023600             THRU 2060-AGREGAR-SIMBOLO-EXIT
023700     END-IF
023800     EVALUATE TRUE
023900         WHEN BT-ES-COMPRA
024000             PERFORM 2200-PROCESAR-COMPRA
024100                 THRU 2200-PROCESAR-COMPRA-EXIT
024200         WHEN BT-ES-VENTA
024300             PERFORM 2300-PROCESAR-VENTA
024400                 THRU 2300-PROCESAR-VENTA-EXIT
024500         WHEN OTHER
024600             CONTINUE
024700     END-EVALUATE
024800     PERFORM 1100-LEER-TXN THRU 1100-LEER-TXN-EXIT.
024900 2100-PROCESAR-TXN-EXIT.
025000     EXIT.
025100*
025200 2050-BUSCAR-SIMBOLO.
025300     MOVE 'N' TO SW-SIMBOLO-SW
025400     PERFORM 2055-BUSCAR-SIMBOLO-CICLO
025500         THRU 2055-BUSCAR-SIMBOLO-CICLO-EXIT
025600         VARYING WS-SIM-IDX FROM 1 BY 1
025700         UNTIL WS-SIM-IDX > WS-CANT-SIMBOLOS
025800            OR SIMBOLO-ENCONTRADO.
025900 2050-BUSCAR-SIMBOLO-EXIT.
026000     EXIT.
026100*
026200 2055-BUSCAR-SIMBOLO-CICLO.
026300     IF WS-SIM-CODIGO(WS-SIM-IDX) = BT-SYMBOL
026400         SET SIMBOLO-ENCONTRADO TO TRUE
026500     END-IF.
026600 2055-BUSCAR-SIMBOLO-CICLO-EXIT.
026700     EXIT.
026800*
026900 2060-AGREGAR-SIMBOLO.
027000     IF WS-CANT-SIMBOLOS NOT < CT-MAX-SIMBOLOS
027100         PERFORM 9900-AVISO-TABLA-SIMBOLOS-LLENA
027200             THRU 9900-AVISO-TABLA-SIMBOLOS-LLENA-EXIT
027300     ELSE
027400         ADD 1 TO WS-CANT-SIMBOLOS
027500         SET WS-SIM-IDX TO WS-CANT-SIMBOLOS
027600         MOVE BT-SYMBOL TO WS-SIM-CODIGO(WS-SIM-IDX)
027700         MOVE ZERO TO WS-SIM-CANT-LOTES(WS-SIM-IDX)
027800     END-IF.
027900 2060-AGREGAR-SIMBOLO-EXIT.
028000     EXIT.
028100*
028200 2200-PROCESAR-COMPRA.
028300     IF WS-SIM-CANT-LOTES(WS-SIM-IDX) NOT < CT-MAX-LOTES
028400         PERFORM 9910-AVISO-TABLA-LOTES-LLENA
028500             THRU 9910-AVISO-TABLA-LOTES-LLENA-EXIT
028600     ELSE
028700         ADD 1 TO WS-SIM-CANT-LOTES(WS-SIM-IDX)
028800         SET WS-LOTE-IDX TO WS-SIM-CANT-LOTES(WS-SIM-IDX)
028900         MOVE BT-TXN-DATE TO
029000                  WS-LOTE-FECHA(WS-SIM-IDX, WS-LOTE-IDX)
029100         MOVE BT-PRICE-USD TO
029200                  WS-LOTE-PRECIO(WS-SIM-IDX, WS-LOTE-IDX)
029300         MOVE BT-QUANTITY TO
029400                  WS-LOTE-RESTANTE(WS-SIM-IDX, WS-LOTE-IDX)
029500     END-IF.
029600 2200-PROCESAR-COMPRA-EXIT.
029700     EXIT.
029800*
029900 2300-PROCESAR-VENTA.
030000     MOVE BT-QUANTITY TO WS-CANT-PENDIENTE
030100     PERFORM 2310-CONSUMIR-LOTE THRU 2310-CONSUMIR-LOTE-EXIT
030200         VARYING WS-LOTE-IDX FROM 1 BY 1
030300         UNTIL WS-LOTE-IDX > WS-SIM-CANT-LOTES(WS-SIM-IDX)
030400            OR WS-CANT-PENDIENTE = ZERO
030500     IF WS-CANT-PENDIENTE > ZERO
030600         PERFORM 9920-AVISO-VENTA-SIN-CUADRAR
030700             THRU 9920-AVISO-VENTA-SIN-CUADRAR-EXIT
030800     END-IF.
030900 2300-PROCESAR-VENTA-EXIT.
031000     EXIT.
031100*
031200 2310-CONSUMIR-LOTE.
031300     IF WS-LOTE-RESTANTE(WS-SIM-IDX, WS-LOTE-IDX) > ZERO
031400         IF WS-LOTE-RESTANTE(WS-SIM-IDX, WS-LOTE-IDX)
031500               < WS-CANT-PENDIENTE
031600             MOVE WS-LOTE-RESTANTE(WS-SIM-IDX, WS-LOTE-IDX)
031700                 TO WS-CANT-CONSUMIDO
031800         ELSE
031900             MOVE WS-CANT-PENDIENTE TO WS-CANT-CONSUMIDO
032000         END-IF
032100         SUBTRACT WS-CANT-CONSUMIDO FROM
032200             WS-LOTE-RESTANTE(WS-SIM-IDX, WS-LOTE-IDX)
032300         SUBTRACT WS-CANT-CONSUMIDO FROM WS-CANT-PENDIENTE
032400         IF BT-TXN-DATE NOT < WS-FECHA-INICIO-REPORTE
032500             MOVE WS-LOTE-FECHA(WS-SIM-IDX, WS-LOTE-IDX)
032600                 TO WS-LOTE-FECHA-SEL
032700             MOVE WS-LOTE-PRECIO(WS-SIM-IDX, WS-LOTE-IDX)
032800                 TO WS-LOTE-PRECIO-SEL
032900             PERFORM 2320-ESCRIBIR-CONSUMO
033000                 THRU 2320-ESCRIBIR-CONSUMO-EXIT
033100         END-IF
033200     END-IF.
033300 2310-CONSUMIR-LOTE-EXIT.
033400     EXIT.
033500*
033600 2320-ESCRIBIR-CONSUMO.
033700     COMPUTE WS-FEE-PRORRATEADO ROUNDED =
033800             BT-FEES-USD * WS-CANT-CONSUMIDO / BT-QUANTITY
033900     DISPLAY 'CG1030FM - FEE PRORRATEADO USD    : '
034000             WS-FP-ENTERO '.' WS-FP-DECIMAL
034100     COMPUTE WS-PROCEEDS ROUNDED =
034200             BT-PRICE-USD * WS-CANT-CONSUMIDO
034300     MOVE WS-LOTE-FECHA-SEL TO WS-UF-FECHA-ENTRA
034400     PERFORM 9100-FECHA-A-JDN THRU 9100-FECHA-A-JDN-EXIT
034500     MOVE WS-UF-JDN TO WS-JDN-ACQ
034600     MOVE BT-TXN-DATE TO WS-UF-FECHA-ENTRA
034700     PERFORM 9100-FECHA-A-JDN THRU 9100-FECHA-A-JDN-EXIT
034800     COMPUTE WS-DIAS-TENENCIA = WS-UF-JDN - WS-JDN-ACQ
034900     IF WS-DIAS-TENENCIA > CT-DIAS-LARGO-PLAZO
035000         MOVE 'Y' TO WS-LARGO-PLAZO-SW
035100     ELSE
035200         MOVE 'N' TO WS-LARGO-PLAZO-SW
035300     END-IF
035400     INITIALIZE CG1-SALE-TXN
035500     MOVE WS-LOTE-FECHA-SEL      TO ST-ACQ-DATE
035600     MOVE BT-TXN-DATE            TO ST-SALE-DATE
035700     SET ST-TIPO-TRADE           TO TRUE
035800     MOVE BT-SYMBOL              TO ST-SYMBOL
035900     MOVE WS-CANT-CONSUMIDO      TO ST-SHARES
036000     MOVE BT-PRICE-USD           TO ST-SALE-PRICE-USD
036100     MOVE WS-LOTE-PRECIO-SEL     TO ST-ACQ-PRICE-USD
036200     MOVE WS-PROCEEDS            TO ST-GROSS-PROCEEDS-USD
036300     MOVE SPACES                 TO ST-GRANT-ID
036400     SET ST-FUENTE-INDIVIDUAL    TO TRUE
036500     MOVE WS-FEE-PRORRATEADO     TO ST-FEES-USD
036600     MOVE WS-DIAS-TENENCIA       TO ST-HOLD-DAYS
036700     MOVE WS-LARGO-PLAZO-SW      TO ST-LONG-TERM-FLAG
036800     WRITE CG1-SALE-TXN
036900     ADD WS-PROCEEDS TO WS-TOTAL-PROCEEDS
037000     ADD 1 TO CN-TXN-ESCRITAS.
037100 2320-ESCRIBIR-CONSUMO-EXIT.
037200     EXIT.
037300*
037400******************************************************************
037500*    3000 - CIERRA ARCHIVOS Y MUESTRA CONTADORES DE CONTROL      *
037600******************************************************************
037700 3000-FIN.
037800     CLOSE BROKERAGE-TXNS SALE-TXN-WORK
037900     DISPLAY 'CG1030FM - INICIO REPORTE  : ' WS-FIR-ANIO '-'
038000             WS-FIR-MES '-' WS-FIR-DIA
038100     DISPLAY 'CG1030FM - TXN LEIDAS      : ' CN-TXN-LEIDAS
038200     DISPLAY 'CG1030FM - TXN ESCRITAS    : ' CN-TXN-ESCRITAS
038300     DISPLAY 'CG1030FM - SIMBOLOS VISTOS : ' WS-CANT-SIMBOLOS
038400     DISPLAY 'CG1030FM - PROCEEDS CASADOS POR FIFO : '
038500             WS-TP-ENTERO '.' WS-TP-DECIMAL.
038600 3000-FIN-EXIT.
038700     EXIT.
038800*
038900******************************************************************
039000*    9900 - AVISOS Y CONDICIONES DE ERROR                       *
039100******************************************************************
039200 9900-AVISO-TABLA-SIMBOLOS-LLENA.
039300     DISPLAY 'CG1030FM - ERROR - TABLA DE SIMBOLOS LLENA '
039400             BT-SYMBOL.
039500 9900-AVISO-TABLA-SIMBOLOS-LLENA-EXIT.
039600     EXIT.
039700*
039800 9910-AVISO-TABLA-LOTES-LLENA.
039900     DISPLAY 'CG1030FM - ERROR - TABLA DE LOTES LLENA '
040000             BT-SYMBOL.
040100 9910-AVISO-TABLA-LOTES-LLENA-EXIT.
040200     EXIT.
040300*
040400 9920-AVISO-VENTA-SIN-CUADRAR.
040500     DISPLAY 'CG1030FM - AVISO - VENTA SIN LOTES SUFICIENTES '
040600             BT-SYMBOL ' ' BT-TXN-DATE ' PENDIENTE: '
040700             WS-CANT-PENDIENTE.
040800 9920-AVISO-VENTA-SIN-CUADRAR-EXIT.
040900     EXIT.
041000*
041100     COPY CG1C002.
041200
