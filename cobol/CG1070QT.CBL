000100******************************************************************
000200*                                                                *
000300*   I D E N T I F I C A T I O N   D I V I S I O N               *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CG1070QT.
000800 AUTHOR.        FACTORIA.
000900 INSTALLATION.  FACTORIA - DEPTO. DE SISTEMAS.
001000 DATE-WRITTEN.  19/05/1993.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENCIAL - USO INTERNO FACTORIA.
001300******************************************************************
001400*                                                                *
001500*  APLICACION: CG1 - GANANCIAS DE CAPITAL (IMPUESTO ANUAL)       *
001600*                                                                *
001700*  DESCRIPCION: CLASIFICA CADA VENTA DE SALE-TXN-WORK EN UNA DE  *
001800*               LAS CINCO CUBETAS DE ANTICIPO DE IMPUESTO DEL    *
001900*               EJERCICIO FISCAL (ABRIL-MARZO) SEGUN LA FECHA    *
002000*               DE VENTA, Y ACUMULA LTCG/STCG POR CUBETA PARA LA *
002100*               FUENTE EXTRANJERA ("EXTERIOR").  LAS GANANCIAS   *
002200*               DE FUENTE INDIA, YA TOTALIZADAS POR CG1050IG EN  *
002300*               TAX-DATA-WORK CON SU DESGLOSE ACCIONES/FONDOS,   *
002400*               SE UBICAN COMPLETAS EN LA CUBETA "16 SEP-15 DIC",*
002500*               SIN IMPORTAR SU FECHA REAL: LAS ACCIONES INDIAS  *
002600*               VAN A LA COLUMNA "ACCIONES-IN" Y LOS FONDOS      *
002700*               MUTUOS INDIOS A LA COLUMNA "FONDOS-IN".          *
002800*               LA TABLA COMBINADA SUMA LAS CUATRO FUENTES POR   *
002900*               CUBETA Y ACUMULA LTCG/STCG/TOTAL DE IZQUIERDA A  *
003000*               DERECHA.  EL RESULTADO SE GRABA EN UN UNICO      *
003100*               REGISTRO DEL ARCHIVO DE TRABAJO QUARTERLY-WORK,  *
003200*               IMPRESO LUEGO POR CG1080RW.                      *
003300*                                                                *
003400******************************************************************
003500*        L O G    D E   M O D I F I C A C I O N E S             *
003600******************************************************************
003700*  AUTOR     FECHA        DESCRIPCION                           *
003800*  --------  ----------   --------------------------------------*
003900*  FACTORIA  19/05/1993   CREACION INICIAL.  DETERMINA EL        *
004000*                         CRITERIO DE BUSQUEDA POR RANGO DE      *
004100*                         FECHAS - V5-0051                       *
004200*  JCT       02/02/1999   REVISION DE SIGLO - SIN CAMBIOS -      *
004300*                         V5-0095                                *
004400*  RVM       14/01/2021   READAPTADO PARA GANANCIAS DE CAPITAL   *
004500*                         (CG1).  ANTES DETERMINABA UN RANGO DE  *
004600*                         FECHAS DE BUSQUEDA; AHORA CLASIFICA    *
004700*                         CADA VENTA EN SU TRIMESTRE DE ANTICIPO *
004800*                         DE IMPUESTO - CG-0101                  *
004900*  MSG       19/07/2022   CUATRO FUENTES EN LA TABLA - CG-0145   *
005000*  PDO       10/08/2026   LA COLUMNA FONDOS-IN YA NO QUEDA EN    *
005100*                         CERO: SE ALIMENTA CON EL DESGLOSE DE   *
005200*                         FONDOS MUTUOS QUE AHORA TRAE TAX-DATA- *
005300*                         WORK DESDE CG1050IG - CG-0213          *
005400*  PDO       10/08/2026   WS-TOTAL-COMBINADO A COMP-3, IGUAL QUE *
005500*                         LA CASA EMPACA SUS ACUMULADORES; SE    *
005600*                         AGREGO EL PROMEDIO POR TRIMESTRE COMO  *
005700*                         NUEVA CIFRA DE CONTROL - CG-0216       *
005800******************************************************************
005900*                                                                *
006000*   E N V I R O N M E N T   D I V I S I O N                     *
006100*                                                                *
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.   IBM-370.
006600 OBJECT-COMPUTER.   IBM-370.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS CLASE-DIGITO IS '0' THRU '9'
007000     UPSI-0 ON STATUS IS SW-CORRIDA-PRUEBA.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SALE-TXN-WORK     ASSIGN TO SALETXNW
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS IS WS-STW-STATUS.
007600     SELECT TAX-DATA-WORK     ASSIGN TO TAXDW
007700            ORGANIZATION IS SEQUENTIAL
007800            FILE STATUS IS WS-TDW-STATUS.
007900     SELECT QUARTERLY-WORK    ASSIGN TO QTRDW
008000            ORGANIZATION IS SEQUENTIAL
008100            FILE STATUS IS WS-QDW-STATUS.
008200******************************************************************
008300*                                                                *
008400*   D A T A   D I V I S I O N                                   *
008500*                                                                *
008600******************************************************************
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SALE-TXN-WORK
009000     LABEL RECORDS ARE STANDARD
009100     RECORDING MODE IS F.
009200     COPY CG1R001.
009300*
009400 FD  TAX-DATA-WORK
009500     LABEL RECORDS ARE STANDARD
009600     RECORDING MODE IS F.
009700     COPY CG1R006.
009800*
009900 FD  QUARTERLY-WORK
010000     LABEL RECORDS ARE STANDARD
010100     RECORDING MODE IS F.
010200     COPY CG1R007.
010300*
010400 WORKING-STORAGE SECTION.
010500*    SWITCH DE CORRIDA DE PRUEBA (UPSI-0) - ITEM 77 INDEPENDIENTE.
010600 77  SW-CORRIDA-PRUEBA           PIC X(01) VALUE 'N'.
010700 01  CT-CONSTANTES.
010800     05  CT-PROGRAMA                 PIC X(08)
010900                                      VALUE 'CG1070QT'.
011000     05  CT-IDX-EXTERIOR             PIC S9(1) COMP VALUE 1.
011100     05  CT-IDX-ACCIONES-IN          PIC S9(1) COMP VALUE 2.
011200     05  CT-IDX-FONDOS-IN            PIC S9(1) COMP VALUE 3.
011300     05  CT-IDX-COMBINADA            PIC S9(1) COMP VALUE 4.
011400     05  CT-CUBETA-SEP-DIC           PIC S9(1) COMP VALUE 3.
011500*
011600 01  WS-VARIABLES-AUXILIARES.
011700     05  WS-STW-STATUS               PIC X(02).
011800     05  WS-TDW-STATUS               PIC X(02).
011900     05  WS-QDW-STATUS               PIC X(02).
012000     05  WS-FECHA-VENTA              PIC 9(8) VALUE ZERO.
012100     05  WS-FECHA-VENTA-R REDEFINES WS-FECHA-VENTA.
012200         10  WS-FV-ANIO               PIC 9(4).
012300         10  WS-FV-MES                PIC 9(2).
012400         10  WS-FV-DIA                PIC 9(2).
012500     05  WS-CUBETA                   PIC S9(1) COMP VALUE ZERO.
012600     05  WS-MONTO-TEMP               PIC S9(13)V99 VALUE ZERO.
012700     05  WS-MONTO-TEMP-R REDEFINES WS-MONTO-TEMP.
012800         10  WS-MT-ENTERO             PIC S9(13).
012900         10  WS-MT-DECIMAL            PIC 99.
013000     05  WS-TOTAL-COMBINADO          PIC S9(13)V99 VALUE ZERO
013100                                      COMP-3.
013200     05  WS-PROMEDIO-TRIMESTRAL      PIC S9(13)V99 VALUE ZERO.
013300     05  WS-PROMEDIO-TRIMESTRAL-R REDEFINES
013400         WS-PROMEDIO-TRIMESTRAL.
013500         10  WS-PT-ENTERO             PIC S9(13).
013600         10  WS-PT-DECIMAL            PIC 99.
013700*
013800 01  SW-SWITCHES.
013900     05  SW-FIN-TXN                  PIC X(01) VALUE 'N'.
014000         88  FIN-TXN                     VALUE 'S'.
014100*
014200 01  CN-CONTADORES.
014300     05  CN-TXN-LEIDAS               PIC S9(7) COMP VALUE ZERO.
014400******************************************************************
014500*                                                                *
014600*   P R O C E D U R E   D I V I S I O N                         *
014700*                                                                *
014800******************************************************************
014900 PROCEDURE DIVISION.
015000*
015100 MAINLINE.
015200     PERFORM 1000-INICIO       THRU 1000-INICIO-EXIT
015300     PERFORM 2000-CLASIFICAR-TRIMESTRE
015400         THRU 2000-CLASIFICAR-TRIMESTRE-EXIT
015500     PERFORM 3000-FIN          THRU 3000-FIN-EXIT
015600     STOP RUN.
015700*
015800******************************************************************
015900*    1000 - ABRE LOS ARCHIVOS Y LEE LOS TOTALES DE LA INDIA      *
016000******************************************************************
016100 1000-INICIO.
016200     INITIALIZE CG1-QUARTERLY-DATA
016300     OPEN INPUT  TAX-DATA-WORK
016400     READ TAX-DATA-WORK
016500         AT END
016600             DISPLAY 'CG1070QT - TAX-DATA-WORK VACIO - ABEND'
016700             MOVE 16 TO RETURN-CODE
016800             STOP RUN
016900     END-READ
017000     CLOSE TAX-DATA-WORK
017100     OPEN INPUT  SALE-TXN-WORK
017200     PERFORM 1100-LEER-TXN THRU 1100-LEER-TXN-EXIT.
017300 1000-INICIO-EXIT.
017400     EXIT.
017500*
017600 1100-LEER-TXN.
017700     READ SALE-TXN-WORK
017800         AT END
017900             SET FIN-TXN TO TRUE
018000     END-READ.
018100 1100-LEER-TXN-EXIT.
018200     EXIT.
018300*
018400******************************************************************
018500*   2000 - CLASIFICA CADA VENTA EXTRANJERA EN SU CUBETA          *
018600******************************************************************
018700 2000-CLASIFICAR-TRIMESTRE.
018800     IF FIN-TXN
018900         GO TO 2000-CLASIFICAR-TRIMESTRE-EXIT
019000     END-IF
019100     PERFORM 2050-PROCESAR-VENTA
019200         THRU 2050-PROCESAR-VENTA-EXIT
019300     GO TO 2000-CLASIFICAR-TRIMESTRE.
019400 2000-CLASIFICAR-TRIMESTRE-EXIT.
019500     EXIT.
019600*
019700 2050-PROCESAR-VENTA.
019800     ADD 1 TO CN-TXN-LEIDAS
019900     MOVE ST-SALE-DATE TO WS-FECHA-VENTA
020000     PERFORM 2100-DETERMINAR-CUBETA
020100         THRU 2100-DETERMINAR-CUBETA-EXIT
020200     PERFORM 2200-ACUMULAR-CUBETA
020300         THRU 2200-ACUMULAR-CUBETA-EXIT
020400     PERFORM 1100-LEER-TXN THRU 1100-LEER-TXN-EXIT.
020500 2050-PROCESAR-VENTA-EXIT.
020600     EXIT.
020700*
020800******************************************************************
020900*   2100 - DETERMINA LA CUBETA DE ANTICIPO SEGUN MES Y DIA DE    *
021000*          VENTA (EJERCICIO FISCAL ABRIL-MARZO)                 *
021100******************************************************************
021200 2100-DETERMINAR-CUBETA.
021300     EVALUATE TRUE
021400         WHEN (WS-FV-MES = 04) OR
021500              (WS-FV-MES = 05) OR
021600              (WS-FV-MES = 06 AND WS-FV-DIA <= 15)
021700             MOVE 1 TO WS-CUBETA
021800         WHEN (WS-FV-MES = 06 AND WS-FV-DIA > 15) OR
021900              (WS-FV-MES = 07) OR
022000              (WS-FV-MES = 08) OR
022100              (WS-FV-MES = 09 AND WS-FV-DIA <= 15)
022200             MOVE 2 TO WS-CUBETA
022300         WHEN (WS-FV-MES = 09 AND WS-FV-DIA > 15) OR
022400              (WS-FV-MES = 10) OR
022500              (WS-FV-MES = 11) OR
022600              (WS-FV-MES = 12 AND WS-FV-DIA <= 15)
022700             MOVE 3 TO WS-CUBETA
022800         WHEN (WS-FV-MES = 12 AND WS-FV-DIA > 15) OR
022900              (WS-FV-MES = 01) OR
023000              (WS-FV-MES = 02) OR
023100              (WS-FV-MES = 03 AND WS-FV-DIA <= 15)
023200             MOVE 4 TO WS-CUBETA
023300         WHEN OTHER
023400             MOVE 5 TO WS-CUBETA
023500     END-EVALUATE.
023600 2100-DETERMINAR-CUBETA-EXIT.
023700     EXIT.
023800*
023900******************************************************************
024000*   2200 - ACUMULA LA VENTA EN LA CUBETA DE LA FUENTE EXTERIOR   *
024100******************************************************************
024200 2200-ACUMULAR-CUBETA.
024300     IF ST-ES-LARGO-PLAZO
024400         ADD ST-GAIN-INR TO
024500             QD-LTCG-INR (CT-IDX-EXTERIOR, WS-CUBETA)
024600     ELSE
024700         ADD ST-GAIN-INR TO
024800             QD-STCG-INR (CT-IDX-EXTERIOR, WS-CUBETA)
024900     END-IF.
025000 2200-ACUMULAR-CUBETA-EXIT.
025100     EXIT.
025200*
025300******************************************************************
025400*    3000 - UBICA EL TOTAL DE LA INDIA, COMBINA LAS FUENTES,     *
025500*           ACUMULA LA TABLA COMBINADA Y GRABA EL TRABAJO        *
025600******************************************************************
025700 3000-FIN.
025800     CLOSE SALE-TXN-WORK
025900     MOVE TD-INDIAN-ACCIONES-LTCG TO
026000          QD-LTCG-INR (CT-IDX-ACCIONES-IN, CT-CUBETA-SEP-DIC)
026100     MOVE TD-INDIAN-ACCIONES-STCG TO
026200          QD-STCG-INR (CT-IDX-ACCIONES-IN, CT-CUBETA-SEP-DIC)
026300     MOVE TD-INDIAN-FONDOS-LTCG TO
026400          QD-LTCG-INR (CT-IDX-FONDOS-IN, CT-CUBETA-SEP-DIC)
026500     MOVE TD-INDIAN-FONDOS-STCG TO
026600          QD-STCG-INR (CT-IDX-FONDOS-IN, CT-CUBETA-SEP-DIC)
026700     PERFORM 2300-ACUMULAR-COMBINADO
026800         THRU 2300-ACUMULAR-COMBINADO-EXIT
026900         VARYING QD-IDX-CUB FROM 1 BY 1
027000         UNTIL QD-IDX-CUB > 5
027100     OPEN OUTPUT QUARTERLY-WORK
027200     WRITE CG1-QUARTERLY-DATA
027300     CLOSE QUARTERLY-WORK
027400     MOVE TD-INDIAN-ACCIONES-LTCG TO WS-MONTO-TEMP
027500     DISPLAY 'CG1070QT - LTCG ACCIONES IN UBICADO 16 SEP-15 DIC: '
027600             WS-MT-ENTERO '.' WS-MT-DECIMAL
027700     MOVE TD-INDIAN-FONDOS-LTCG TO WS-MONTO-TEMP
027800     DISPLAY 'CG1070QT - LTCG FONDOS-IN UBICADO 16 SEP-15 DIC  : '
027900             WS-MT-ENTERO '.' WS-MT-DECIMAL
028000     MOVE QD-ACU-TOTAL-INR (5) TO WS-TOTAL-COMBINADO
028100     MOVE WS-TOTAL-COMBINADO TO WS-MONTO-TEMP
028200     DISPLAY 'CG1070QT - GANANCIA TOTAL ACUMULADA AL CIERRE  : '
028300             WS-MT-ENTERO '.' WS-MT-DECIMAL
028400     COMPUTE WS-PROMEDIO-TRIMESTRAL ROUNDED =
028500             WS-TOTAL-COMBINADO / 4
028600     DISPLAY 'CG1070QT - PROMEDIO GANANCIA POR TRIMESTRE    : '
028700             WS-PT-ENTERO '.' WS-PT-DECIMAL
028800     DISPLAY 'CG1070QT - VENTAS CLASIFICADAS: ' CN-TXN-LEIDAS.
028900 3000-FIN-EXIT.
029000     EXIT.
029100*
029200******************************************************************
029300*   2300 - SUMA LAS TRES FUENTES EN LA FILA COMBINADA POR CUBETA *
029400*          Y ACUMULA LTCG/STCG/TOTAL DE IZQUIERDA A DERECHA      *
029500******************************************************************
029600 2300-ACUMULAR-COMBINADO.
029700     ADD QD-LTCG-INR (CT-IDX-EXTERIOR,    QD-IDX-CUB)
029800         QD-LTCG-INR (CT-IDX-ACCIONES-IN, QD-IDX-CUB)
029900         QD-LTCG-INR (CT-IDX-FONDOS-IN,   QD-IDX-CUB)
030000         GIVING QD-LTCG-INR (CT-IDX-COMBINADA, QD-IDX-CUB)
030100     ADD QD-STCG-INR (CT-IDX-EXTERIOR,    QD-IDX-CUB)
030200         QD-STCG-INR (CT-IDX-ACCIONES-IN, QD-IDX-CUB)
030300         QD-STCG-INR (CT-IDX-FONDOS-IN,   QD-IDX-CUB)
030400         GIVING QD-STCG-INR (CT-IDX-COMBINADA, QD-IDX-CUB)
030500     IF QD-IDX-CUB = 1
030600         MOVE QD-LTCG-INR (CT-IDX-COMBINADA, 1) TO
030700              QD-ACU-LTCG-INR (1)
030800         MOVE QD-STCG-INR (CT-IDX-COMBINADA, 1) TO
030900              QD-ACU-STCG-INR (1)
031000     ELSE
031100         ADD QD-ACU-LTCG-INR (QD-IDX-CUB - 1)
031200             QD-LTCG-INR (CT-IDX-COMBINADA, QD-IDX-CUB)
031300             GIVING QD-ACU-LTCG-INR (QD-IDX-CUB)
031400         ADD QD-ACU-STCG-INR (QD-IDX-CUB - 1)
031500             QD-STCG-INR (CT-IDX-COMBINADA, QD-IDX-CUB)
031600             GIVING QD-ACU-STCG-INR (QD-IDX-CUB)
031700     END-IF
031800     ADD QD-ACU-LTCG-INR (QD-IDX-CUB) QD-ACU-STCG-INR (QD-IDX-CUB)
031900         GIVING QD-ACU-TOTAL-INR (QD-IDX-CUB).
032000 2300-ACUMULAR-COMBINADO-EXIT.
032100     EXIT.
032200
