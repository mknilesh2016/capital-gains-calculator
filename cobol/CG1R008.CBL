000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: CG1R008                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/01/2021                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: CG1 - GANANCIAS DE CAPITAL (IMPUESTO ANUAL)       *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DE UN EVENTO DE ACTIVO EN EL EXTERIOR     *
001200*               PARA EL ANEXO FA (SCHEDULE FA).  ENTRADA DE      *
001300*               CG1090FA.  EVENT-TYPE DISTINGUE VENTA REGULAR,   *
001400*               VENTA POR RETENCION EL MISMO DIA, LOTE EN        *
001500*               TENENCIA, Y POSICION AGREGADA DE CASA DE BOLSA.  *
001600*                                                                *
001700******************************************************************
001800*        L O G    D E   M O D I F I C A C I O N E S             *
001900******************************************************************
002000*  AUTOR     FECHA        DESCRIPCION                           *
002100*  --------  ----------   --------------------------------------*
002200*  RVM       21/01/2021   CREACION INICIAL - CG-0103             *
002300*  MSG       03/08/2022   AGREGADO BROKHOLD PARA POSICION        *
002400*                         AGREGADA DE CASA DE BOLSA - CG-0153    *
002500******************************************************************
002600 01  CG1-FA-EVENT.
002700     05  FE-EVENT-TYPE               PIC X(8).
002800         88  FE-EVENTO-SALE              VALUE 'SALE    '.
002900         88  FE-EVENTO-TAXSALE           VALUE 'TAXSALE '.
003000         88  FE-EVENTO-HELD              VALUE 'HELD    '.
003100         88  FE-EVENTO-BROKHOLD          VALUE 'BROKHOLD'.
003200     05  FE-SYMBOL                   PIC X(10).
003300     05  FE-ENTITY-NAME              PIC X(30).
003400     05  FE-ACQ-DATE                 PIC 9(8).
003500     05  FE-SALE-DATE                PIC 9(8).
003600     05  FE-SHARES                   PIC S9(7)V9(3).
003700     05  FE-COST-USD                 PIC S9(7)V9(4).
003800     05  FE-SALE-PRICE-USD           PIC S9(7)V9(4).
003900     05  FE-PROCEEDS-USD             PIC S9(11)V99.
004000     05  FE-PEAK-PRICE-USD           PIC S9(7)V9(4).
004100     05  FE-PEAK-DATE                PIC 9(8).
004200     05  FE-CLOSE-PRICE-USD          PIC S9(7)V9(4).
004300     05  FILLER                      PIC X(11).
