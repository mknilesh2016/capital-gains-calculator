000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: CG1R004                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/01/2021                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: CG1 - GANANCIAS DE CAPITAL (IMPUESTO ANUAL)       *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL LOTE DE VENTA DE ACCIONES DE EMPLEADO *
001200*               (RSU/ESPP), YA APLANADO A UN LOTE POR REGISTRO.  *
001300*               ENTRADA DE CG1020EA.                             *
001400*                                                                *
001500******************************************************************
001600*        L O G    D E   M O D I F I C A C I O N E S             *
001700******************************************************************
001800*  AUTOR     FECHA        DESCRIPCION                           *
001900*  --------  ----------   --------------------------------------*
002000*  RVM       14/01/2021   CREACION INICIAL - CG-0101             *
002100*  MSG       03/08/2022   AGREGADO TOTAL-SHARES PARA PRORRATEO   *
002200*                         DE COMISIONES ENTRE LOTES - CG-0152    *
002300******************************************************************
002400 01  CG1-EAC-SALE-LOT.
002500     05  EL-SALE-DATE                PIC 9(8).
002600     05  EL-SYMBOL                   PIC X(10).
002700     05  EL-LOT-TYPE                 PIC X(5).
002800         88  EL-TIPO-RS                  VALUE 'RS   '.
002900         88  EL-TIPO-ESPP                VALUE 'ESPP '.
003000     05  EL-SHARES                   PIC 9(7).
003100     05  EL-SALE-PRICE-USD           PIC S9(7)V9(4).
003200     05  EL-GROSS-PROCEEDS-USD       PIC S9(11)V99.
003300     05  EL-ACQ-DATE                 PIC 9(8).
003400     05  EL-ACQ-PRICE-USD            PIC S9(7)V9(4).
003500     05  EL-GRANT-ID                 PIC X(10).
003600     05  EL-TOTAL-FEES-USD           PIC S9(7)V99.
003700     05  EL-TOTAL-SHARES             PIC 9(7).
003800     05  FILLER                      PIC X(11).
