000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: CG1R003                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/01/2021                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: CG1 - GANANCIAS DE CAPITAL (IMPUESTO ANUAL)       *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DE LA TRANSACCION DE CASA DE BOLSA        *
001200*               (SCHWAB/INDIVIDUAL).  ENTRADA DE CG1030FM.       *
001300*               ARCHIVO ORDENADO ASCENDENTE POR FECHA, TODO EL   *
001400*               HISTORICO (NO SOLO EL PERIODO DEL REPORTE).      *
001500*                                                                *
001600******************************************************************
001700*        L O G    D E   M O D I F I C A C I O N E S             *
001800******************************************************************
001900*  AUTOR     FECHA        DESCRIPCION                           *
002000*  --------  ----------   --------------------------------------*
002100*  RVM       14/01/2021   CREACION INICIAL - CG-0101             *
002200*  MSG       03/08/2022   REINVEST SE TRATA COMO BUY - CG-0151   *
002300******************************************************************
002400 01  CG1-BROKERAGE-TXN.
002500     05  BT-TXN-DATE                 PIC 9(8).
002600     05  BT-ACTION                   PIC X(10).
002700         88  BT-ES-COMPRA                VALUE 'BUY       '
002800                                                 'REINVEST  '.
002900         88  BT-ES-VENTA                  VALUE 'SELL      '.
003000     05  BT-SYMBOL                   PIC X(10).
003100     05  BT-QUANTITY                 PIC S9(7)V9(3).
003200     05  BT-PRICE-USD                PIC S9(7)V9(4).
003300     05  BT-FEES-USD                 PIC S9(7)V99.
003400     05  FILLER                      PIC X(12).
