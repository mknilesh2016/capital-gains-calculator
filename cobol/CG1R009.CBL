000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: CG1R009                                             *
000400*                                                                *
000500*  FECHA CREACION: 21/01/2021                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: CG1 - GANANCIAS DE CAPITAL (IMPUESTO ANUAL)       *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DE UN DIVIDENDO RECIBIDO SOBRE UN ACTIVO  *
001200*               EN EL EXTERIOR.  ENTRADA DE CG1090FA, CONVERTIDO *
001300*               A INR A LA TASA DE LA FECHA DE PAGO Y ASIGNADO   *
001400*               PROPORCIONALMENTE ENTRE TENENCIAS ELEGIBLES.     *
001500*                                                                *
001600******************************************************************
001700*        L O G    D E   M O D I F I C A C I O N E S             *
001800******************************************************************
001900*  AUTOR     FECHA        DESCRIPCION                           *
002000*  --------  ----------   --------------------------------------*
002100*  RVM       21/01/2021   CREACION INICIAL - CG-0103             *
002200******************************************************************
002300 01  CG1-FA-DIVIDEND.
002400     05  FD-SYMBOL                   PIC X(10).
002500     05  FD-DIV-DATE                 PIC 9(8).
002600     05  FD-GROSS-USD                PIC S9(9)V99.
002700     05  FD-TAX-WITHHELD-USD         PIC S9(9)V99.
002800     05  FILLER                      PIC X(10).
