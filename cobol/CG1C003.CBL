000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: CG1C003                                             *
000400*                                                                *
000500*  FECHA CREACION: 11/05/1987                                    *
000600*                                                                *
000700*  AUTOR: R. MENDOZA                                             *
000800*                                                                *
000900*  APLICACION: RUTINA GENERAL DE FECHAS - UTILITARIO DE USO      *
001000*              COMUN, COMPARTIDO POR VARIAS APLICACIONES DE      *
001100*              LOTE DE LA FACTORIA (ADOPTADO POR CG1 EN 2021).   *
001200*                                                                *
001300*  DESCRIPCION: CAMPOS DE TRABAJO DE LA RUTINA DE FECHAS DE      *
001400*               CG1C002 (NUMERO JULIANO).  SE COPIA EN LA        *
001500*               WORKING-STORAGE SECTION DE TODO PROGRAMA QUE     *
001600*               TAMBIEN COPIE CG1C002 EN SU PROCEDURE DIVISION.  *
001700*                                                                *
001800******************************************************************
001900*        L O G    D E   M O D I F I C A C I O N E S             *
002000******************************************************************
002100*  AUTOR     FECHA        DESCRIPCION                           *
002200*  --------  ----------   --------------------------------------*
002300*  RVM       11/05/1987   CREACION INICIAL - UT-0004             *
002400*  RVM       02/09/1987   AGREGADO CAMPO DE SALIDA PARA SUMAR Y  *
002500*                         RESTAR DIAS - UT-0007                  *
002600*  MSG       11/01/2021   ADOPTADO POR CG1 - CG-0102             *
002700******************************************************************
002800 01  WS-UTIL-FECHA.
002900     05  WS-UF-FECHA-ENTRA           PIC 9(8).
003000     05  WS-UF-FECHA-ENTRA-R REDEFINES WS-UF-FECHA-ENTRA.
003100         10  WS-UF-ANIO               PIC 9(4).
003200         10  WS-UF-MES                PIC 9(2).
003300         10  WS-UF-DIA                PIC 9(2).
003400     05  WS-UF-OFFSET                PIC S9(4) COMP.
003500     05  WS-UF-JDN                   PIC S9(9) COMP.
003600     05  WS-UF-JDN-RESULT            PIC S9(9) COMP.
003700     05  WS-UF-FECHA-SALIDA          PIC 9(8).
003800     05  WS-UF-FECHA-SALIDA-R REDEFINES WS-UF-FECHA-SALIDA.
003900         10  WS-UF-ANIO-R             PIC 9(4).
004000         10  WS-UF-MES-R              PIC 9(2).
004100         10  WS-UF-DIA-R              PIC 9(2).
004200     05  WS-UF-A                     PIC S9(9) COMP.
004300     05  WS-UF-Y2                    PIC S9(9) COMP.
004400     05  WS-UF-M2                    PIC S9(9) COMP.
004500     05  WS-UF-A2                    PIC S9(9) COMP.
004600     05  WS-UF-B2                    PIC S9(9) COMP.
004700     05  WS-UF-C2                    PIC S9(9) COMP.
004800     05  WS-UF-D2                    PIC S9(9) COMP.
004900     05  WS-UF-E2                    PIC S9(9) COMP.
005000     05  WS-UF-M3                    PIC S9(9) COMP.
005100     05  FILLER                      PIC X(08).
