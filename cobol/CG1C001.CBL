000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: CG1C001                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/01/2021                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: CG1 - GANANCIAS DE CAPITAL (IMPUESTO ANUAL)       *
001000*                                                                *
001100*  DESCRIPCION: CONSTANTES DE TASAS DE IMPUESTO, REBAJA 112A Y   *
001200*               TABLA DE TASAS TRIMESTRALES APROXIMADAS DE       *
001300*               CAMBIO USD/INR CUANDO NO HAY TASA DIARIA         *
001400*               PUBLICADA NI +/-7 DIAS ALREDEDOR DE LA FECHA     *
001500*                                                                *
001600******************************************************************
001700*        L O G    D E   M O D I F I C A C I O N E S             *
001800******************************************************************
001900*  AUTOR     FECHA        DESCRIPCION                           *
002000*  --------  ----------   --------------------------------------*
002100*  RVM       14/01/2021   CREACION INICIAL - CG-0101             *
002200*  RVM       02/03/2021   AGREGADA REBAJA SECCION 112A - CG-0108 *
002300*  MSG       19/07/2022   ACTUALIZADA TABLA TRIMESTRAL 2022      *
002400*                         CON TASAS TT-BUY DEL SBI - CG-0142     *
002500*  MSG       11/01/2023   AGREGADO ANIO 2023 A LA TABLA - CG-0167*
002600*  PDO       09/01/2024   AGREGADO ANIO 2024 A LA TABLA - CG-0190*
002700*  PDO       06/01/2025   AGREGADO ANIO 2025 A LA TABLA - CG-0205*
002800******************************************************************
002900*                                                                *
003000*              AREA DE CONSTANTES DE TASAS DE IMPUESTO           *
003100*                                                                *
003200******************************************************************
003300 01  CT-CONSTANTES-IMPUESTO.
003400     05  CT-TASA-LTCG-INDIA          PIC S9V9(4) VALUE 0.1495.
003500     05  CT-TASA-LTCG-EXTERIOR       PIC S9V9(4) VALUE 0.1495.
003600     05  CT-TASA-STCG-INDIA          PIC S9V9(4) VALUE 0.2392.
003700     05  CT-TASA-STCG-EXTERIOR       PIC S9V9(4) VALUE 0.3900.
003800     05  CT-REBAJA-SECCION-112A      PIC S9(9)V99
003900                                      VALUE 125000.00.
004000     05  FILLER                      PIC X(08).
004100******************************************************************
004200*                                                                *
004300*     AREA DE TASA APROXIMADA POR DEFECTO (LLAVE AUSENTE)        *
004400*                                                                *
004500******************************************************************
004600 01  CT-TASA-POR-DEFECTO             PIC S9(3)V9(4) VALUE 84.5000.
004700******************************************************************
004800*                                                                *
004900*   TABLA DE TASAS TRIMESTRALES APROXIMADAS (ANIO, TRIMESTRE)    *
005000*   CARGADA POR LITERAL Y REDEFINIDA COMO TABLA DE BUSQUEDA      *
005100*                                                                *
005200******************************************************************
005300 01  CT-TASA-TRIM-TABLA-L.
005400     05  FILLER              PIC X(12) VALUE '202210745000'.
005500     05  FILLER              PIC X(12) VALUE '202220765000'.
005600     05  FILLER              PIC X(12) VALUE '202230795000'.
005700     05  FILLER              PIC X(12) VALUE '202240815000'.
005800     05  FILLER              PIC X(12) VALUE '202310825000'.
005900     05  FILLER              PIC X(12) VALUE '202320820000'.
006000     05  FILLER              PIC X(12) VALUE '202330830000'.
006100     05  FILLER              PIC X(12) VALUE '202340830000'.
006200     05  FILLER              PIC X(12) VALUE '202410830000'.
006300     05  FILLER              PIC X(12) VALUE '202420835000'.
006400     05  FILLER              PIC X(12) VALUE '202430835000'.
006500     05  FILLER              PIC X(12) VALUE '202440840000'.
006600     05  FILLER              PIC X(12) VALUE '202510855000'.
006700     05  FILLER              PIC X(12) VALUE '202520850000'.
006800     05  FILLER              PIC X(12) VALUE '202530840000'.
006900     05  FILLER              PIC X(12) VALUE '202540845000'.
007000*
007100 01  CT-TASA-TRIM-TABLA REDEFINES CT-TASA-TRIM-TABLA-L.
007200     05  CT-TTA-ENTRADA              OCCURS 16 TIMES
007300                                      INDEXED BY CT-TTA-IDX.
007400         10  CT-TTA-ANIO              PIC 9(4).
007500         10  CT-TTA-TRIMESTRE         PIC 9(1).
007600         10  CT-TTA-TASA              PIC 9(3)V9(4).
