000100******************************************************************
000200*                                                                *
000300*   I D E N T I F I C A T I O N   D I V I S I O N               *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CG1060TX.
000800 AUTHOR.        FACTORIA.
000900 INSTALLATION.  FACTORIA - DEPTO. DE SISTEMAS.
001000 DATE-WRITTEN.  04/09/1992.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENCIAL - USO INTERNO FACTORIA.
001300******************************************************************
001400*                                                                *
001500*  APLICACION: CG1 - GANANCIAS DE CAPITAL (IMPUESTO ANUAL)       *
001600*                                                                *
001700*  DESCRIPCION: TOTALIZA LAS TRANSACCIONES YA CONVERTIDAS DE     *
001800*               SALE-TXN-WORK (GANANCIA EXTRANJERA, "SCHWAB")    *
001900*               Y LAS COMBINA CON LOS TOTALES DE FUENTE INDIA    *
002000*               YA ACUMULADOS POR CG1050IG EN TAX-DATA-WORK.     *
002100*               APLICA LOS CINCO PASOS DE LA LIQUIDACION DE      *
002200*               IMPUESTO - EXENCION DEL 112A, DESCOMPOSICION EN  *
002300*               GANANCIA/PERDIDA, COMPENSACION EN EL ORDEN       *
002400*               ESTABLECIDO, DISTRIBUCION PROPORCIONAL Y CALCULO *
002500*               DEL IMPUESTO POR CATEGORIA - Y REESCRIBE EL      *
002600*               REGISTRO DE TAX-DATA-WORK YA COMPLETO, ADEMAS DE *
002700*               IMPRIMIR EL ESTADO DE LIQUIDACION EN TAX-REPORT. *
002800*                                                                *
002900******************************************************************
003000*        L O G    D E   M O D I F I C A C I O N E S             *
003100******************************************************************
003200*  AUTOR     FECHA        DESCRIPCION                           *
003300*  --------  ----------   --------------------------------------*
003400*  FACTORIA  04/09/1992   CREACION INICIAL.  DETALLE DE LA       *
003500*                         OPERACION DE COMPRA-VENTA DE DIVISAS - *
003600*                         V5-0042                                *
003700*  JCT       25/01/1999   REVISION DE SIGLO - SIN CAMBIOS -      *
003800*                         V5-0093                                *
003900*  RVM       14/01/2021   READAPTADO PARA GANANCIAS DE CAPITAL   *
004000*                         (CG1).  ANTES DETALLABA UNA OPERACION  *
004100*                         DE DIVISAS; AHORA LIQUIDA EL IMPUESTO  *
004200*                         ANUAL SOBRE GANANCIAS DE CAPITAL -     *
004300*                         CG-0101                                *
004400*  RVM       02/03/2021   PASOS DE COMPENSACION Y DISTRIBUCION   *
004500*                         SEPARADOS DEL TOTAL - CG-0109          *
004600*  MSG       19/07/2022   RENOMBRADO SCHWAB-* - CG-0144          *
004700*  PDO       10/08/2026   TAX-REPORT AMPLIADO CON LAS CIFRAS     *
004800*                         INTERMEDIAS DE LOS PASOS 2 A 4 Y LA    *
004900*                         ETIQUETA TAX PAYABLE/TAX REFUND DUE    *
005000*                         SEGUN EL SIGNO DE LA LIQUIDACION -     *
005100*                         CG-0211                                *
005200*  PDO       10/08/2026   ACUMULADORES WS-TOTAL-LTCG-GAIN Y      *
005300*                         WS-LIABILITY-ABS A COMP-3, IGUAL QUE   *
005400*                         LA CASA EMPACA SUS CIFRAS DE TRABAJO;  *
005500*                         DESGLOSES ENTERO/DECIMAL DE LOS RATIOS*
005600*                         FOREIGN/INDIAN QUE NO SE MOSTRABAN     *
005700*                         SALEN POR DISPLAY; SE AGREGO EL        *
005800*                         DESGLOSE DE LA EXENCION 112A - CG-0216 *
005900******************************************************************
006000*                                                                *
006100*   E N V I R O N M E N T   D I V I S I O N                     *
006200*                                                                *
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.   IBM-370.
006700 OBJECT-COMPUTER.   IBM-370.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CLASS CLASE-DIGITO IS '0' THRU '9'
007100     UPSI-0 ON STATUS IS SW-CORRIDA-PRUEBA.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT PARM-CORRIDA     ASSIGN TO PARMRUN
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS IS WS-PC-STATUS.
007700     SELECT SALE-TXN-WORK    ASSIGN TO SALETXNW
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS IS WS-STW-STATUS.
008000     SELECT TAX-DATA-WORK    ASSIGN TO TAXDW
008100            ORGANIZATION IS SEQUENTIAL
008200            FILE STATUS IS WS-TDW-STATUS.
008300     SELECT TAX-REPORT       ASSIGN TO TAXRPT
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS IS WS-TR-STATUS.
008600******************************************************************
008700*                                                                *
008800*   D A T A   D I V I S I O N                                   *
008900*                                                                *
009000******************************************************************
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  PARM-CORRIDA
009400     LABEL RECORDS ARE STANDARD
009500     RECORDING MODE IS F.
009600     COPY CG1C004.
009700*
009800 FD  SALE-TXN-WORK
009900     LABEL RECORDS ARE STANDARD
010000     RECORDING MODE IS F.
010100     COPY CG1R001.
010200*
010300 FD  TAX-DATA-WORK
010400     LABEL RECORDS ARE STANDARD
010500     RECORDING MODE IS F.
010600     COPY CG1R006.
010700*
010800 FD  TAX-REPORT
010900     LABEL RECORDS ARE OMITTED
011000     RECORDING MODE IS V.
011100 01  TR-LINEA                        PIC X(132).
011200*
011300 WORKING-STORAGE SECTION.
011400*    SWITCH DE CORRIDA DE PRUEBA (UPSI-0) - ITEM 77 INDEPENDIENTE.
011500 77  SW-CORRIDA-PRUEBA           PIC X(01) VALUE 'N'.
011600 01  CT-CONSTANTES.
011700     05  CT-PROGRAMA                 PIC X(08)
011800                                      VALUE 'CG1060TX'.
011900     05  CT-EXENCION-112A            PIC S9(13)V99
012000                                      VALUE 125000.00.
012100     05  CT-EXENCION-112A-R REDEFINES CT-EXENCION-112A.
012200         10  CT-EX112A-ENTERO          PIC S9(13).
012300         10  CT-EX112A-DECIMAL         PIC 99.
012400     05  CT-TASA-IND-LTCG            PIC S9V9(4) VALUE 0.1495.
012500     05  CT-TASA-FOR-LTCG            PIC S9V9(4) VALUE 0.1495.
012600     05  CT-TASA-IND-STCG            PIC S9V9(4) VALUE 0.2392.
012700     05  CT-TASA-FOR-STCG            PIC S9V9(4) VALUE 0.3900.
012800*
012900 01  WS-VARIABLES-AUXILIARES.
013000     05  WS-PC-STATUS                PIC X(02).
013100     05  WS-STW-STATUS               PIC X(02).
013200     05  WS-TDW-STATUS               PIC X(02).
013300     05  WS-TR-STATUS                PIC X(02).
013400     05  WS-TOTAL-LTCG-GAIN          PIC S9(13)V99 VALUE ZERO
013500                                      COMP-3.
013600     05  WS-RATIO-FOREIGN            PIC S9V9(9) VALUE ZERO.
013700     05  WS-RATIO-FOREIGN-R REDEFINES WS-RATIO-FOREIGN.
013800         10  WS-RF-ENTERO             PIC S9.
013900         10  WS-RF-DECIMAL            PIC 9(9).
014000     05  WS-RATIO-INDIAN             PIC S9V9(9) VALUE ZERO.
014100     05  WS-RATIO-INDIAN-R REDEFINES WS-RATIO-INDIAN.
014200         10  WS-RI-ENTERO             PIC S9.
014300         10  WS-RI-DECIMAL            PIC 9(9).
014400     05  WS-LIABILITY-ABS            PIC S9(13)V99 VALUE ZERO
014500                                      COMP-3.
014600*
014700 01  SW-SWITCHES.
014800     05  SW-FIN-TXN                  PIC X(01) VALUE 'N'.
014900         88  FIN-TXN                     VALUE 'S'.
015000*
015100 01  CN-CONTADORES.
015200     05  CN-TXN-LEIDAS               PIC S9(7) COMP VALUE ZERO.
015300*
015400 01  WS-LINEA-IMPRESA.
015500     05  WS-LI-ETIQUETA              PIC X(40).
015600     05  WS-LI-VALOR                 PIC -(11)9.99.
015700******************************************************************
015800*                                                                *
015900*   P R O C E D U R E   D I V I S I O N                         *
016000*                                                                *
016100******************************************************************
016200 PROCEDURE DIVISION.
016300*
016400 MAINLINE.
016500     PERFORM 1000-INICIO       THRU 1000-INICIO-EXIT
016600     PERFORM 2000-PROCESO      THRU 2000-PROCESO-EXIT
016700     PERFORM 3000-FIN          THRU 3000-FIN-EXIT
016800     STOP RUN.
016900*
017000******************************************************************
017100*    1000 - LEE LA TARJETA DE PARAMETROS Y EL TOTAL DE LA INDIA  *
017200******************************************************************
017300 1000-INICIO.
017400     OPEN INPUT  PARM-CORRIDA
017500     PERFORM 1050-LEER-PARM THRU 1050-LEER-PARM-EXIT
017600     CLOSE PARM-CORRIDA
017700     OPEN INPUT  TAX-DATA-WORK
017800     READ TAX-DATA-WORK
017900         AT END
018000             DISPLAY 'CG1060TX - TAX-DATA-WORK VACIO - ABEND'
018100             MOVE 16 TO RETURN-CODE
018200             STOP RUN
018300     END-READ
018400     CLOSE TAX-DATA-WORK
018500     OPEN INPUT  SALE-TXN-WORK
018600     OPEN OUTPUT TAX-REPORT
018700     PERFORM 1100-LEER-TXN THRU 1100-LEER-TXN-EXIT.
018800 1000-INICIO-EXIT.
018900     EXIT.
019000*
019100 1050-LEER-PARM.
019200     READ PARM-CORRIDA
019300         AT END
019400             DISPLAY 'CG1060TX - PARMRUN VACIO - ABEND'
019500             MOVE 16 TO RETURN-CODE
019600             STOP RUN
019700     END-READ.
019800 1050-LEER-PARM-EXIT.
019900     EXIT.
020000*
020100 1100-LEER-TXN.
020200     READ SALE-TXN-WORK
020300         AT END
020400             SET FIN-TXN TO TRUE
020500     END-READ.
020600 1100-LEER-TXN-EXIT.
020700     EXIT.
020800*
020900******************************************************************
021000*    2000 - TOTALIZA LAS GANANCIAS EXTRANJERAS Y LIQUIDA         *
021100******************************************************************
021200 2000-PROCESO.
021300     PERFORM 2040-CICLO-TOTALIZAR THRU 2040-CICLO-TOTALIZAR-EXIT
021400     MOVE PC-IMPUESTOS-PAGADOS-INR TO TD-TAXES-PAID
021500     PERFORM 2100-PASO1-EXENCION
021600         THRU 2100-PASO1-EXENCION-EXIT
021700     PERFORM 2200-PASO2-DESCOMPOSICION
021800         THRU 2200-PASO2-DESCOMPOSICION-EXIT
021900     PERFORM 2300-PASO3-COMPENSACION
022000         THRU 2300-PASO3-COMPENSACION-EXIT
022100     PERFORM 2400-PASO4-DISTRIBUCION
022200         THRU 2400-PASO4-DISTRIBUCION-EXIT
022300     PERFORM 2500-PASO5-IMPUESTO
022400         THRU 2500-PASO5-IMPUESTO-EXIT.
022500 2000-PROCESO-EXIT.
022600     EXIT.
022700*
022800 2040-CICLO-TOTALIZAR.
022900     IF FIN-TXN
023000         GO TO 2040-CICLO-TOTALIZAR-EXIT
023100     END-IF
023200     PERFORM 2050-TOTALIZAR-TXN THRU 2050-TOTALIZAR-TXN-EXIT
023300     GO TO 2040-CICLO-TOTALIZAR.
023400 2040-CICLO-TOTALIZAR-EXIT.
023500     EXIT.
023600 2050-TOTALIZAR-TXN.
023700     ADD 1 TO CN-TXN-LEIDAS
023800     IF ST-ES-LARGO-PLAZO
023900         ADD ST-GAIN-INR TO TD-SCHWAB-LTCG
024000     ELSE
024100         ADD ST-GAIN-INR TO TD-SCHWAB-STCG
024200     END-IF
024300     PERFORM 1100-LEER-TXN THRU 1100-LEER-TXN-EXIT.
024400 2050-TOTALIZAR-TXN-EXIT.
024500     EXIT.
024600*
024700******************************************************************
024800*   2100 - PASO 1: EXENCION DEL ARTICULO 112A (SOLO LTCG INDIA)  *
024900******************************************************************
025000 2100-PASO1-EXENCION.
025100     IF TD-INDIAN-LTCG > ZERO
025200         IF TD-INDIAN-LTCG < CT-EXENCION-112A
025300             MOVE TD-INDIAN-LTCG TO TD-REBATE-USED
025400         ELSE
025500             MOVE CT-EXENCION-112A TO TD-REBATE-USED
025600         END-IF
025700         COMPUTE TD-INDIAN-LTCG-AFT-REBATE ROUNDED =
025800                 TD-INDIAN-LTCG - CT-EXENCION-112A
025900         IF TD-INDIAN-LTCG-AFT-REBATE < ZERO
026000             MOVE ZERO TO TD-INDIAN-LTCG-AFT-REBATE
026100         END-IF
026200     ELSE
026300         MOVE ZERO TO TD-REBATE-USED
026400         MOVE TD-INDIAN-LTCG TO TD-INDIAN-LTCG-AFT-REBATE
026500     END-IF
026600     MOVE CT-EXENCION-112A TO TD-LTCG-REBATE.
026700 2100-PASO1-EXENCION-EXIT.
026800     EXIT.
026900*
027000******************************************************************
027100*   2200 - PASO 2: DESCOMPOSICION EN GANANCIA Y PERDIDA          *
027200******************************************************************
027300 2200-PASO2-DESCOMPOSICION.
027400     IF TD-SCHWAB-LTCG < ZERO
027500         COMPUTE TD-FOREIGN-LTCG-LOSS = 0 - TD-SCHWAB-LTCG
027600         MOVE ZERO TO TD-FOREIGN-LTCG-GAIN
027700     ELSE
027800         MOVE TD-SCHWAB-LTCG TO TD-FOREIGN-LTCG-GAIN
027900         MOVE ZERO TO TD-FOREIGN-LTCG-LOSS
028000     END-IF
028100     IF TD-INDIAN-LTCG-AFT-REBATE < ZERO
028200         COMPUTE TD-INDIAN-LTCG-LOSS =
028300                 0 - TD-INDIAN-LTCG-AFT-REBATE
028400         MOVE ZERO TO TD-INDIAN-LTCG-GAIN
028500     ELSE
028600         MOVE TD-INDIAN-LTCG-AFT-REBATE TO TD-INDIAN-LTCG-GAIN
028700         MOVE ZERO TO TD-INDIAN-LTCG-LOSS
028800     END-IF
028900     IF TD-SCHWAB-STCG < ZERO
029000         COMPUTE TD-FOREIGN-STCG-LOSS = 0 - TD-SCHWAB-STCG
029100         MOVE ZERO TO TD-FOREIGN-STCG-GAIN
029200     ELSE
029300         MOVE TD-SCHWAB-STCG TO TD-FOREIGN-STCG-GAIN
029400         MOVE ZERO TO TD-FOREIGN-STCG-LOSS
029500     END-IF
029600     IF TD-INDIAN-STCG < ZERO
029700         COMPUTE TD-INDIAN-STCG-LOSS = 0 - TD-INDIAN-STCG
029800         MOVE ZERO TO TD-INDIAN-STCG-GAIN
029900     ELSE
030000         MOVE TD-INDIAN-STCG TO TD-INDIAN-STCG-GAIN
030100         MOVE ZERO TO TD-INDIAN-STCG-LOSS
030200     END-IF.
030300 2200-PASO2-DESCOMPOSICION-EXIT.
030400     EXIT.
030500*
030600******************************************************************
030700*   2300 - PASO 3: COMPENSACION EN EL ORDEN ESTABLECIDO          *
030800*          A) PERDIDA STCG TOTAL CONTRA GANANCIA STCG EXTRANJERA *
030900*             PRIMERO (TASA MAS ALTA), LUEGO CONTRA LA DE LA     *
031000*             INDIA.  B) EL REMANENTE CONTRA GANANCIA LTCG       *
031100*             TOTAL.  C) PERDIDA LTCG CONTRA EL REMANENTE LTCG.  *
031200******************************************************************
031300 2300-PASO3-COMPENSACION.
031400     ADD TD-FOREIGN-STCG-LOSS TD-INDIAN-STCG-LOSS
031500         GIVING WS-TOTAL-LTCG-GAIN
031600     MOVE WS-TOTAL-LTCG-GAIN TO WS-LI-VALOR
031700     DISPLAY 'CG1060TX - PERDIDA STCG COMBINADA    : '
031800             WS-LI-VALOR
031900     MOVE ZERO TO TD-STCG-LOSS-VS-FOR-STCG
032000                  TD-STCG-LOSS-VS-IND-STCG
032100                  TD-STCG-LOSS-VS-LTCG
032200                  TD-LTCG-LOSS-VS-LTCG
032300     IF WS-TOTAL-LTCG-GAIN > ZERO
032400         IF WS-TOTAL-LTCG-GAIN < TD-FOREIGN-STCG-GAIN
032500             MOVE WS-TOTAL-LTCG-GAIN TO TD-STCG-LOSS-VS-FOR-STCG
032600         ELSE
032700             MOVE TD-FOREIGN-STCG-GAIN TO
032800                      TD-STCG-LOSS-VS-FOR-STCG
032900         END-IF
033000         SUBTRACT TD-STCG-LOSS-VS-FOR-STCG FROM
033100                  WS-TOTAL-LTCG-GAIN
033200         SUBTRACT TD-STCG-LOSS-VS-FOR-STCG FROM
033300                  TD-FOREIGN-STCG-GAIN
033400     END-IF
033500     IF WS-TOTAL-LTCG-GAIN > ZERO
033600         IF WS-TOTAL-LTCG-GAIN < TD-INDIAN-STCG-GAIN
033700             MOVE WS-TOTAL-LTCG-GAIN TO TD-STCG-LOSS-VS-IND-STCG
033800         ELSE
033900             MOVE TD-INDIAN-STCG-GAIN TO
034000                      TD-STCG-LOSS-VS-IND-STCG
034100         END-IF
034200         SUBTRACT TD-STCG-LOSS-VS-IND-STCG FROM
034300                  WS-TOTAL-LTCG-GAIN
034400         SUBTRACT TD-STCG-LOSS-VS-IND-STCG FROM
034500                  TD-INDIAN-STCG-GAIN
034600     END-IF
034700     ADD TD-FOREIGN-LTCG-GAIN TD-INDIAN-LTCG-GAIN
034800         GIVING TD-TOTAL-LTCG
034900     IF WS-TOTAL-LTCG-GAIN > ZERO AND TD-TOTAL-LTCG > ZERO
035000         IF WS-TOTAL-LTCG-GAIN < TD-TOTAL-LTCG
035100             MOVE WS-TOTAL-LTCG-GAIN TO TD-STCG-LOSS-VS-LTCG
035200         ELSE
035300             MOVE TD-TOTAL-LTCG TO TD-STCG-LOSS-VS-LTCG
035400         END-IF
035500         SUBTRACT TD-STCG-LOSS-VS-LTCG FROM TD-TOTAL-LTCG
035600     END-IF
035700     ADD TD-FOREIGN-LTCG-LOSS TD-INDIAN-LTCG-LOSS
035800         GIVING WS-TOTAL-LTCG-GAIN
035900     IF WS-TOTAL-LTCG-GAIN > ZERO AND TD-TOTAL-LTCG > ZERO
036000         IF WS-TOTAL-LTCG-GAIN < TD-TOTAL-LTCG
036100             MOVE WS-TOTAL-LTCG-GAIN TO TD-LTCG-LOSS-VS-LTCG
036200         ELSE
036300             MOVE TD-TOTAL-LTCG TO TD-LTCG-LOSS-VS-LTCG
036400         END-IF
036500         SUBTRACT TD-LTCG-LOSS-VS-LTCG FROM TD-TOTAL-LTCG
036600     END-IF.
036700 2300-PASO3-COMPENSACION-EXIT.
036800     EXIT.
036900*
037000******************************************************************
037100*   2400 - PASO 4: DISTRIBUCION PROPORCIONAL DEL LTCG NETO ENTRE *
037200*          EXTRANJERA E INDIA, SEGUN SU PARTICIPACION ANTES DE   *
037300*          LA COMPENSACION.  LOS MONTOS IMPONIBLES DE STCG SON   *
037400*          LAS GANANCIAS YA COMPENSADAS POR LADO.                *
037500******************************************************************
037600 2400-PASO4-DISTRIBUCION.
037700     ADD TD-FOREIGN-LTCG-GAIN TD-INDIAN-LTCG-GAIN
037800         GIVING WS-TOTAL-LTCG-GAIN
037900     IF WS-TOTAL-LTCG-GAIN = ZERO
038000         MOVE ZERO TO WS-RATIO-FOREIGN WS-RATIO-INDIAN
038100     ELSE
038200         COMPUTE WS-RATIO-FOREIGN ROUNDED =
038300                 TD-FOREIGN-LTCG-GAIN / WS-TOTAL-LTCG-GAIN
038400         COMPUTE WS-RATIO-INDIAN ROUNDED =
038500                 TD-INDIAN-LTCG-GAIN / WS-TOTAL-LTCG-GAIN
038600         DISPLAY 'CG1060TX - RATIO LTCG EXTERIOR       : '
038700                 WS-RF-ENTERO '.' WS-RF-DECIMAL
038800         DISPLAY 'CG1060TX - RATIO LTCG INDIA          : '
038900                 WS-RI-ENTERO '.' WS-RI-DECIMAL
039000     END-IF
039100     COMPUTE TD-TAXABLE-FOREIGN-LTCG ROUNDED =
039200             TD-TOTAL-LTCG * WS-RATIO-FOREIGN
039300     COMPUTE TD-TAXABLE-INDIAN-LTCG ROUNDED =
039400             TD-TOTAL-LTCG * WS-RATIO-INDIAN
039500     MOVE TD-FOREIGN-STCG-GAIN TO TD-TAXABLE-FOREIGN-STCG
039600     MOVE TD-INDIAN-STCG-GAIN  TO TD-TAXABLE-INDIAN-STCG
039700     ADD TD-FOREIGN-STCG-GAIN TD-INDIAN-STCG-GAIN
039800         GIVING TD-TOTAL-STCG.
039900 2400-PASO4-DISTRIBUCION-EXIT.
040000     EXIT.
040100*
040200******************************************************************
040300*   2500 - PASO 5: IMPUESTO POR CATEGORIA Y LIQUIDACION FINAL    *
040400******************************************************************
040500 2500-PASO5-IMPUESTO.
040600     MOVE CT-TASA-IND-LTCG TO TD-TASA-INDIAN-LTCG
040700     MOVE CT-TASA-FOR-LTCG TO TD-TASA-FOREIGN-LTCG
040800     MOVE CT-TASA-IND-STCG TO TD-TASA-INDIAN-STCG
040900     MOVE CT-TASA-FOR-STCG TO TD-TASA-FOREIGN-STCG
041000     COMPUTE TD-TAX-FOREIGN-LTCG ROUNDED =
041100             TD-TAXABLE-FOREIGN-LTCG * CT-TASA-FOR-LTCG
041200     COMPUTE TD-TAX-INDIAN-LTCG ROUNDED =
041300             TD-TAXABLE-INDIAN-LTCG * CT-TASA-IND-LTCG
041400     COMPUTE TD-TAX-FOREIGN-STCG ROUNDED =
041500             TD-TAXABLE-FOREIGN-STCG * CT-TASA-FOR-STCG
041600     COMPUTE TD-TAX-INDIAN-STCG ROUNDED =
041700             TD-TAXABLE-INDIAN-STCG * CT-TASA-IND-STCG
041800     ADD TD-TAX-FOREIGN-LTCG TD-TAX-INDIAN-LTCG
041900         GIVING TD-LTCG-TAX
042000     ADD TD-TAX-FOREIGN-STCG TD-TAX-INDIAN-STCG
042100         GIVING TD-STCG-TAX
042200     ADD TD-LTCG-TAX TD-STCG-TAX GIVING TD-TOTAL-TAX
042300     COMPUTE TD-TAX-LIABILITY =
042400             TD-TOTAL-TAX - TD-TAXES-PAID.
042500 2500-PASO5-IMPUESTO-EXIT.
042600     EXIT.
042700*
042800******************************************************************
042900*    3000 - REESCRIBE EL REGISTRO DE TRABAJO E IMPRIME EL        *
043000*           ESTADO DE LIQUIDACION DE IMPUESTO                   *
043100******************************************************************
043200 3000-FIN.
043300     CLOSE SALE-TXN-WORK
043400     MOVE SPACES TO TR-LINEA
043500*    EL ARCHIVO TIENE UN SOLO REGISTRO; SE REABRE EN MODO
043600*    OUTPUT PARA GRABAR LA VERSION YA COMPLETA DEL REGISTRO
043700     OPEN OUTPUT TAX-DATA-WORK
043800     WRITE CG1-TAX-DATA
043900     CLOSE TAX-DATA-WORK
044000     PERFORM 3100-IMPRIMIR-ESTADO THRU 3100-IMPRIMIR-ESTADO-EXIT
044100     CLOSE TAX-REPORT
044200     DISPLAY 'CG1060TX - TRANSACCIONES TOTALIZADAS : '
044300             CN-TXN-LEIDAS
044400     DISPLAY 'CG1060TX - IMPUESTO TOTAL (INR)      : '
044500             TD-TOTAL-TAX
044600     DISPLAY 'CG1060TX - LIQUIDACION (INR)          : '
044700             TD-TAX-LIABILITY
044800     DISPLAY 'CG1060TX - EXENCION 112A (INR)       : '
044900             CT-EX112A-ENTERO '.' CT-EX112A-DECIMAL.
045000 3000-FIN-EXIT.
045100     EXIT.
045200*
045300 3100-IMPRIMIR-ESTADO.
045400     MOVE 'ESTADO DE LIQUIDACION DE IMPUESTO' TO TR-LINEA
045500     WRITE TR-LINEA
045600     MOVE 'PASO 1 - LTCG INDIA ANTES DE REBAJA' TO WS-LI-ETIQUETA
045700     MOVE TD-INDIAN-LTCG TO WS-LI-VALOR
045800     MOVE WS-LINEA-IMPRESA TO TR-LINEA
045900     WRITE TR-LINEA
046000     MOVE 'PASO 1 - REBAJA SECCION 112A DISPONIBLE' TO
046100          WS-LI-ETIQUETA
046200     MOVE TD-LTCG-REBATE TO WS-LI-VALOR
046300     MOVE WS-LINEA-IMPRESA TO TR-LINEA
046400     WRITE TR-LINEA
046500     MOVE 'PASO 1 - REBAJA ART. 112A USADA' TO WS-LI-ETIQUETA
046600     MOVE TD-REBATE-USED TO WS-LI-VALOR
046700     MOVE WS-LINEA-IMPRESA TO TR-LINEA
046800     WRITE TR-LINEA
046900     MOVE 'PASO 1 - LTCG INDIA POST-REBAJA' TO WS-LI-ETIQUETA
047000     MOVE TD-INDIAN-LTCG-AFT-REBATE TO WS-LI-VALOR
047100     MOVE WS-LINEA-IMPRESA TO TR-LINEA
047200     WRITE TR-LINEA
047300     MOVE 'PASO 2 - LTCG EXTERIOR GANANCIA' TO WS-LI-ETIQUETA
047400     MOVE TD-FOREIGN-LTCG-GAIN TO WS-LI-VALOR
047500     MOVE WS-LINEA-IMPRESA TO TR-LINEA
047600     WRITE TR-LINEA
047700     MOVE 'PASO 2 - LTCG EXTERIOR PERDIDA' TO WS-LI-ETIQUETA
047800     MOVE TD-FOREIGN-LTCG-LOSS TO WS-LI-VALOR
047900     MOVE WS-LINEA-IMPRESA TO TR-LINEA
048000     WRITE TR-LINEA
048100     MOVE 'PASO 2 - LTCG INDIA GANANCIA' TO WS-LI-ETIQUETA
048200     MOVE TD-INDIAN-LTCG-GAIN TO WS-LI-VALOR
048300     MOVE WS-LINEA-IMPRESA TO TR-LINEA
048400     WRITE TR-LINEA
048500     MOVE 'PASO 2 - LTCG INDIA PERDIDA' TO WS-LI-ETIQUETA
048600     MOVE TD-INDIAN-LTCG-LOSS TO WS-LI-VALOR
048700     MOVE WS-LINEA-IMPRESA TO TR-LINEA
048800     WRITE TR-LINEA
048900     MOVE 'PASO 2 - STCG EXTERIOR GANANCIA' TO WS-LI-ETIQUETA
049000     MOVE TD-FOREIGN-STCG-GAIN TO WS-LI-VALOR
049100     MOVE WS-LINEA-IMPRESA TO TR-LINEA
049200     WRITE TR-LINEA
049300     MOVE 'PASO 2 - STCG EXTERIOR PERDIDA' TO WS-LI-ETIQUETA
049400     MOVE TD-FOREIGN-STCG-LOSS TO WS-LI-VALOR
049500     MOVE WS-LINEA-IMPRESA TO TR-LINEA
049600     WRITE TR-LINEA
049700     MOVE 'PASO 2 - STCG INDIA GANANCIA' TO WS-LI-ETIQUETA
049800     MOVE TD-INDIAN-STCG-GAIN TO WS-LI-VALOR
049900     MOVE WS-LINEA-IMPRESA TO TR-LINEA
050000     WRITE TR-LINEA
050100     MOVE 'PASO 2 - STCG INDIA PERDIDA' TO WS-LI-ETIQUETA
050200     MOVE TD-INDIAN-STCG-LOSS TO WS-LI-VALOR
050300     MOVE WS-LINEA-IMPRESA TO TR-LINEA
050400     WRITE TR-LINEA
050500     MOVE 'PASO 3 - PERD. STCG VS GAN. STCG EXTERIOR' TO
050600          WS-LI-ETIQUETA
050700     MOVE TD-STCG-LOSS-VS-FOR-STCG TO WS-LI-VALOR
050800     MOVE WS-LINEA-IMPRESA TO TR-LINEA
050900     WRITE TR-LINEA
051000     MOVE 'PASO 3 - PERD. STCG VS GAN. STCG INDIA' TO
051100          WS-LI-ETIQUETA
051200     MOVE TD-STCG-LOSS-VS-IND-STCG TO WS-LI-VALOR
051300     MOVE WS-LINEA-IMPRESA TO TR-LINEA
051400     WRITE TR-LINEA
051500     MOVE 'PASO 3 - REMANENTE STCG VS LTCG NETO' TO
051600          WS-LI-ETIQUETA
051700     MOVE TD-STCG-LOSS-VS-LTCG TO WS-LI-VALOR
051800     MOVE WS-LINEA-IMPRESA TO TR-LINEA
051900     WRITE TR-LINEA
052000     MOVE 'PASO 3 - PERDIDA LTCG VS LTCG NETO' TO WS-LI-ETIQUETA
052100     MOVE TD-LTCG-LOSS-VS-LTCG TO WS-LI-VALOR
052200     MOVE WS-LINEA-IMPRESA TO TR-LINEA
052300     WRITE TR-LINEA
052400     MOVE 'PASO 3 - LTCG NETO TOTAL' TO WS-LI-ETIQUETA
052500     MOVE TD-TOTAL-LTCG TO WS-LI-VALOR
052600     MOVE WS-LINEA-IMPRESA TO TR-LINEA
052700     WRITE TR-LINEA
052800     MOVE 'PASO 3 - STCG NETO TOTAL' TO WS-LI-ETIQUETA
052900     MOVE TD-TOTAL-STCG TO WS-LI-VALOR
053000     MOVE WS-LINEA-IMPRESA TO TR-LINEA
053100     WRITE TR-LINEA
053200     MOVE 'PASO 4 - LTCG IMPONIBLE EXTERIOR' TO WS-LI-ETIQUETA
053300     MOVE TD-TAXABLE-FOREIGN-LTCG TO WS-LI-VALOR
053400     MOVE WS-LINEA-IMPRESA TO TR-LINEA
053500     WRITE TR-LINEA
053600     MOVE 'PASO 4 - LTCG IMPONIBLE INDIA' TO WS-LI-ETIQUETA
053700     MOVE TD-TAXABLE-INDIAN-LTCG TO WS-LI-VALOR
053800     MOVE WS-LINEA-IMPRESA TO TR-LINEA
053900     WRITE TR-LINEA
054000     MOVE 'PASO 4 - STCG IMPONIBLE EXTERIOR' TO WS-LI-ETIQUETA
054100     MOVE TD-TAXABLE-FOREIGN-STCG TO WS-LI-VALOR
054200     MOVE WS-LINEA-IMPRESA TO TR-LINEA
054300     WRITE TR-LINEA
054400     MOVE 'PASO 4 - STCG IMPONIBLE INDIA' TO WS-LI-ETIQUETA
054500     MOVE TD-TAXABLE-INDIAN-STCG TO WS-LI-VALOR
054600     MOVE WS-LINEA-IMPRESA TO TR-LINEA
054700     WRITE TR-LINEA
054800     MOVE 'PASO 5 - IMPUESTO LTCG' TO WS-LI-ETIQUETA
054900     MOVE TD-LTCG-TAX TO WS-LI-VALOR
055000     MOVE WS-LINEA-IMPRESA TO TR-LINEA
055100     WRITE TR-LINEA
055200     MOVE 'PASO 5 - IMPUESTO STCG' TO WS-LI-ETIQUETA
055300     MOVE TD-STCG-TAX TO WS-LI-VALOR
055400     MOVE WS-LINEA-IMPRESA TO TR-LINEA
055500     WRITE TR-LINEA
055600     MOVE 'PASO 5 - IMPUESTO TOTAL' TO WS-LI-ETIQUETA
055700     MOVE TD-TOTAL-TAX TO WS-LI-VALOR
055800     MOVE WS-LINEA-IMPRESA TO TR-LINEA
055900     WRITE TR-LINEA
056000     MOVE 'PASO 5 - IMPUESTOS YA PAGADOS' TO WS-LI-ETIQUETA
056100     MOVE TD-TAXES-PAID TO WS-LI-VALOR
056200     MOVE WS-LINEA-IMPRESA TO TR-LINEA
056300     WRITE TR-LINEA
056400     IF TD-TAX-LIABILITY < ZERO
056500         COMPUTE WS-LIABILITY-ABS = 0 - TD-TAX-LIABILITY
056600         MOVE 'PASO 5 - TAX REFUND DUE' TO WS-LI-ETIQUETA
056700     ELSE
056800         MOVE TD-TAX-LIABILITY TO WS-LIABILITY-ABS
056900         MOVE 'PASO 5 - TAX PAYABLE' TO WS-LI-ETIQUETA
057000     END-IF
057100     MOVE WS-LIABILITY-ABS TO WS-LI-VALOR
057200     MOVE WS-LINEA-IMPRESA TO TR-LINEA
057300     WRITE TR-LINEA.
057400 3100-IMPRIMIR-ESTADO-EXIT.
057500     EXIT.
057600
