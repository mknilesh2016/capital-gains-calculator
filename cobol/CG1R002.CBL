000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: CG1R002                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/01/2021                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: CG1 - GANANCIAS DE CAPITAL (IMPUESTO ANUAL)       *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL ARCHIVO DE TASAS DE CAMBIO DIARIAS    *
001200*               USD/INR (TT-BUY DEL SBI).  ENTRADA DE CG1010RT.  *
001300*               ARCHIVO ORDENADO ASCENDENTE POR FECHA.           *
001400*                                                                *
001500******************************************************************
001600*        L O G    D E   M O D I F I C A C I O N E S             *
001700******************************************************************
001800*  AUTOR     FECHA        DESCRIPCION                           *
001900*  --------  ----------   --------------------------------------*
002000*  RVM       14/01/2021   CREACION INICIAL - CG-0101             *
002100******************************************************************
002200 01  CG1-EXCHANGE-RATE.
002300     05  ER-RATE-DATE                PIC 9(8).
002400     05  ER-TT-BUY-RATE              PIC S9(3)V9(4).
002500     05  FILLER                      PIC X(05).
