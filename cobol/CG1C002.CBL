000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: CG1C002                                             *
000400*                                                                *
000500*  FECHA CREACION: 11/05/1987                                    *
000600*                                                                *
000700*  AUTOR: R. MENDOZA                                             *
000800*                                                                *
000900*  APLICACION: RUTINA GENERAL DE FECHAS - UTILITARIO DE USO      *
001000*              COMUN, COMPARTIDO POR VARIAS APLICACIONES DE      *
001100*              LOTE DE LA FACTORIA (ADOPTADO POR CG1 EN 2021).   *
001200*                                                                *
001300*  DESCRIPCION: PARRAFOS DE LA RUTINA DE FECHAS (NUMERO JULIANO) *
001400*               CONVIERTE UNA FECHA AAAAMMDD A UN NUMERO DE DIA  *
001500*               ABSOLUTO Y VICEVERSA, PARA SUMAR/RESTAR DIAS Y   *
001600*               PARA EL CALCULO DE DIAS DE TENENCIA SIN USAR     *
001700*               FUNCIONES INTRINSECAS.  SE COPIA EN LA PROCEDURE *
001800*               DIVISION DE TODO PROGRAMA QUE NECESITE ARITME-   *
001900*               TICA DE FECHAS (CG1010RT, CG1020EA, CG1030FM).   *
002000*               REQUIERE LOS CAMPOS DE CG1C003 EN LA WORKING-    *
002100*               STORAGE SECTION DEL PROGRAMA QUE LA COPIA.       *
002200*                                                                *
002300******************************************************************
002400*        L O G    D E   M O D I F I C A C I O N E S             *
002500******************************************************************
002600*  AUTOR     FECHA        DESCRIPCION                           *
002700*  --------  ----------   --------------------------------------*
002800*  RVM       11/05/1987   CREACION INICIAL - UT-0004             *
002900*  RVM       02/09/1987   AGREGADO 9200-SUMAR-DIAS PARA RUTINAS  *
003000*                         DE BUSQUEDA ADELANTE/ATRAS - UT-0007   *
003100*  JCT       14/02/1999   REVISION DE SIGLO - CONFIRMADO QUE LA  *
003200*                         FORMULA DEL DIA JULIANO NO DEPENDE DE  *
003300*                         LAS DOS CIFRAS DEL ANIO - UT-0061      *
003400*  MSG       11/01/2021   ADOPTADO POR LA APLICACION CG1 PARA    *
003500*                         DIAS DE TENENCIA Y BUSQUEDA DE TASA    *
003600*                         POR FECHA - CG-0102                   *
003700******************************************************************
003800*                                                                *
003900*   CONVIERTE WS-UF-ANIO/MES/DIA (DE WS-UF-FECHA-ENTRA) EN EL    *
004000*   NUMERO DE DIA JULIANO WS-UF-JDN.  ALGORITMO ESTANDAR DE      *
004100*   CALENDARIO GREGORIANO (ENTERO, SIN DECIMALES).               *
004200*                                                                *
004300******************************************************************
004400 9100-FECHA-A-JDN.
004500     COMPUTE WS-UF-A  = (14 - WS-UF-MES) / 12
004600     COMPUTE WS-UF-Y2 = WS-UF-ANIO + 4800 - WS-UF-A
004700     COMPUTE WS-UF-M2 = WS-UF-MES + (12 * WS-UF-A) - 3
004800     COMPUTE WS-UF-JDN =
004900             WS-UF-DIA
005000           + ((153 * WS-UF-M2 + 2) / 5)
005100           + (365 * WS-UF-Y2)
005200           + (WS-UF-Y2 / 4)
005300           - (WS-UF-Y2 / 100)
005400           + (WS-UF-Y2 / 400)
005500           - 32045.
005600 9100-FECHA-A-JDN-EXIT.
005700     EXIT.
005800******************************************************************
005900*                                                                *
006000*   CONVIERTE EL NUMERO DE DIA JULIANO WS-UF-JDN-RESULT EN       *
006100*   WS-UF-FECHA-SALIDA (AAAAMMDD).  INVERSA DE 9100-FECHA-A-JDN. *
006200*                                                                *
006300******************************************************************
006400 9150-JDN-A-FECHA.
006500     COMPUTE WS-UF-A2 = WS-UF-JDN-RESULT + 32044
006600     COMPUTE WS-UF-B2 = ((4 * WS-UF-A2) + 3) / 146097
006700     COMPUTE WS-UF-C2 = WS-UF-A2 - ((146097 * WS-UF-B2) / 4)
006800     COMPUTE WS-UF-D2 = ((4 * WS-UF-C2) + 3) / 1461
006900     COMPUTE WS-UF-E2 = WS-UF-C2 - ((1461 * WS-UF-D2) / 4)
007000     COMPUTE WS-UF-M3 = ((5 * WS-UF-E2) + 2) / 153
007100     COMPUTE WS-UF-DIA-R  =
007200             WS-UF-E2 - (((153 * WS-UF-M3) + 2) / 5) + 1
007300     COMPUTE WS-UF-MES-R  =
007400             WS-UF-M3 + 3 - (12 * (WS-UF-M3 / 10))
007500     COMPUTE WS-UF-ANIO-R =
007600             (100 * WS-UF-B2) + WS-UF-D2 - 4800
007700           + (WS-UF-M3 / 10).
007800 9150-JDN-A-FECHA-EXIT.
007900     EXIT.
008000******************************************************************
008100*                                                                *
008200*   SUMA (O RESTA, SI WS-UF-OFFSET ES NEGATIVO) WS-UF-OFFSET     *
008300*   DIAS A WS-UF-FECHA-ENTRA Y DEJA EL RESULTADO EN              *
008400*   WS-UF-FECHA-SALIDA.  USADO POR LA BUSQUEDA ADELANTE/ATRAS    *
008500*   DE TASAS DE CG1010RT.                                        *
008600*                                                                *
008700******************************************************************
008800 9200-SUMAR-DIAS.
008900     PERFORM 9100-FECHA-A-JDN THRU 9100-FECHA-A-JDN-EXIT
009000     COMPUTE WS-UF-JDN-RESULT = WS-UF-JDN + WS-UF-OFFSET
009100     PERFORM 9150-JDN-A-FECHA THRU 9150-JDN-A-FECHA-EXIT.
009200 9200-SUMAR-DIAS-EXIT.
009300     EXIT.
