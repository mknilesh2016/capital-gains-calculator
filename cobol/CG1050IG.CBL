000100******************************************************************
000200*                                                                *
000300*   I D E N T I F I C A T I O N   D I V I S I O N               *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CG1050IG.
000800 AUTHOR.        FACTORIA.
000900 INSTALLATION.  FACTORIA - DEPTO. DE SISTEMAS.
001000 DATE-WRITTEN.  11/03/1991.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENCIAL - USO INTERNO FACTORIA.
001300******************************************************************
001400*                                                                *
001500*  APLICACION: CG1 - GANANCIAS DE CAPITAL (IMPUESTO ANUAL)       *
001600*                                                                *
001700*  DESCRIPCION: ACUMULA LAS GANANCIAS DE CAPITAL DE FUENTE       *
001800*               INDIA (ARCHIVO INDIAN-GAINS, UN REGISTRO POR     *
001900*               CASA DE BOLSA/BROKER INDIO) EN TOTALES DE        *
002000*               GANANCIA A LARGO Y CORTO PLAZO.  LA FUENTE       *
002100*               ZERODHA SE TRATA SIEMPRE COMO CORTO PLAZO        *
002200*               (SU LTCG SE TRASLADA AL TOTAL DE STCG).  LOS     *
002300*               TOTALES SE GRABAN EN UN UNICO REGISTRO DEL       *
002400*               ARCHIVO DE TRABAJO TAX-DATA-WORK, QUE CG1060TX   *
002500*               ABRE EN MODO I-O PARA COMPLETAR EL RESTO DEL     *
002600*               CALCULO DE IMPUESTO.  DIVIDENDOS Y CARGOS SON    *
002700*               INFORMATIVOS (NO ENTRAN EN EL CALCULO DE         *
002800*               IMPUESTO) Y SOLO SE MUESTRAN EN EL LISTADO DE    *
002900*               CONSOLA AL FINALIZAR LA CORRIDA.                 *
003000*                                                                *
003100******************************************************************
003200*        L O G    D E   M O D I F I C A C I O N E S             *
003300******************************************************************
003400*  AUTOR     FECHA        DESCRIPCION                           *
003500*  --------  ----------   --------------------------------------*
003600*  FACTORIA  11/03/1991   CREACION INICIAL.  VERIFICACION DE     *
003700*                         CLIENTES CONTRA SEGURIDAD BANCARIA -   *
003800*                         V5-0036                                *
003900*  JCT       20/01/1999   REVISION DE SIGLO - SIN CAMBIOS -      *
004000*                         V5-0091                                *
004100*  RVM       14/01/2021   READAPTADO PARA GANANCIAS DE CAPITAL   *
004200*                         (CG1).  ANTES VERIFICABA CLIENTES EN   *
004300*                         SEGURIDAD BANCARIA; AHORA ACUMULA LAS  *
004400*                         GANANCIAS DE FUENTE INDIA POR CASA DE  *
004500*                         BOLSA - CG-0101                        *
004600*  MSG       19/07/2022   ZERODHA SIEMPRE CORTO PLAZO - CG-0143  *
004700*  PDO       10/08/2026   AGREGADO EL DESGLOSE ACCIONES/FONDOS   *
004800*                         DENTRO DE LA FUENTE INDIA (NO-ZERODHA) *
004900*                         PARA ALIMENTAR LA COLUMNA DE FONDOS    *
005000*                         MUTUOS DE LA TABLA TRIMESTRAL DE       *
005100*                         CG1070QT.  LOS TOTALES COMBINADOS      *
005200*                         WS-TOTAL-LARGO/CORTO Y TD-INDIAN-LTCG/ *
005300*                         STCG NO CAMBIAN - CG-0213              *
005400*  PDO       10/08/2026   LOS CUATRO ACUMULADORES DEL DESGLOSE   *
005500*                         ACCIONES/FONDOS A COMP-3, IGUAL QUE LA *
005600*                         CASA EMPACA SUS ACUMULADORES - CG-0216 *
005700******************************************************************
005800*                                                                *
005900*   E N V I R O N M E N T   D I V I S I O N                     *
006000*                                                                *
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.   IBM-370.
006500 OBJECT-COMPUTER.   IBM-370.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS CLASE-DIGITO IS '0' THRU '9'
006900     UPSI-0 ON STATUS IS SW-CORRIDA-PRUEBA.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT INDIAN-GAINS      ASSIGN TO INDGAINS
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS IS WS-IG-STATUS.
007500     SELECT TAX-DATA-WORK     ASSIGN TO TAXDW
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS IS WS-TDW-STATUS.
007800******************************************************************
007900*                                                                *
008000*   D A T A   D I V I S I O N                                   *
008100*                                                                *
008200******************************************************************
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  INDIAN-GAINS
008600     LABEL RECORDS ARE STANDARD
008700     RECORDING MODE IS F.
008800     COPY CG1R005.
008900*
009000 FD  TAX-DATA-WORK
009100     LABEL RECORDS ARE STANDARD
009200     RECORDING MODE IS F.
009300     COPY CG1R006.
009400*
009500 WORKING-STORAGE SECTION.
009600*    SWITCH DE CORRIDA DE PRUEBA (UPSI-0) - ITEM 77 INDEPENDIENTE.
009700 77  SW-CORRIDA-PRUEBA           PIC X(01) VALUE 'N'.
009800 01  CT-CONSTANTES.
009900     05  CT-PROGRAMA                 PIC X(08)
010000                                      VALUE 'CG1050IG'.
010100*
010200 01  WS-VARIABLES-AUXILIARES.
010300     05  WS-IG-STATUS                PIC X(02).
010400     05  WS-TDW-STATUS               PIC X(02).
010500     05  WS-TOTAL-LARGO              PIC S9(13)V99 VALUE ZERO.
010600     05  WS-TOTAL-LARGO-R REDEFINES WS-TOTAL-LARGO.
010700         10  WS-TL-ENTERO             PIC S9(13).
010800         10  WS-TL-DECIMAL            PIC 99.
010900     05  WS-TOTAL-CORTO              PIC S9(13)V99 VALUE ZERO.
011000     05  WS-TOTAL-CORTO-R REDEFINES WS-TOTAL-CORTO.
011100         10  WS-TC-ENTERO             PIC S9(13).
011200         10  WS-TC-DECIMAL            PIC 99.
011300     05  WS-TOTAL-ACCIONES-LARGO     PIC S9(13)V99 COMP-3
011400                                      VALUE ZERO.
011500     05  WS-TOTAL-ACCIONES-CORTO     PIC S9(13)V99 COMP-3
011600                                      VALUE ZERO.
011700     05  WS-TOTAL-FONDOS-LARGO       PIC S9(13)V99 COMP-3
011800                                      VALUE ZERO.
011900     05  WS-TOTAL-FONDOS-CORTO       PIC S9(13)V99 COMP-3
012000                                      VALUE ZERO.
012100*
012200 01  SW-SWITCHES.
012300     05  SW-FIN-IG                   PIC X(01) VALUE 'N'.
012400         88  FIN-IG                      VALUE 'S'.
012500*
012600 01  CN-CONTADORES.
012700     05  CN-FUENTES-LEIDAS           PIC S9(5) COMP VALUE ZERO.
012800     05  CN-FUENTES-ZERODHA          PIC S9(5) COMP VALUE ZERO.
012900*
013000 01  WS-ACUMULADOS-INFORMATIVOS      COMP-3.
013100     05  WS-TOTAL-DIVIDENDOS         PIC S9(11)V99 VALUE ZERO.
013200     05  WS-TOTAL-DIVIDENDOS-R REDEFINES WS-TOTAL-DIVIDENDOS
013300                                      PIC S9(13).
013400     05  WS-TOTAL-CARGOS             PIC S9(11)V99 VALUE ZERO.
013500******************************************************************
013600*                                                                *
013700*   P R O C E D U R E   D I V I S I O N                         *
013800*                                                                *
013900******************************************************************
014000 PROCEDURE DIVISION.
014100*
014200 MAINLINE.
014300     PERFORM 1000-INICIO       THRU 1000-INICIO-EXIT
014400     PERFORM 2000-PROCESO      THRU 2000-PROCESO-EXIT
014500     PERFORM 3000-FIN          THRU 3000-FIN-EXIT
014600     STOP RUN.
014700*
014800******************************************************************
014900*    1000 - ABRE LOS ARCHIVOS Y LEE EL PRIMER REGISTRO           *
015000******************************************************************
015100 1000-INICIO.
015200     OPEN INPUT  INDIAN-GAINS
015300     OPEN OUTPUT TAX-DATA-WORK
015400     PERFORM 1100-LEER-GANANCIA THRU 1100-LEER-GANANCIA-EXIT.
015500 1000-INICIO-EXIT.
015600     EXIT.
015700*
015800 1100-LEER-GANANCIA.
015900     READ INDIAN-GAINS
016000         AT END
016100             SET FIN-IG TO TRUE
016200     END-READ.
016300 1100-LEER-GANANCIA-EXIT.
016400     EXIT.
016500*
016600******************************************************************
016700*    2000 - ACUMULA LAS GANANCIAS DE CADA FUENTE DE LA INDIA     *
016800******************************************************************
016900 2000-PROCESO.
017000     IF FIN-IG
017100         GO TO 2000-PROCESO-EXIT
017200     END-IF
017300     PERFORM 2100-ACUMULAR-FUENTE
017400         THRU 2100-ACUMULAR-FUENTE-EXIT
017500     GO TO 2000-PROCESO.
017600 2000-PROCESO-EXIT.
017700     EXIT.
017800*
017900 2100-ACUMULAR-FUENTE.
018000     ADD 1 TO CN-FUENTES-LEIDAS
018100     PERFORM 2200-CLASIFICAR-ZERODHA
018200         THRU 2200-CLASIFICAR-ZERODHA-EXIT
018300     ADD IG-DIVIDENDS-INR       TO WS-TOTAL-DIVIDENDOS
018400     ADD IG-TOTAL-CHARGES-INR   TO WS-TOTAL-CARGOS
018500     PERFORM 1100-LEER-GANANCIA THRU 1100-LEER-GANANCIA-EXIT.
018600 2100-ACUMULAR-FUENTE-EXIT.
018700     EXIT.
018800*
018900******************************************************************
019000*   2200 - ZERODHA NO RECONOCE TENENCIA LARGA; TODO SU LTCG SE   *
019100*          SUMA AL TOTAL DE CORTO PLAZO - CG-0143.  DENTRO DE LA *
019200*          FUENTE NO-ZERODHA SE DESGLOSA ADEMAS ACCIONES DE     *
019300*          FONDOS MUTUOS, PARA LA COLUMNA "FONDOS" DE LA TABLA  *
019400*          TRIMESTRAL - CG-0213                                 *
019500******************************************************************
019600 2200-CLASIFICAR-ZERODHA.
019700     IF IG-FUENTE-ZERODHA
019800         ADD 1 TO CN-FUENTES-ZERODHA
019900         ADD IG-STCG-INR TO WS-TOTAL-CORTO
020000         ADD IG-LTCG-INR TO WS-TOTAL-CORTO
020100     ELSE
020200         ADD IG-STCG-INR TO WS-TOTAL-CORTO
020300         ADD IG-LTCG-INR TO WS-TOTAL-LARGO
020400         IF IG-FUENTE-FONDOS
020500             ADD IG-STCG-INR TO WS-TOTAL-FONDOS-CORTO
020600             ADD IG-LTCG-INR TO WS-TOTAL-FONDOS-LARGO
020700         ELSE
020800             ADD IG-STCG-INR TO WS-TOTAL-ACCIONES-CORTO
020900             ADD IG-LTCG-INR TO WS-TOTAL-ACCIONES-LARGO
021000         END-IF
021100     END-IF.
021200 2200-CLASIFICAR-ZERODHA-EXIT.
021300     EXIT.
021400*
021500******************************************************************
021600*    3000 - GRABA EL REGISTRO DE TRABAJO Y MUESTRA LOS TOTALES   *
021700******************************************************************
021800 3000-FIN.
021900     CLOSE INDIAN-GAINS
022000     INITIALIZE CG1-TAX-DATA
022100     MOVE WS-TOTAL-LARGO           TO TD-INDIAN-LTCG
022200     MOVE WS-TOTAL-CORTO           TO TD-INDIAN-STCG
022300     MOVE WS-TOTAL-ACCIONES-LARGO  TO TD-INDIAN-ACCIONES-LTCG
022400     MOVE WS-TOTAL-ACCIONES-CORTO  TO TD-INDIAN-ACCIONES-STCG
022500     MOVE WS-TOTAL-FONDOS-LARGO    TO TD-INDIAN-FONDOS-LTCG
022600     MOVE WS-TOTAL-FONDOS-CORTO    TO TD-INDIAN-FONDOS-STCG
022700     WRITE CG1-TAX-DATA
022800     CLOSE TAX-DATA-WORK
022900     DISPLAY 'CG1050IG - FUENTES LEIDAS         : '
023000             CN-FUENTES-LEIDAS
023100     DISPLAY 'CG1050IG - FUENTES ZERODHA        : '
023200             CN-FUENTES-ZERODHA
023300     DISPLAY 'CG1050IG - LTCG INDIA (NO ZERODHA): '
023400             WS-TL-ENTERO '.' WS-TL-DECIMAL
023500     DISPLAY 'CG1050IG - STCG INDIA TOTAL       : '
023600             WS-TOTAL-CORTO
023700     DISPLAY 'CG1050IG - LTCG ACCIONES INDIA    : '
023800             WS-TOTAL-ACCIONES-LARGO
023900     DISPLAY 'CG1050IG - STCG ACCIONES INDIA    : '
024000             WS-TOTAL-ACCIONES-CORTO
024100     DISPLAY 'CG1050IG - LTCG FONDOS MUTUOS IND.: '
024200             WS-TOTAL-FONDOS-LARGO
024300     DISPLAY 'CG1050IG - STCG FONDOS MUTUOS IND.: '
024400             WS-TOTAL-FONDOS-CORTO
024500     DISPLAY 'CG1050IG - DIVIDENDOS INFORMATIVOS: '
024600             WS-TOTAL-DIVIDENDOS
024700     DISPLAY 'CG1050IG - CARGOS INFORMATIVOS    : '
024800             WS-TOTAL-CARGOS.
024900 3000-FIN-EXIT.
025000     EXIT.
025100
