000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: CG1R010                                             *
000400*                                                                *
000500*  FECHA CREACION: 21/01/2021                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: CG1 - GANANCIAS DE CAPITAL (IMPUESTO ANUAL)       *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DE UNA LINEA DEL ANEXO FA (SCHEDULE FA).  *
001200*               SALIDA DE CG1090FA, IMPRESA EN FA-REPORT.        *
001300*                                                                *
001400******************************************************************
001500*        L O G    D E   M O D I F I C A C I O N E S             *
001600******************************************************************
001700*  AUTOR     FECHA        DESCRIPCION                           *
001800*  --------  ----------   --------------------------------------*
001900*  RVM       21/01/2021   CREACION INICIAL - CG-0103             *
002000*  MSG       03/08/2022   AGREGADA TASA DE VENTA POR SEPARADO    *
002100*                         (VENTAS VS. TENENCIA) - CG-0154        *
002200******************************************************************
002300 01  CG1-SCHEDULE-FA-ENTRY.
002400     05  FA-SERIAL-NO                PIC 9(4).
002500     05  FA-ENTITY-NAME              PIC X(30).
002600     05  FA-NATURE                   PIC X(8).
002700     05  FA-ACQ-DATE                 PIC 9(8).
002800     05  FA-SHARES                   PIC S9(7)V9(3).
002900     05  FA-TASAS.
003000         10  FA-RATE-ACQ              PIC S9(3)V9(4).
003100         10  FA-RATE-PEAK             PIC S9(3)V9(4).
003200         10  FA-RATE-CLOSE            PIC S9(3)V9(4).
003300         10  FA-RATE-SALE             PIC S9(3)V9(4).
003400     05  FA-INITIAL-VALUE-INR        PIC S9(13)V99.
003500     05  FA-PEAK-VALUE-INR           PIC S9(13)V99.
003600     05  FA-CLOSING-VALUE-INR        PIC S9(13)V99.
003700     05  FA-SALE-PROCEEDS-INR        PIC S9(13)V99.
003800     05  FA-DIVIDEND-INCOME-INR      PIC S9(13)V99.
003900     05  FILLER                      PIC X(17).
