000100******************************************************************
000200*                                                                *
000300*   I D E N T I F I C A T I O N   D I V I S I O N               *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CG1080RW.
000800 AUTHOR.        FACTORIA.
000900 INSTALLATION.  FACTORIA - DEPTO. DE SISTEMAS.
001000 DATE-WRITTEN.  17/07/1993.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENCIAL - USO INTERNO FACTORIA.
001300******************************************************************
001400*                                                                *
001500*  APLICACION: CG1 - GANANCIAS DE CAPITAL (IMPUESTO ANUAL)       *
001600*                                                                *
001700*  DESCRIPCION: ULTIMO PASO DEL LOTE.  ORDENA LAS TRANSACCIONES  *
001800*               DE SALE-TXN-WORK POR FECHA DE VENTA/TIPO/        *
001900*               SIMBOLO E IMPRIME EL REPORTE DETALLADO, EL       *
002000*               RESUMEN (CON DESGLOSES POR FUENTE, TIPO Y        *
002100*               SIMBOLO), LA TABLA DE GRAN TOTAL POR FUENTE, LA  *
002200*               TABLA TRIMESTRAL (ANTICIPOS DE IMPUESTO) Y EL    *
002300*               ESTADO DE IMPUESTO - TODO EN GAINS-REPORT.       *
002400*                                                                *
002500******************************************************************
002600*        L O G    D E   M O D I F I C A C I O N E S             *
002700******************************************************************
002800*  AUTOR     FECHA        DESCRIPCION                           *
002900*  --------  ----------   --------------------------------------*
003000*  FACTORIA  17/07/1993   CREACION INICIAL.  RESUMEN ESTADISTICO *
003100*                         DE MOVIMIENTOS POR SEGMENTO - V5-0054  *
003200*  JCT       15/02/1999   REVISION DE SIGLO - SIN CAMBIOS -      *
003300*                         V5-0096                                *
003400*  RVM       14/01/2021   READAPTADO PARA GANANCIAS DE CAPITAL   *
003500*                         (CG1).  ANTES RESUMIA MOVIMIENTOS POR  *
003600*                         SEGMENTO; AHORA IMPRIME LOS CINCO      *
003700*                         REPORTES DEL LOTE DE IMPUESTO - CG-0101*
003800*  MSG       22/07/2022   AGREGADO DESGLOSE POR SIMBOLO SOLO     *
003900*                         CUANDO HAY MAS DE UNO - CG-0146        *
004000*  PDO       05/03/2024   TABLA TRIMESTRAL COMBINADA CON FILAS   *
004100*                         ACUMULADAS - CG-0189                  *
004200*  PDO       10/08/2026   LOS REPORTES 2, 3, 4 Y 5 SOLO SACABAN  *
004300*                         SUS CIFRAS POR DISPLAY Y NUNCA LLEGA-  *
004400*                         BAN A GAINS-REPORT.  TODO EL CONTENIDO *
004500*                         SUSTANTIVO DE RESUMEN, GRAN TOTAL,     *
004600*                         DESGLOSE TRIMESTRAL Y ESTADO DE        *
004700*                         IMPUESTO AHORA SE ESCRIBE CON WRITE    *
004800*                         GR-LINEA, IGUAL QUE EL REPORTE 1 -     *
004900*                         CG-0214                                *
005000*  PDO       10/08/2026   LOS ACUMULADORES DE WS-RESUMEN (VENTA, *
005100*                         COMPRA Y GANANCIA LARGO/CORTO/TOTAL) A *
005200*                         COMP-3, IGUAL QUE LA CASA EMPACA SUS   *
005300*                         CIFRAS; SE AGREGARON LOS DESGLOSES DE  *
005400*                         ACCIONES VENDIDAS TOTAL/LARGO PLAZO -  *
005500*                         CG-0216                                *
005600******************************************************************
005700*                                                                *
005800*   E N V I R O N M E N T   D I V I S I O N                     *
005900*                                                                *
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.   IBM-370.
006400 OBJECT-COMPUTER.   IBM-370.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     CLASS CLASE-DIGITO IS '0' THRU '9'
006800     UPSI-0 ON STATUS IS SW-CORRIDA-PRUEBA.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SALE-TXN-WORK     ASSIGN TO SALETXNW
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS IS WS-STW-STATUS.
007400     SELECT TAX-DATA-WORK     ASSIGN TO TAXDW
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS IS WS-TDW-STATUS.
007700     SELECT QUARTERLY-WORK    ASSIGN TO QTRDW
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS IS WS-QDW-STATUS.
008000     SELECT GAINS-REPORT      ASSIGN TO GAINSRPT
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS IS WS-GR-STATUS.
008300******************************************************************
008400*                                                                *
008500*   D A T A   D I V I S I O N                                   *
008600*                                                                *
008700******************************************************************
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SALE-TXN-WORK
009100     LABEL RECORDS ARE STANDARD
009200     RECORDING MODE IS F.
009300     COPY CG1R001.
009400*
009500 FD  TAX-DATA-WORK
009600     LABEL RECORDS ARE STANDARD
009700     RECORDING MODE IS F.
009800     COPY CG1R006.
009900*
010000 FD  QUARTERLY-WORK
010100     LABEL RECORDS ARE STANDARD
010200     RECORDING MODE IS F.
010300     COPY CG1R007.
010400*
010500 FD  GAINS-REPORT
010600     LABEL RECORDS ARE OMITTED
010700     RECORDING MODE IS V.
010800 01  GR-LINEA                        PIC X(132).
010900*
011000 WORKING-STORAGE SECTION.
011100*    SWITCH DE CORRIDA DE PRUEBA (UPSI-0) - ITEM 77 INDEPENDIENTE.
011200 77  SW-CORRIDA-PRUEBA           PIC X(01) VALUE 'N'.
011300 01  CT-CONSTANTES.
011400     05  CT-PROGRAMA                 PIC X(08)
011500                                      VALUE 'CG1080RW'.
011600     05  CT-MAX-TXN                  PIC S9(4) COMP VALUE 2000.
011700     05  CT-MAX-SIMBOLOS             PIC S9(3) COMP VALUE 200.
011800*
011900 01  WS-VARIABLES-AUXILIARES.
012000     05  WS-STW-STATUS               PIC X(02).
012100     05  WS-TDW-STATUS               PIC X(02).
012200     05  WS-QDW-STATUS               PIC X(02).
012300     05  WS-GR-STATUS                PIC X(02).
012400     05  WS-MONTO-TEMP               PIC S9(13)V99 VALUE ZERO.
012500     05  WS-MONTO-TEMP-R REDEFINES WS-MONTO-TEMP.
012600         10  WS-MT-ENTERO             PIC S9(13).
012700         10  WS-MT-DECIMAL            PIC 99.
012800     05  WS-ANIOS-TENENCIA           PIC S9(3) COMP VALUE ZERO.
012900     05  WS-MESES-TENENCIA           PIC S9(3) COMP VALUE ZERO.
013000     05  WS-DIAS-RESTO               PIC S9(5) COMP VALUE ZERO.
013100     05  WS-IDX-TEMP                 PIC 9(01) VALUE ZERO.
013200*
013300 01  SW-SWITCHES.
013400     05  SW-FIN-TXN                  PIC X(01) VALUE 'N'.
013500         88  FIN-TXN                    VALUE 'S'.
013600     05  SW-HUBO-CAMBIO              PIC X(01) VALUE 'N'.
013700         88  HUBO-CAMBIO                 VALUE 'S'.
013800*
013900 01  CN-CONTADORES.
014000     05  CN-TXN-LEIDAS               PIC S9(5) COMP VALUE ZERO.
014100*
014200*    TABLA DE TRANSACCIONES EN MEMORIA - SE ORDENA POR FECHA DE
014300*    VENTA/TIPO/SIMBOLO ANTES DE IMPRIMIR EL REPORTE DETALLADO.
014400 01  WS-TABLA-TXN.
014500     05  WS-CANT-TXN                 PIC S9(4) COMP VALUE ZERO.
014600     05  WS-TXN-ENTRADA
014700             OCCURS 1 TO 2000 TIMES
014800             DEPENDING ON WS-CANT-TXN
014900             INDEXED BY WS-TX-IDX.
015000         10  WS-TX-REGISTRO.
015100             COPY CG1R001.
015200 01  WS-TXN-TEMP.
015300     COPY CG1R001.
015400*
015500 01  WS-RESUMEN.
015600     05  WS-R-CANT-TOTAL             PIC S9(5) COMP VALUE ZERO.
015700     05  WS-R-CANT-EAC                PIC S9(5) COMP VALUE ZERO.
015800     05  WS-R-CANT-IND                PIC S9(5) COMP VALUE ZERO.
015900     05  WS-R-SHARES-TOTAL           PIC S9(9)V9(3) VALUE ZERO.
016000     05  WS-R-SHARES-TOTAL-R REDEFINES WS-R-SHARES-TOTAL.
016100         10  WS-RST-ENTERO             PIC S9(9).
016200         10  WS-RST-DECIMAL            PIC 9(3).
016300     05  WS-R-VENTA-TOTAL-INR        PIC S9(13)V99 VALUE ZERO
016400                                      COMP-3.
016500     05  WS-R-COMPRA-TOTAL-INR       PIC S9(13)V99 VALUE ZERO
016600                                      COMP-3.
016700     05  WS-R-CANT-LARGO              PIC S9(5) COMP VALUE ZERO.
016800     05  WS-R-SHARES-LARGO           PIC S9(9)V9(3) VALUE ZERO.
016900     05  WS-R-SHARES-LARGO-R REDEFINES WS-R-SHARES-LARGO.
017000         10  WS-RSL-ENTERO             PIC S9(9).
017100         10  WS-RSL-DECIMAL            PIC 9(3).
017200     05  WS-R-GAIN-LARGO-USD         PIC S9(11)V99 VALUE ZERO
017300                                      COMP-3.
017400     05  WS-R-GAIN-LARGO-INR         PIC S9(13)V99 VALUE ZERO
017500                                      COMP-3.
017600     05  WS-R-CANT-CORTO              PIC S9(5) COMP VALUE ZERO.
017700     05  WS-R-SHARES-CORTO           PIC S9(9)V9(3) VALUE ZERO.
017800     05  WS-R-GAIN-CORTO-USD         PIC S9(11)V99 VALUE ZERO
017900                                      COMP-3.
018000     05  WS-R-GAIN-CORTO-INR         PIC S9(13)V99 VALUE ZERO
018100                                      COMP-3.
018200     05  WS-R-GAIN-TOTAL-USD         PIC S9(11)V99 VALUE ZERO
018300                                      COMP-3.
018400     05  WS-R-GAIN-TOTAL-INR         PIC S9(13)V99 VALUE ZERO
018500                                      COMP-3.
018600*
018700*    DESGLOSE POR FUENTE (DOS FUENTES CONOCIDAS: EAC/INDIVIDUAL).
018800 01  WS-DESGLOSE-FUENTE.
018900     05  WS-DF-ENTRADA OCCURS 2 INDEXED BY WS-DF-IDX.
019000         10  WS-DF-NOMBRE             PIC X(10).
019100         10  WS-DF-LTCG-INR           PIC S9(13)V99.
019200         10  WS-DF-STCG-INR           PIC S9(13)V99.
019300*
019400*    DESGLOSE POR TIPO DE ACCION (RS/ESPP/TRADE).
019500 01  WS-DESGLOSE-TIPO.
019600     05  WS-DT-ENTRADA OCCURS 3 INDEXED BY WS-DT-IDX.
019700         10  WS-DT-NOMBRE             PIC X(05).
019800         10  WS-DT-LTCG-INR           PIC S9(13)V99.
019900         10  WS-DT-STCG-INR           PIC S9(13)V99.
020000*
020100*    DESGLOSE POR SIMBOLO (DINAMICO, SOLO SE IMPRIME SI HAY
020200*    MAS DE UN SIMBOLO DISTINTO EN LA CORRIDA) - CG-0146.
020300 01  WS-DESGLOSE-SIMBOLO.
020400     05  WS-DS-CANT                  PIC S9(3) COMP VALUE ZERO.
020500     05  WS-DS-ENTRADA
020600             OCCURS 1 TO 200 TIMES
020700             DEPENDING ON WS-DS-CANT
020800             INDEXED BY WS-DS-IDX.
020900         10  WS-DS-SIMBOLO            PIC X(10).
021000         10  WS-DS-LTCG-INR           PIC S9(13)V99.
021100         10  WS-DS-STCG-INR           PIC S9(13)V99.
021200******************************************************************
021300*                                                                *
021400*   P R O C E D U R E   D I V I S I O N                         *
021500*                                                                *
021600******************************************************************
021700 PROCEDURE DIVISION.
021800*
021900 MAINLINE.
022000     PERFORM 1000-INICIO       THRU 1000-INICIO-EXIT
022100     PERFORM 2000-ORDENAR-TXN  THRU 2000-ORDENAR-TXN-EXIT
022200     PERFORM 3000-REPORTE-DETALLADO
022300                                THRU 3000-REPORTE-DETALLADO-EXIT
022400     PERFORM 4000-REPORTE-RESUMEN
022500                                THRU 4000-REPORTE-RESUMEN-EXIT
022600     PERFORM 5000-TABLA-GRAN-TOTAL
022700                                THRU 5000-TABLA-GRAN-TOTAL-EXIT
022800     PERFORM 6000-TABLA-TRIMESTRAL
022900                                THRU 6000-TABLA-TRIMESTRAL-EXIT
023000     PERFORM 7000-ESTADO-IMPUESTO
023100                                THRU 7000-ESTADO-IMPUESTO-EXIT
023200     PERFORM 8000-FIN          THRU 8000-FIN-EXIT
023300     STOP RUN.
023400*
023500******************************************************************
023600*    1000 - ABRE LOS ARCHIVOS, CARGA LA TABLA DE TRANSACCIONES Y *
023700*           LOS REGISTROS UNICOS DE TAX-DATA-WORK Y QUARTERLY-   *
023800*           WORK                                                *
023900******************************************************************
024000 1000-INICIO.
024100     OPEN INPUT SALE-TXN-WORK
024200     PERFORM 1010-LEER-TXN THRU 1010-LEER-TXN-EXIT
024300     PERFORM 1015-CICLO-CARGAR THRU 1015-CICLO-CARGAR-EXIT
024400     CLOSE SALE-TXN-WORK
024500     OPEN INPUT TAX-DATA-WORK
024600     READ TAX-DATA-WORK
024700         AT END
024800             DISPLAY 'CG1080RW - TAX-DATA-WORK VACIO - ABEND'
024900             MOVE 16 TO RETURN-CODE
025000             STOP RUN
025100     END-READ
025200     CLOSE TAX-DATA-WORK
025300     OPEN INPUT QUARTERLY-WORK
025400     READ QUARTERLY-WORK
025500         AT END
025600             DISPLAY 'CG1080RW - QUARTERLY-WORK VACIO - ABEND'
025700             MOVE 16 TO RETURN-CODE
025800             STOP RUN
025900     END-READ
026000     CLOSE QUARTERLY-WORK
026100     OPEN OUTPUT GAINS-REPORT
026200     MOVE 'EAC       '  TO WS-DF-NOMBRE (1)
026300     MOVE 'INDIVIDUAL' TO WS-DF-NOMBRE (2)
026400     MOVE 'RS   '      TO WS-DT-NOMBRE (1)
026500     MOVE 'ESPP '      TO WS-DT-NOMBRE (2)
026600     MOVE 'TRADE'      TO WS-DT-NOMBRE (3).
026700 1000-INICIO-EXIT.
026800     EXIT.
026900*
027000 1010-LEER-TXN.
027100     READ SALE-TXN-WORK
027200         AT END
027300             SET FIN-TXN TO TRUE
027400     END-READ.
027500 1010-LEER-TXN-EXIT.
027600     EXIT.
027700*
027800 1015-CICLO-CARGAR.
027900     IF FIN-TXN
028000         GO TO 1015-CICLO-CARGAR-EXIT
028100     END-IF
028200     PERFORM 1020-CARGAR-TXN THRU 1020-CARGAR-TXN-EXIT
028300     GO TO 1015-CICLO-CARGAR.
028400 1015-CICLO-CARGAR-EXIT.
028500     EXIT.
028600*
028700 1020-CARGAR-TXN.
028800     ADD 1 TO CN-TXN-LEIDAS
028900     ADD 1 TO WS-CANT-TXN
029000     IF WS-CANT-TXN > CT-MAX-TXN
029100         DISPLAY 'CG1080RW - TABLA DE TRANSACCIONES LLENA -'
029200                 ' ABEND'
029300         MOVE 16 TO RETURN-CODE
029400         STOP RUN
029500     END-IF
029600     MOVE CG1-SALE-TXN TO WS-TX-REGISTRO (WS-CANT-TXN)
029700     PERFORM 1010-LEER-TXN THRU 1010-LEER-TXN-EXIT.
029800 1020-CARGAR-TXN-EXIT.
029900     EXIT.
030000*
030100******************************************************************
030200*    2000 - ORDENA LA TABLA DE TRANSACCIONES POR FECHA DE VENTA, *
030300*           TIPO DE ACCION Y SIMBOLO (BURBUJA, COMO EN CG1040CV) *
030400******************************************************************
030500 2000-ORDENAR-TXN.
030600     SET SW-HUBO-CAMBIO TO FALSE
030700     SET HUBO-CAMBIO TO TRUE
030800     PERFORM 2100-PASADA-ORDENAMIENTO
030900         THRU 2100-PASADA-ORDENAMIENTO-EXIT
031000         UNTIL NOT HUBO-CAMBIO.
031100 2000-ORDENAR-TXN-EXIT.
031200     EXIT.
031300*
031400 2100-PASADA-ORDENAMIENTO.
031500     SET HUBO-CAMBIO TO FALSE
031600     PERFORM 2200-COMPARAR-PAR
031700         THRU 2200-COMPARAR-PAR-EXIT
031800         VARYING WS-TX-IDX FROM 1 BY 1
031900         UNTIL WS-TX-IDX > WS-CANT-TXN - 1.
032000 2100-PASADA-ORDENAMIENTO-EXIT.
032100     EXIT.
032200*
032300 2200-COMPARAR-PAR.
032400     IF ST-SALE-DATE   (WS-TX-IDX) >
032500            ST-SALE-DATE   (WS-TX-IDX + 1)
032600        OR (ST-SALE-DATE   (WS-TX-IDX) =
032700                ST-SALE-DATE   (WS-TX-IDX + 1)
032800            AND ST-STOCK-TYPE (WS-TX-IDX) >
032900                ST-STOCK-TYPE (WS-TX-IDX + 1))
033000        OR (ST-SALE-DATE   (WS-TX-IDX) =
033100                ST-SALE-DATE   (WS-TX-IDX + 1)
033200            AND ST-STOCK-TYPE (WS-TX-IDX) =
033300                ST-STOCK-TYPE (WS-TX-IDX + 1)
033400            AND ST-SYMBOL     (WS-TX-IDX) >
033500                ST-SYMBOL     (WS-TX-IDX + 1))
033600         MOVE WS-TX-REGISTRO (WS-TX-IDX)     TO WS-TXN-TEMP
033700         MOVE WS-TX-REGISTRO (WS-TX-IDX + 1) TO
033800              WS-TX-REGISTRO (WS-TX-IDX)
033900         MOVE WS-TXN-TEMP TO WS-TX-REGISTRO (WS-TX-IDX + 1)
034000         SET HUBO-CAMBIO TO TRUE
034100     END-IF.
034200 2200-COMPARAR-PAR-EXIT.
034300     EXIT.
034400*
034500******************************************************************
034600*    3000 - REPORTE DETALLADO: UN BLOQUE POR TRANSACCION, EN     *
034700*           ORDEN DE FECHA DE VENTA/TIPO/SIMBOLO                 *
034800******************************************************************
034900 3000-REPORTE-DETALLADO.
035000     MOVE 'REPORTE 1 - DETALLE DE TRANSACCIONES' TO GR-LINEA
035100     WRITE GR-LINEA
035200     PERFORM 3100-IMPRIMIR-BLOQUE
035300         THRU 3100-IMPRIMIR-BLOQUE-EXIT
035400         VARYING WS-TX-IDX FROM 1 BY 1
035500         UNTIL WS-TX-IDX > WS-CANT-TXN.
035600 3000-REPORTE-DETALLADO-EXIT.
035700     EXIT.
035800*
035900 3100-IMPRIMIR-BLOQUE.
036000     PERFORM 3200-CALC-TENENCIA
036100         THRU 3200-CALC-TENENCIA-EXIT
036200     MOVE SPACES TO GR-LINEA
036300     MOVE WS-TX-IDX TO GR-LINEA (1:5)
036400     MOVE '-' TO GR-LINEA (6:1)
036500     MOVE ST-SOURCE (WS-TX-IDX) TO GR-LINEA (8:10)
036600     WRITE GR-LINEA
036700     MOVE SPACES TO GR-LINEA
036800     MOVE '  VENTA=' TO GR-LINEA (1:8)
036900     MOVE ST-SALE-DATE (WS-TX-IDX) TO GR-LINEA (9:8)
037000     MOVE '  COMPRA=' TO GR-LINEA (18:10)
037100     MOVE ST-ACQ-DATE (WS-TX-IDX) TO GR-LINEA (28:8)
037200     MOVE '  TIPO=' TO GR-LINEA (37:7)
037300     MOVE ST-STOCK-TYPE (WS-TX-IDX) TO GR-LINEA (44:5)
037400     MOVE '  SIMBOLO=' TO GR-LINEA (50:10)
037500     MOVE ST-SYMBOL (WS-TX-IDX) TO GR-LINEA (60:10)
037600     WRITE GR-LINEA
037700     MOVE SPACES TO GR-LINEA
037800     MOVE '  ACCIONES=' TO GR-LINEA (1:12)
037900     MOVE ST-SHARES (WS-TX-IDX) TO GR-LINEA (13:12)
038000     MOVE '  GRANT-ID=' TO GR-LINEA (26:11)
038100     MOVE ST-GRANT-ID (WS-TX-IDX) TO GR-LINEA (37:10)
038200     MOVE '  TENENCIA=' TO GR-LINEA (48:11)
038300     MOVE WS-ANIOS-TENENCIA TO GR-LINEA (59:3)
038400     MOVE 'A ' TO GR-LINEA (62:2)
038500     MOVE WS-MESES-TENENCIA TO GR-LINEA (64:3)
038600     MOVE 'M' TO GR-LINEA (67:1)
038700     WRITE GR-LINEA
038800     MOVE SPACES TO GR-LINEA
038900     IF ST-ES-LARGO-PLAZO (WS-TX-IDX)
039000         MOVE '  CLASIFICACION=LARGO PLAZO' TO GR-LINEA (1:28)
039100     ELSE
039200         MOVE '  CLASIFICACION=CORTO PLAZO' TO GR-LINEA (1:28)
039300     END-IF
039400     WRITE GR-LINEA
039500     MOVE SPACES TO GR-LINEA
039600     MOVE '          USD             INR' TO GR-LINEA
039700     WRITE GR-LINEA
039800     MOVE SPACES TO GR-LINEA
039900     MOVE '  PRECIO VENTA =' TO GR-LINEA (1:17)
040000     MOVE ST-SALE-PRICE-USD (WS-TX-IDX) TO GR-LINEA (19:12)
040100     MOVE ST-SALE-PRICE-INR (WS-TX-IDX) TO GR-LINEA (33:15)
040200     WRITE GR-LINEA
040300     MOVE SPACES TO GR-LINEA
040400     MOVE '  PRECIO COMPRA=' TO GR-LINEA (1:17)
040500     MOVE ST-ACQ-PRICE-USD (WS-TX-IDX) TO GR-LINEA (19:12)
040600     MOVE ST-ACQ-PRICE-INR (WS-TX-IDX) TO GR-LINEA (33:15)
040700     WRITE GR-LINEA
040800     MOVE SPACES TO GR-LINEA
040900     MOVE '  TASA VENTA   =' TO GR-LINEA (1:17)
041000     MOVE ST-SALE-RATE (WS-TX-IDX) TO GR-LINEA (19:8)
041100     MOVE '  TASA COMPRA   =' TO GR-LINEA (28:18)
041200     MOVE ST-ACQ-RATE (WS-TX-IDX) TO GR-LINEA (47:8)
041300     WRITE GR-LINEA
041400     MOVE SPACES TO GR-LINEA
041500     MOVE '  INGRESOS VENTA TOTAL =' TO GR-LINEA (1:25)
041600     MOVE ST-GROSS-PROCEEDS-USD (WS-TX-IDX) TO GR-LINEA (27:15)
041700     WRITE GR-LINEA
041800     MOVE SPACES TO GR-LINEA
041900     MOVE '  GANANCIA USD =' TO GR-LINEA (1:17)
042000     MOVE ST-GAIN-USD (WS-TX-IDX) TO GR-LINEA (19:15)
042100     MOVE '  GANANCIA INR =' TO GR-LINEA (36:17)
042200     MOVE ST-GAIN-INR (WS-TX-IDX) TO GR-LINEA (54:17)
042300     WRITE GR-LINEA
042400     MOVE SPACES TO GR-LINEA
042500     WRITE GR-LINEA.
042600 3100-IMPRIMIR-BLOQUE-EXIT.
042700     EXIT.
042800*
042900******************************************************************
043000*   3200 - DESCOMPONE LOS DIAS DE TENENCIA EN FORMA "NY NM"      *
043100*          (APROXIMADO: ANIOS DE 365 DIAS, MESES DE 30 DIAS)     *
043200******************************************************************
043300 3200-CALC-TENENCIA.
043400     DIVIDE ST-HOLD-DAYS (WS-TX-IDX) BY 365
043500         GIVING WS-ANIOS-TENENCIA
043600         REMAINDER WS-DIAS-RESTO
043700     DIVIDE WS-DIAS-RESTO BY 30
043800         GIVING WS-MESES-TENENCIA.
043900 3200-CALC-TENENCIA-EXIT.
044000     EXIT.
044100*
044200******************************************************************
044300*    4000 - REPORTE RESUMEN: CONTEOS Y TOTALES GENERALES, POR    *
044400*           PLAZO, Y LOS TRES DESGLOSES (FUENTE/TIPO/SIMBOLO)    *
044500******************************************************************
044600 4000-REPORTE-RESUMEN.
044700     MOVE SPACES TO GR-LINEA
044800     WRITE GR-LINEA
044900     MOVE 'REPORTE 2 - RESUMEN' TO GR-LINEA
045000     WRITE GR-LINEA
045100     PERFORM 4010-ACUMULAR-RESUMEN
045200         THRU 4010-ACUMULAR-RESUMEN-EXIT
045300         VARYING WS-TX-IDX FROM 1 BY 1
045400         UNTIL WS-TX-IDX > WS-CANT-TXN
045500     ADD WS-R-GAIN-LARGO-USD WS-R-GAIN-CORTO-USD
045600         GIVING WS-R-GAIN-TOTAL-USD
045700     ADD WS-R-GAIN-LARGO-INR WS-R-GAIN-CORTO-INR
045800         GIVING WS-R-GAIN-TOTAL-INR
045900     MOVE SPACES TO GR-LINEA
046000     MOVE '  TRANSACCIONES TOTALES =' TO GR-LINEA (1:26)
046100     MOVE WS-R-CANT-TOTAL TO GR-LINEA (28:7)
046200     WRITE GR-LINEA
046300     MOVE SPACES TO GR-LINEA
046400     MOVE '  EAC=' TO GR-LINEA (1:6)
046500     MOVE WS-R-CANT-EAC TO GR-LINEA (7:7)
046600     MOVE '  INDIVIDUAL=' TO GR-LINEA (15:13)
046700     MOVE WS-R-CANT-IND TO GR-LINEA (28:7)
046800     WRITE GR-LINEA
046900     MOVE SPACES TO GR-LINEA
047000     MOVE '  ACCIONES TOTALES       =' TO GR-LINEA (1:26)
047100     MOVE WS-R-SHARES-TOTAL TO GR-LINEA (28:14)
047200     WRITE GR-LINEA
047300     MOVE SPACES TO GR-LINEA
047400     MOVE '  VENTA TOTAL INR        =' TO GR-LINEA (1:26)
047500     MOVE WS-R-VENTA-TOTAL-INR TO GR-LINEA (28:17)
047600     WRITE GR-LINEA
047700     MOVE SPACES TO GR-LINEA
047800     MOVE '  COMPRA TOTAL INR       =' TO GR-LINEA (1:26)
047900     MOVE WS-R-COMPRA-TOTAL-INR TO GR-LINEA (28:17)
048000     WRITE GR-LINEA
048100     MOVE SPACES TO GR-LINEA
048200     MOVE '  LARGO PLAZO  CANT=' TO GR-LINEA (1:21)
048300     MOVE WS-R-CANT-LARGO TO GR-LINEA (22:7)
048400     MOVE '  GANANCIA INR=' TO GR-LINEA (30:15)
048500     MOVE WS-R-GAIN-LARGO-INR TO GR-LINEA (45:17)
048600     WRITE GR-LINEA
048700     MOVE SPACES TO GR-LINEA
048800     MOVE '  CORTO PLAZO  CANT=' TO GR-LINEA (1:21)
048900     MOVE WS-R-CANT-CORTO TO GR-LINEA (22:7)
049000     MOVE '  GANANCIA INR=' TO GR-LINEA (30:15)
049100     MOVE WS-R-GAIN-CORTO-INR TO GR-LINEA (45:17)
049200     WRITE GR-LINEA
049300     MOVE SPACES TO GR-LINEA
049400     MOVE '  GANANCIA TOTAL USD=' TO GR-LINEA (1:21)
049500     MOVE WS-R-GAIN-TOTAL-USD TO GR-LINEA (22:15)
049600     MOVE '  INR=' TO GR-LINEA (38:6)
049700     MOVE WS-R-GAIN-TOTAL-INR TO GR-LINEA (44:17)
049800     WRITE GR-LINEA
049900     PERFORM 4100-DESGLOSE-FUENTE
050000         THRU 4100-DESGLOSE-FUENTE-EXIT
050100     PERFORM 4200-DESGLOSE-TIPO
050200         THRU 4200-DESGLOSE-TIPO-EXIT
050300     PERFORM 4300-DESGLOSE-SIMBOLO
050400         THRU 4300-DESGLOSE-SIMBOLO-EXIT.
050500 4000-REPORTE-RESUMEN-EXIT.
050600     EXIT.
050700*
050800 4010-ACUMULAR-RESUMEN.
050900     ADD 1 TO WS-R-CANT-TOTAL
051000     ADD ST-SHARES (WS-TX-IDX) TO WS-R-SHARES-TOTAL
051100     ADD ST-SALE-PRICE-INR (WS-TX-IDX) TO WS-R-VENTA-TOTAL-INR
051200     ADD ST-ACQ-PRICE-INR (WS-TX-IDX) TO WS-R-COMPRA-TOTAL-INR
051300     IF ST-FUENTE-EAC (WS-TX-IDX)
051400         ADD 1 TO WS-R-CANT-EAC
051500     ELSE
051600         ADD 1 TO WS-R-CANT-IND
051700     END-IF
051800     IF ST-ES-LARGO-PLAZO (WS-TX-IDX)
051900         ADD 1 TO WS-R-CANT-LARGO
052000         ADD ST-SHARES (WS-TX-IDX) TO WS-R-SHARES-LARGO
052100         ADD ST-GAIN-USD (WS-TX-IDX) TO WS-R-GAIN-LARGO-USD
052200         ADD ST-GAIN-INR (WS-TX-IDX) TO WS-R-GAIN-LARGO-INR
052300     ELSE
052400         ADD 1 TO WS-R-CANT-CORTO
052500         ADD ST-SHARES (WS-TX-IDX) TO WS-R-SHARES-CORTO
052600         ADD ST-GAIN-USD (WS-TX-IDX) TO WS-R-GAIN-CORTO-USD
052700         ADD ST-GAIN-INR (WS-TX-IDX) TO WS-R-GAIN-CORTO-INR
052800     END-IF.
052900 4010-ACUMULAR-RESUMEN-EXIT.
053000     EXIT.
053100*
053200 4100-DESGLOSE-FUENTE.
053300     PERFORM 4110-LIMPIAR-FUENTE
053400         THRU 4110-LIMPIAR-FUENTE-EXIT
053500         VARYING WS-DF-IDX FROM 1 BY 1
053600         UNTIL WS-DF-IDX > 2
053700     PERFORM 4120-ACUMULAR-FUENTE
053800         THRU 4120-ACUMULAR-FUENTE-EXIT
053900         VARYING WS-TX-IDX FROM 1 BY 1
054000         UNTIL WS-TX-IDX > WS-CANT-TXN
054100     MOVE SPACES TO GR-LINEA
054200     MOVE '  DESGLOSE POR FUENTE:' TO GR-LINEA (1:22)
054300     WRITE GR-LINEA
054400     PERFORM 4130-IMPRIMIR-FUENTE
054500         THRU 4130-IMPRIMIR-FUENTE-EXIT
054600         VARYING WS-DF-IDX FROM 1 BY 1
054700         UNTIL WS-DF-IDX > 2.
054800 4100-DESGLOSE-FUENTE-EXIT.
054900     EXIT.
055000*
055100 4110-LIMPIAR-FUENTE.
055200     MOVE ZERO TO WS-DF-LTCG-INR (WS-DF-IDX)
055300                  WS-DF-STCG-INR (WS-DF-IDX).
055400 4110-LIMPIAR-FUENTE-EXIT.
055500     EXIT.
055600*
055700 4120-ACUMULAR-FUENTE.
055800     IF ST-FUENTE-EAC (WS-TX-IDX)
055900         MOVE 1 TO WS-DF-IDX
056000     ELSE
056100         MOVE 2 TO WS-DF-IDX
056200     END-IF
056300     IF ST-ES-LARGO-PLAZO (WS-TX-IDX)
056400         ADD ST-GAIN-INR (WS-TX-IDX) TO
056500             WS-DF-LTCG-INR (WS-DF-IDX)
056600     ELSE
056700         ADD ST-GAIN-INR (WS-TX-IDX) TO
056800             WS-DF-STCG-INR (WS-DF-IDX)
056900     END-IF.
057000 4120-ACUMULAR-FUENTE-EXIT.
057100     EXIT.
057200*
057300 4130-IMPRIMIR-FUENTE.
057400     MOVE SPACES TO GR-LINEA
057500     MOVE WS-DF-NOMBRE (WS-DF-IDX) TO GR-LINEA (6:10)
057600     MOVE '  LTCG=' TO GR-LINEA (17:8)
057700     MOVE WS-DF-LTCG-INR (WS-DF-IDX) TO GR-LINEA (25:17)
057800     MOVE '  STCG=' TO GR-LINEA (43:8)
057900     MOVE WS-DF-STCG-INR (WS-DF-IDX) TO GR-LINEA (51:17)
058000     WRITE GR-LINEA.
058100 4130-IMPRIMIR-FUENTE-EXIT.
058200     EXIT.
058300*
058400 4200-DESGLOSE-TIPO.
058500     PERFORM 4210-LIMPIAR-TIPO
058600         THRU 4210-LIMPIAR-TIPO-EXIT
058700         VARYING WS-DT-IDX FROM 1 BY 1
058800         UNTIL WS-DT-IDX > 3
058900     PERFORM 4220-ACUMULAR-TIPO
059000         THRU 4220-ACUMULAR-TIPO-EXIT
059100         VARYING WS-TX-IDX FROM 1 BY 1
059200         UNTIL WS-TX-IDX > WS-CANT-TXN
059300     MOVE SPACES TO GR-LINEA
059400     MOVE '  DESGLOSE POR TIPO:' TO GR-LINEA (1:20)
059500     WRITE GR-LINEA
059600     PERFORM 4230-IMPRIMIR-TIPO
059700         THRU 4230-IMPRIMIR-TIPO-EXIT
059800         VARYING WS-DT-IDX FROM 1 BY 1
059900         UNTIL WS-DT-IDX > 3.
060000 4200-DESGLOSE-TIPO-EXIT.
060100     EXIT.
060200*
060300 4210-LIMPIAR-TIPO.
060400     MOVE ZERO TO WS-DT-LTCG-INR (WS-DT-IDX)
060500                  WS-DT-STCG-INR (WS-DT-IDX).
060600 4210-LIMPIAR-TIPO-EXIT.
060700     EXIT.
060800*
060900 4220-ACUMULAR-TIPO.
061000     EVALUATE TRUE
061100         WHEN ST-TIPO-RS (WS-TX-IDX)
061200             MOVE 1 TO WS-DT-IDX
061300         WHEN ST-TIPO-ESPP (WS-TX-IDX)
061400             MOVE 2 TO WS-DT-IDX
061500         WHEN OTHER
061600             MOVE 3 TO WS-DT-IDX
061700     END-EVALUATE
061800     IF ST-ES-LARGO-PLAZO (WS-TX-IDX)
061900         ADD ST-GAIN-INR (WS-TX-IDX) TO
062000             WS-DT-LTCG-INR (WS-DT-IDX)
062100     ELSE
062200         ADD ST-GAIN-INR (WS-TX-IDX) TO
062300             WS-DT-STCG-INR (WS-DT-IDX)
062400     END-IF.
062500 4220-ACUMULAR-TIPO-EXIT.
062600     EXIT.
062700*
062800 4230-IMPRIMIR-TIPO.
062900     MOVE SPACES TO GR-LINEA
063000     MOVE WS-DT-NOMBRE (WS-DT-IDX) TO GR-LINEA (6:5)
063100     MOVE '  LTCG=' TO GR-LINEA (12:8)
063200     MOVE WS-DT-LTCG-INR (WS-DT-IDX) TO GR-LINEA (20:17)
063300     MOVE '  STCG=' TO GR-LINEA (38:8)
063400     MOVE WS-DT-STCG-INR (WS-DT-IDX) TO GR-LINEA (46:17)
063500     WRITE GR-LINEA.
063600 4230-IMPRIMIR-TIPO-EXIT.
063700     EXIT.
063800*
063900******************************************************************
064000*   4300 - DESGLOSE POR SIMBOLO: SOLO SE IMPRIME SI LA CORRIDA   *
064100*          TIENE MAS DE UN SIMBOLO DISTINTO - CG-0146            *
064200******************************************************************
064300 4300-DESGLOSE-SIMBOLO.
064400     PERFORM 4310-ACUMULAR-SIMBOLO
064500         THRU 4310-ACUMULAR-SIMBOLO-EXIT
064600         VARYING WS-TX-IDX FROM 1 BY 1
064700         UNTIL WS-TX-IDX > WS-CANT-TXN
064800     IF WS-DS-CANT > 1
064900         MOVE SPACES TO GR-LINEA
065000         MOVE '  DESGLOSE POR SIMBOLO:' TO GR-LINEA (1:23)
065100         WRITE GR-LINEA
065200         PERFORM 4320-IMPRIMIR-SIMBOLO
065300             THRU 4320-IMPRIMIR-SIMBOLO-EXIT
065400             VARYING WS-DS-IDX FROM 1 BY 1
065500             UNTIL WS-DS-IDX > WS-DS-CANT
065600     END-IF.
065700 4300-DESGLOSE-SIMBOLO-EXIT.
065800     EXIT.
065900*
066000 4310-ACUMULAR-SIMBOLO.
066100     PERFORM 4330-BUSCAR-SIMBOLO
066200         THRU 4330-BUSCAR-SIMBOLO-EXIT
066300         VARYING WS-DS-IDX FROM 1 BY 1
066400         UNTIL WS-DS-IDX > WS-DS-CANT
066500             OR ST-SYMBOL (WS-TX-IDX) = WS-DS-SIMBOLO (WS-DS-IDX)
066600     IF WS-DS-IDX > WS-DS-CANT
066700         ADD 1 TO WS-DS-CANT
066800         MOVE ST-SYMBOL (WS-TX-IDX) TO WS-DS-SIMBOLO (WS-DS-CANT)
066900         MOVE ZERO TO WS-DS-LTCG-INR (WS-DS-CANT)
067000                      WS-DS-STCG-INR (WS-DS-CANT)
067100         MOVE WS-DS-CANT TO WS-DS-IDX
067200     END-IF
067300     IF ST-ES-LARGO-PLAZO (WS-TX-IDX)
067400         ADD ST-GAIN-INR (WS-TX-IDX) TO
067500             WS-DS-LTCG-INR (WS-DS-IDX)
067600     ELSE
067700         ADD ST-GAIN-INR (WS-TX-IDX) TO
067800             WS-DS-STCG-INR (WS-DS-IDX)
067900     END-IF.
068000 4310-ACUMULAR-SIMBOLO-EXIT.
068100     EXIT.
068200*
068300 4330-BUSCAR-SIMBOLO.
068400     CONTINUE.
068500 4330-BUSCAR-SIMBOLO-EXIT.
068600     EXIT.
068700*
068800 4320-IMPRIMIR-SIMBOLO.
068900     MOVE SPACES TO GR-LINEA
069000     MOVE WS-DS-SIMBOLO (WS-DS-IDX) TO GR-LINEA (6:10)
069100     MOVE '  LTCG=' TO GR-LINEA (17:8)
069200     MOVE WS-DS-LTCG-INR (WS-DS-IDX) TO GR-LINEA (25:17)
069300     MOVE '  STCG=' TO GR-LINEA (43:8)
069400     MOVE WS-DS-STCG-INR (WS-DS-IDX) TO GR-LINEA (51:17)
069500     WRITE GR-LINEA.
069600 4320-IMPRIMIR-SIMBOLO-EXIT.
069700     EXIT.
069800*
069900******************************************************************
070000*    5000 - TABLA DE GRAN TOTAL: LTCG/STCG POR FUENTE (EAC,      *
070100*           INDIVIDUAL, INDIA) MAS LA FILA DE TOTALES            *
070200******************************************************************
070300 5000-TABLA-GRAN-TOTAL.
070400     MOVE SPACES TO GR-LINEA
070500     WRITE GR-LINEA
070600     MOVE 'REPORTE 3 - GRAN TOTAL POR FUENTE' TO GR-LINEA
070700     WRITE GR-LINEA
070800     MOVE SPACES TO GR-LINEA
070900     MOVE '  EAC         LTCG=' TO GR-LINEA (1:20)
071000     MOVE WS-DF-LTCG-INR (1) TO GR-LINEA (21:17)
071100     MOVE '  STCG=' TO GR-LINEA (39:8)
071200     MOVE WS-DF-STCG-INR (1) TO GR-LINEA (47:17)
071300     WRITE GR-LINEA
071400     MOVE SPACES TO GR-LINEA
071500     MOVE '  INDIVIDUAL  LTCG=' TO GR-LINEA (1:20)
071600     MOVE WS-DF-LTCG-INR (2) TO GR-LINEA (21:17)
071700     MOVE '  STCG=' TO GR-LINEA (39:8)
071800     MOVE WS-DF-STCG-INR (2) TO GR-LINEA (47:17)
071900     WRITE GR-LINEA
072000     MOVE SPACES TO GR-LINEA
072100     MOVE '  INDIA       LTCG=' TO GR-LINEA (1:20)
072200     MOVE TD-INDIAN-LTCG TO GR-LINEA (21:17)
072300     MOVE '  STCG=' TO GR-LINEA (39:8)
072400     MOVE TD-INDIAN-STCG TO GR-LINEA (47:17)
072500     WRITE GR-LINEA
072600     MOVE SPACES TO GR-LINEA
072700     MOVE '  GENERAL     LTCG=' TO GR-LINEA (1:20)
072800     MOVE TD-TOTAL-LTCG TO GR-LINEA (21:17)
072900     MOVE '  STCG=' TO GR-LINEA (39:8)
073000     MOVE TD-TOTAL-STCG TO GR-LINEA (47:17)
073100     WRITE GR-LINEA
073200     ADD TD-TOTAL-LTCG TD-TOTAL-STCG GIVING WS-MONTO-TEMP
073300     MOVE SPACES TO GR-LINEA
073400     MOVE '  GENERAL COMBINADO=' TO GR-LINEA (1:21)
073500     MOVE WS-MONTO-TEMP TO GR-LINEA (22:17)
073600     WRITE GR-LINEA.
073700 5000-TABLA-GRAN-TOTAL-EXIT.
073800     EXIT.
073900*
074000******************************************************************
074100*    6000 - TABLA TRIMESTRAL (ANTICIPOS DE IMPUESTO): UNA TABLA  *
074200*           DE 5 COLUMNAS POR FUENTE Y LA TABLA COMBINADA CON    *
074300*           FILAS ACUMULADAS - CG-0189                          *
074400******************************************************************
074500 6000-TABLA-TRIMESTRAL.
074600     MOVE SPACES TO GR-LINEA
074700     WRITE GR-LINEA
074800     MOVE 'REPORTE 4 - DESGLOSE TRIMESTRAL' TO GR-LINEA
074900     WRITE GR-LINEA
075000     PERFORM 6100-IMPRIMIR-FUENTE-TRIM
075100         THRU 6100-IMPRIMIR-FUENTE-TRIM-EXIT
075200         VARYING QD-IDX-FTE FROM 1 BY 1
075300         UNTIL QD-IDX-FTE > 4
075400     MOVE SPACES TO GR-LINEA
075500     MOVE '  TABLA COMBINADA ACUMULADA:' TO GR-LINEA (1:29)
075600     WRITE GR-LINEA
075700     PERFORM 6200-IMPRIMIR-ACUMULADO
075800         THRU 6200-IMPRIMIR-ACUMULADO-EXIT
075900         VARYING QD-IDX-ACU FROM 1 BY 1
076000         UNTIL QD-IDX-ACU > 5.
076100 6000-TABLA-TRIMESTRAL-EXIT.
076200     EXIT.
076300*
076400 6100-IMPRIMIR-FUENTE-TRIM.
076500     SET WS-IDX-TEMP FROM QD-IDX-FTE
076600     MOVE SPACES TO GR-LINEA
076700     MOVE '  FUENTE ' TO GR-LINEA (1:10)
076800     MOVE WS-IDX-TEMP TO GR-LINEA (11:1)
076900     MOVE ':' TO GR-LINEA (12:1)
077000     WRITE GR-LINEA
077100     PERFORM 6110-IMPRIMIR-CUBETA
077200         THRU 6110-IMPRIMIR-CUBETA-EXIT
077300         VARYING QD-IDX-CUB FROM 1 BY 1
077400         UNTIL QD-IDX-CUB > 5.
077500 6100-IMPRIMIR-FUENTE-TRIM-EXIT.
077600     EXIT.
077700*
077800 6110-IMPRIMIR-CUBETA.
077900     SET WS-IDX-TEMP FROM QD-IDX-CUB
078000     MOVE SPACES TO GR-LINEA
078100     MOVE '     CUBETA ' TO GR-LINEA (1:13)
078200     MOVE WS-IDX-TEMP TO GR-LINEA (14:1)
078300     MOVE '  LTCG=' TO GR-LINEA (16:8)
078400     MOVE QD-LTCG-INR (QD-IDX-FTE, QD-IDX-CUB) TO GR-LINEA (24:17)
078500     MOVE '  STCG=' TO GR-LINEA (42:8)
078600     MOVE QD-STCG-INR (QD-IDX-FTE, QD-IDX-CUB) TO GR-LINEA (50:17)
078700     WRITE GR-LINEA.
078800 6110-IMPRIMIR-CUBETA-EXIT.
078900     EXIT.
079000*
079100 6200-IMPRIMIR-ACUMULADO.
079200     SET WS-IDX-TEMP FROM QD-IDX-ACU
079300     MOVE SPACES TO GR-LINEA
079400     MOVE '   CUBETA ' TO GR-LINEA (1:11)
079500     MOVE WS-IDX-TEMP TO GR-LINEA (12:1)
079600     MOVE '  LTCG-ACU=' TO GR-LINEA (14:11)
079700     MOVE QD-ACU-LTCG-INR (QD-IDX-ACU) TO GR-LINEA (25:17)
079800     MOVE '  STCG-ACU=' TO GR-LINEA (43:11)
079900     MOVE QD-ACU-STCG-INR (QD-IDX-ACU) TO GR-LINEA (54:17)
080000     MOVE '  TOTAL-ACU=' TO GR-LINEA (72:12)
080100     MOVE QD-ACU-TOTAL-INR (QD-IDX-ACU) TO GR-LINEA (84:17)
080200     WRITE GR-LINEA.
080300 6200-IMPRIMIR-ACUMULADO-EXIT.
080400     EXIT.
080500*
080600******************************************************************
080700*    7000 - ESTADO DE IMPUESTO: LOS CUATRO PASOS CON TODAS LAS   *
080800*           CIFRAS INTERMEDIAS (DUPLICA EL CONTENIDO QUE         *
080900*           CG1060TX YA ESCRIBIO EN TAX-REPORT, AQUI DENTRO DEL  *
081000*           REPORTE CONSOLIDADO GAINS-REPORT)                    *
081100******************************************************************
081200 7000-ESTADO-IMPUESTO.
081300     MOVE SPACES TO GR-LINEA
081400     WRITE GR-LINEA
081500     MOVE 'REPORTE 5 - ESTADO DE IMPUESTO' TO GR-LINEA
081600     WRITE GR-LINEA
081700     MOVE SPACES TO GR-LINEA
081800     MOVE '  PASO 1 - EXENCION 112A' TO GR-LINEA (1:25)
081900     WRITE GR-LINEA
082000     MOVE SPACES TO GR-LINEA
082100     MOVE '     LTCG TOTAL             =' TO GR-LINEA (1:30)
082200     MOVE TD-TOTAL-LTCG TO GR-LINEA (32:17)
082300     WRITE GR-LINEA
082400     MOVE SPACES TO GR-LINEA
082500     MOVE '     REBATE 112A            =' TO GR-LINEA (1:30)
082600     MOVE TD-LTCG-REBATE TO GR-LINEA (32:17)
082700     WRITE GR-LINEA
082800     MOVE SPACES TO GR-LINEA
082900     MOVE '     REBATE USADO           =' TO GR-LINEA (1:30)
083000     MOVE TD-REBATE-USED TO GR-LINEA (32:17)
083100     WRITE GR-LINEA
083200     MOVE SPACES TO GR-LINEA
083300     MOVE '     LTCG INDIA POST-REBATE =' TO GR-LINEA (1:30)
083400     MOVE TD-INDIAN-LTCG-AFT-REBATE TO GR-LINEA (32:17)
083500     WRITE GR-LINEA
083600     MOVE SPACES TO GR-LINEA
083700     MOVE '  PASO 2 - DESCOMPOSICION' TO GR-LINEA (1:25)
083800     WRITE GR-LINEA
083900     MOVE SPACES TO GR-LINEA
084000     MOVE '     LTCG EXTERIOR GANANCIA =' TO GR-LINEA (1:30)
084100     MOVE TD-FOREIGN-LTCG-GAIN TO GR-LINEA (32:17)
084200     MOVE '  PERDIDA=' TO GR-LINEA (49:10)
084300     MOVE TD-FOREIGN-LTCG-LOSS TO GR-LINEA (59:17)
084400     WRITE GR-LINEA
084500     MOVE SPACES TO GR-LINEA
084600     MOVE '     LTCG INDIA    GANANCIA =' TO GR-LINEA (1:30)
084700     MOVE TD-INDIAN-LTCG-GAIN TO GR-LINEA (32:17)
084800     MOVE '  PERDIDA=' TO GR-LINEA (49:10)
084900     MOVE TD-INDIAN-LTCG-LOSS TO GR-LINEA (59:17)
085000     WRITE GR-LINEA
085100     MOVE SPACES TO GR-LINEA
085200     MOVE '     STCG EXTERIOR GANANCIA =' TO GR-LINEA (1:30)
085300     MOVE TD-FOREIGN-STCG-GAIN TO GR-LINEA (32:17)
085400     MOVE '  PERDIDA=' TO GR-LINEA (49:10)
085500     MOVE TD-FOREIGN-STCG-LOSS TO GR-LINEA (59:17)
085600     WRITE GR-LINEA
085700     MOVE SPACES TO GR-LINEA
085800     MOVE '     STCG INDIA    GANANCIA =' TO GR-LINEA (1:30)
085900     MOVE TD-INDIAN-STCG-GAIN TO GR-LINEA (32:17)
086000     MOVE '  PERDIDA=' TO GR-LINEA (49:10)
086100     MOVE TD-INDIAN-STCG-LOSS TO GR-LINEA (59:17)
086200     WRITE GR-LINEA
086300     MOVE SPACES TO GR-LINEA
086400     MOVE '  PASO 3 - COMPENSACION' TO GR-LINEA (1:24)
086500     WRITE GR-LINEA
086600     MOVE SPACES TO GR-LINEA
086700     MOVE '     PERDIDA STCG VS STCG EXT =' TO GR-LINEA (1:32)
086800     MOVE TD-STCG-LOSS-VS-FOR-STCG TO GR-LINEA (34:17)
086900     WRITE GR-LINEA
087000     MOVE SPACES TO GR-LINEA
087100     MOVE '     PERDIDA STCG VS STCG IND =' TO GR-LINEA (1:32)
087200     MOVE TD-STCG-LOSS-VS-IND-STCG TO GR-LINEA (34:17)
087300     WRITE GR-LINEA
087400     MOVE SPACES TO GR-LINEA
087500     MOVE '     PERDIDA STCG VS LTCG     =' TO GR-LINEA (1:32)
087600     MOVE TD-STCG-LOSS-VS-LTCG TO GR-LINEA (34:17)
087700     WRITE GR-LINEA
087800     MOVE SPACES TO GR-LINEA
087900     MOVE '     PERDIDA LTCG VS LTCG     =' TO GR-LINEA (1:32)
088000     MOVE TD-LTCG-LOSS-VS-LTCG TO GR-LINEA (34:17)
088100     WRITE GR-LINEA
088200     MOVE SPACES TO GR-LINEA
088300     MOVE '  PASO 4 - DISTRIBUCION (IMPONIBLE)' TO GR-LINEA (1:36)
088400     WRITE GR-LINEA
088500     MOVE SPACES TO GR-LINEA
088600     MOVE '     LTCG EXTERIOR IMPONIBLE =' TO GR-LINEA (1:31)
088700     MOVE TD-TAXABLE-FOREIGN-LTCG TO GR-LINEA (33:17)
088800     WRITE GR-LINEA
088900     MOVE SPACES TO GR-LINEA
089000     MOVE '     LTCG INDIA    IMPONIBLE =' TO GR-LINEA (1:31)
089100     MOVE TD-TAXABLE-INDIAN-LTCG TO GR-LINEA (33:17)
089200     WRITE GR-LINEA
089300     MOVE SPACES TO GR-LINEA
089400     MOVE '     STCG EXTERIOR IMPONIBLE =' TO GR-LINEA (1:31)
089500     MOVE TD-TAXABLE-FOREIGN-STCG TO GR-LINEA (33:17)
089600     WRITE GR-LINEA
089700     MOVE SPACES TO GR-LINEA
089800     MOVE '     STCG INDIA    IMPONIBLE =' TO GR-LINEA (1:31)
089900     MOVE TD-TAXABLE-INDIAN-STCG TO GR-LINEA (33:17)
090000     WRITE GR-LINEA
090100     MOVE SPACES TO GR-LINEA
090200     MOVE '  PASO 5 - IMPUESTO POR CATEGORIA' TO GR-LINEA (1:34)
090300     WRITE GR-LINEA
090400     MOVE SPACES TO GR-LINEA
090500     MOVE '     IMPUESTO LTCG EXTERIOR  =' TO GR-LINEA (1:31)
090600     MOVE TD-TAX-FOREIGN-LTCG TO GR-LINEA (33:17)
090700     WRITE GR-LINEA
090800     MOVE SPACES TO GR-LINEA
090900     MOVE '     IMPUESTO LTCG INDIA     =' TO GR-LINEA (1:31)
091000     MOVE TD-TAX-INDIAN-LTCG TO GR-LINEA (33:17)
091100     WRITE GR-LINEA
091200     MOVE SPACES TO GR-LINEA
091300     MOVE '     IMPUESTO STCG EXTERIOR  =' TO GR-LINEA (1:31)
091400     MOVE TD-TAX-FOREIGN-STCG TO GR-LINEA (33:17)
091500     WRITE GR-LINEA
091600     MOVE SPACES TO GR-LINEA
091700     MOVE '     IMPUESTO STCG INDIA     =' TO GR-LINEA (1:31)
091800     MOVE TD-TAX-INDIAN-STCG TO GR-LINEA (33:17)
091900     WRITE GR-LINEA
092000     MOVE SPACES TO GR-LINEA
092100     MOVE '     IMPUESTO LTCG TOTAL     =' TO GR-LINEA (1:31)
092200     MOVE TD-LTCG-TAX TO GR-LINEA (33:17)
092300     WRITE GR-LINEA
092400     MOVE SPACES TO GR-LINEA
092500     MOVE '     IMPUESTO STCG TOTAL     =' TO GR-LINEA (1:31)
092600     MOVE TD-STCG-TAX TO GR-LINEA (33:17)
092700     WRITE GR-LINEA
092800     MOVE SPACES TO GR-LINEA
092900     MOVE '     IMPUESTO TOTAL          =' TO GR-LINEA (1:31)
093000     MOVE TD-TOTAL-TAX TO GR-LINEA (33:17)
093100     WRITE GR-LINEA
093200     MOVE SPACES TO GR-LINEA
093300     MOVE '     IMPUESTOS YA PAGADOS    =' TO GR-LINEA (1:31)
093400     MOVE TD-TAXES-PAID TO GR-LINEA (33:17)
093500     WRITE GR-LINEA
093600     MOVE SPACES TO GR-LINEA
093700     IF TD-TAX-LIABILITY < ZERO
093800         COMPUTE WS-MONTO-TEMP = 0 - TD-TAX-LIABILITY
093900         MOVE '     TAX REFUND DUE          =' TO GR-LINEA (1:31)
094000     ELSE
094100         MOVE TD-TAX-LIABILITY TO WS-MONTO-TEMP
094200         MOVE '     TAX PAYABLE             =' TO GR-LINEA (1:31)
094300     END-IF
094400     MOVE WS-MONTO-TEMP TO GR-LINEA (33:17)
094500     WRITE GR-LINEA.
094600 7000-ESTADO-IMPUESTO-EXIT.
094700     EXIT.
094800*
094900******************************************************************
095000*    8000 - CIERRA EL REPORTE Y MUESTRA LOS CONTADORES           *
095100******************************************************************
095200 8000-FIN.
095300     CLOSE GAINS-REPORT
095400     DISPLAY 'CG1080RW - TRANSACCIONES LEIDAS: ' CN-TXN-LEIDAS
095500     DISPLAY 'CG1080RW - ACCIONES VENDIDAS TOTAL: '
095600             WS-RST-ENTERO '.' WS-RST-DECIMAL
095700     DISPLAY 'CG1080RW - ACCIONES VENDIDAS LARGO PLAZO: '
095800             WS-RSL-ENTERO '.' WS-RSL-DECIMAL
095900     DISPLAY 'CG1080RW - SIMBOLOS DISTINTOS   : ' WS-DS-CANT.
096000 8000-FIN-EXIT.
096100     EXIT.
096200
