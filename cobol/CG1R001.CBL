000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: CG1R001                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/01/2021                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: CG1 - GANANCIAS DE CAPITAL (IMPUESTO ANUAL)       *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DE LA TRANSACCION DE VENTA (SALE-TXN).    *
001200*               ENTRADA DE CG1040CV/CG1060TX/CG1070QT/CG1080RW;  *
001300*               SALIDA DE CG1020EA Y CG1030FM.  LOS CAMPOS DE    *
001400*               TASA Y GANANCIA SE LLENAN EN CG1040CV.           *
001500*                                                                *
001600******************************************************************
001700*        L O G    D E   M O D I F I C A C I O N E S             *
001800******************************************************************
001900*  AUTOR     FECHA        DESCRIPCION                           *
002000*  --------  ----------   --------------------------------------*
002100*  RVM       14/01/2021   CREACION INICIAL - CG-0101             *
002200*  MSG       03/08/2022   AGREGADO GRANT-ID PARA RSU/ESPP-CG-0150*
002300*  PDO       21/02/2024   CORREGIDO ANCHO DE SALE-RATE/ACQ-RATE  *
002400*                         PARA TASAS DE 3 ENTEROS - CG-0188      *
002500******************************************************************
002600 01  CG1-SALE-TXN.
002700     05  ST-SALE-DATE                PIC 9(8).
002800     05  ST-ACQ-DATE                 PIC 9(8).
002900     05  ST-STOCK-TYPE               PIC X(5).
003000         88  ST-TIPO-RS                  VALUE 'RS   '.
003100         88  ST-TIPO-ESPP                VALUE 'ESPP '.
003200         88  ST-TIPO-TRADE               VALUE 'TRADE'.
003300     05  ST-SYMBOL                   PIC X(10).
003400     05  ST-SHARES                   PIC S9(7)V9(3).
003500     05  ST-SALE-PRICE-USD           PIC S9(7)V9(4).
003600     05  ST-ACQ-PRICE-USD            PIC S9(7)V9(4).
003700     05  ST-GROSS-PROCEEDS-USD       PIC S9(11)V99.
003800     05  ST-GRANT-ID                 PIC X(10).
003900     05  ST-SOURCE                   PIC X(10).
004000         88  ST-FUENTE-EAC               VALUE 'EAC       '.
004100         88  ST-FUENTE-INDIVIDUAL        VALUE 'INDIVIDUAL'.
004200         88  ST-FUENTE-INDIAN            VALUE 'INDIAN    '.
004300     05  ST-FEES-USD                 PIC S9(7)V99.
004400     05  ST-FEES-INR                 PIC S9(11)V99.
004500     05  ST-SALE-PRICE-INR           PIC S9(11)V99.
004600     05  ST-ACQ-PRICE-INR            PIC S9(11)V99.
004700     05  ST-SALE-RATE                PIC S9(3)V9(4).
004800     05  ST-ACQ-RATE                 PIC S9(3)V9(4).
004900     05  ST-GAIN-USD                 PIC S9(11)V99.
005000     05  ST-GAIN-INR                 PIC S9(13)V99.
005100     05  ST-HOLD-DAYS                PIC S9(5).
005200     05  ST-LONG-TERM-FLAG           PIC X(1).
005300         88  ST-ES-LARGO-PLAZO           VALUE 'Y'.
005400         88  ST-ES-CORTO-PLAZO           VALUE 'N'.
005500     05  FILLER                      PIC X(08).
