000100******************************************************************
000200*                                                                *
000300*   I D E N T I F I C A T I O N   D I V I S I O N               *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CG1090FA.
000800 AUTHOR.        FACTORIA.
000900 INSTALLATION.  FACTORIA - DEPTO. DE SISTEMAS.
001000 DATE-WRITTEN.  08/11/1994.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENCIAL - USO INTERNO FACTORIA.
001300******************************************************************
001400*                                                                *
001500*  APLICACION: CG1 - GANANCIAS DE CAPITAL (IMPUESTO ANUAL)       *
001600*                                                                *
001700*  DESCRIPCION: VALORA EN RUPIAS (INR) CADA EVENTO DE ACTIVO EN  *
001800*               EL EXTERIOR PARA EL ANEXO FA (SCHEDULE FA) -     *
001900*               VENTA REGULAR, VENTA CON RETENCION EL MISMO      *
002000*               DIA, LOTE EN TENENCIA Y POSICION AGREGADA DE     *
002100*               CASA DE BOLSA - CONSULTANDO LA TASA USD/INR      *
002200*               (CG1010RT) SEGUN CORRESPONDA A CADA FECHA.       *
002300*               LUEGO ASIGNA LOS DIVIDENDOS RECIBIDOS ENTRE LAS  *
002400*               TENENCIAS ELEGIBLES, ARMA LAS DOS CUENTAS DE     *
002500*               CUSTODIA (ACCIONES/ESPP Y CASA DE BOLSA) Y       *
002600*               TOTALIZA TODO EL ANEXO, QUE SE IMPRIME EN        *
002700*               FA-REPORT.                                       *
002800*                                                                *
002900******************************************************************
003000*        L O G    D E   M O D I F I C A C I O N E S             *
003100******************************************************************
003200*  AUTOR     FECHA        DESCRIPCION                           *
003300*  --------  ----------   --------------------------------------*
003400*  FACTORIA  08/11/1994   CREACION INICIAL.  DETALLE DE          *
003500*                         OPERACIONES DE UN CLIENTE - V5-0058    *
003600*  JCT       08/02/1999   REVISION DE SIGLO - SIN CAMBIOS -      *
003700*                         V5-0097                                *
003800*  RVM       21/01/2021   READAPTADO PARA EL ANEXO FA DE         *
003900*                         GANANCIAS DE CAPITAL (CG1).  ANTES     *
004000*                         DETALLABA OPERACIONES DE UN CLIENTE;   *
004100*                         AHORA VALORA EVENTOS DE ACTIVOS EN EL  *
004200*                         EXTERIOR - CG-0103                     *
004300*  MSG       03/08/2022   AGREGADO BROKHOLD (POSICION AGREGADA   *
004400*                         DE CASA DE BOLSA) - CG-0153/CG-0154    *
004500*  PDO       10/08/2026   FA-REPORT AMPLIADO: CADA ENTRADA AHORA *
004600*                         IMPRIME FECHA, ACCIONES, TASAS Y LAS   *
004700*                         CINCO CIFRAS EN INR; LOS TOTALES DEL   *
004800*                         ANEXO TAMBIEN SE ESCRIBEN EN EL        *
004900*                         ARCHIVO - CG-0212                     *
005000*  PDO       10/08/2026   DESGLOSE ENTERO/DECIMAL DEL TOTAL DE   *
005100*                         DIVIDENDOS PARA EL DISPLAY DE CIERRE  *
005200*                         - CG-0215                             *
005300******************************************************************
005400*                                                                *
005500*   E N V I R O N M E N T   D I V I S I O N                     *
005600*                                                                *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.   IBM-370.
006100 OBJECT-COMPUTER.   IBM-370.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS CLASE-DIGITO IS '0' THRU '9'
006500     UPSI-0 ON STATUS IS SW-CORRIDA-PRUEBA.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT PARM-CORRIDA      ASSIGN TO PARMRUN
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS IS WS-PC-STATUS.
007100     SELECT FA-EVENTS         ASSIGN TO FAEVENT
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS IS WS-FE-STATUS.
007400     SELECT FA-DIVIDENDS      ASSIGN TO FADIV
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS IS WS-FD-STATUS.
007700     SELECT FA-REPORT         ASSIGN TO FARPT
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS IS WS-FR-STATUS.
008000******************************************************************
008100*                                                                *
008200*   D A T A   D I V I S I O N                                   *
008300*                                                                *
008400******************************************************************
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  PARM-CORRIDA
008800     LABEL RECORDS ARE STANDARD
008900     RECORDING MODE IS F.
009000     COPY CG1C004.
009100*
009200 FD  FA-EVENTS
009300     LABEL RECORDS ARE STANDARD
009400     RECORDING MODE IS F.
009500     COPY CG1R008.
009600*
009700 FD  FA-DIVIDENDS
009800     LABEL RECORDS ARE STANDARD
009900     RECORDING MODE IS F.
010000     COPY CG1R009.
010100*
010200 FD  FA-REPORT
010300     LABEL RECORDS ARE OMITTED
010400     RECORDING MODE IS V.
010500 01  FR-LINEA                        PIC X(132).
010600*
010700 WORKING-STORAGE SECTION.
010800*    SWITCH DE CORRIDA DE PRUEBA (UPSI-0) - ITEM 77 INDEPENDIENTE.
010900 77  SW-CORRIDA-PRUEBA           PIC X(01) VALUE 'N'.
011000 01  CT-CONSTANTES.
011100     05  CT-PROGRAMA                 PIC X(08)
011200                                      VALUE 'CG1090FA'.
011300     05  CT-MAX-EVENTOS              PIC S9(4) COMP VALUE 2000.
011400*
011500 01  WS-VARIABLES-AUXILIARES.
011600     05  WS-PC-STATUS                PIC X(02).
011700     05  WS-FE-STATUS                PIC X(02).
011800     05  WS-FD-STATUS                PIC X(02).
011900     05  WS-FR-STATUS                PIC X(02).
012000     05  WS-SIGUIENTE-SERIAL         PIC S9(4) COMP VALUE ZERO.
012100     05  WS-PARM-TASA.
012200         10  WS-FECHA-CONSULTA        PIC 9(8).
012300         10  WS-TASA-DEVUELTA         PIC S9(3)V9(4).
012400         10  WS-AVISO-APROX           PIC X(01).
012500     05  WS-SHARES-ELEGIBLES         PIC S9(9)V9(3) VALUE ZERO.
012600     05  WS-SHARES-ELEGIBLES-R REDEFINES WS-SHARES-ELEGIBLES.
012700         10  WS-SE-ENTERO             PIC S9(9).
012800         10  WS-SE-DECIMAL            PIC 9(3).
012900     05  WS-PARTE-DIVIDENDO          PIC S9(13)V99 VALUE ZERO.
013000     05  WS-FECHA-TEXTO              PIC 9(8) VALUE ZERO.
013100     05  WS-FECHA-TEXTO-R REDEFINES WS-FECHA-TEXTO.
013200         10  WS-FT-ANIO               PIC 9(4).
013300         10  WS-FT-MES                PIC 9(2).
013400         10  WS-FT-DIA                PIC 9(2).
013500*
013600 01  SW-SWITCHES.
013700     05  SW-FIN-EVENTOS              PIC X(01) VALUE 'N'.
013800         88  FIN-EVENTOS                 VALUE 'S'.
013900     05  SW-FIN-DIVIDENDOS           PIC X(01) VALUE 'N'.
014000         88  FIN-DIVIDENDOS              VALUE 'S'.
014100*
014200 01  CN-CONTADORES.
014300     05  CN-EVENTOS-LEIDOS           PIC S9(5) COMP VALUE ZERO.
014400     05  CN-DIVIDENDOS-LEIDOS        PIC S9(5) COMP VALUE ZERO.
014500*
014600 01  WS-ACUMULADOS-CUENTAS.
014700     05  WS-AC-VENTA-REGULAR         PIC S9(13)V99 VALUE ZERO.
014800     05  WS-AC-VENTA-RETENCION       PIC S9(13)V99 VALUE ZERO.
014900     05  WS-AC-TENENCIA-CIERRE       PIC S9(13)V99 VALUE ZERO.
015000     05  WS-AC-CASA-BOLSA-CIERRE     PIC S9(13)V99 VALUE ZERO.
015100*
015200 01  WS-TOTALES-ANEXO.
015300     05  WT-INITIAL                  PIC S9(13)V99 VALUE ZERO.
015400     05  WT-PEAK                     PIC S9(13)V99 VALUE ZERO.
015500     05  WT-CLOSING                  PIC S9(13)V99 VALUE ZERO.
015600     05  WT-PROCEEDS                 PIC S9(13)V99 VALUE ZERO.
015700     05  WT-DIVIDENDOS               PIC S9(13)V99 VALUE ZERO.
015800     05  WT-DIVIDENDOS-R REDEFINES WT-DIVIDENDOS.
015900         10  WT-DIV-ENTERO            PIC S9(13).
016000         10  WT-DIV-DECIMAL           PIC 9(02).
016100*
016200*    TABLA DE ENTRADAS DEL ANEXO FA YA VALORADAS.  SE MANTIENE EN
016300*    MEMORIA PORQUE LOS DIVIDENDOS (LEIDOS DESPUES) SE ASIGNAN A
016400*    ENTRADAS ELEGIBLES SEGUN SU FECHA DE ADQUISICION/VENTA.
016500 01  WS-TABLA-FA.
016600     05  WS-CANT-FA                  PIC S9(4) COMP VALUE ZERO.
016700     05  WS-FA-ENTRADA
016800             OCCURS 1 TO 2000 TIMES
016900             DEPENDING ON WS-CANT-FA
017000             INDEXED BY WS-FA-IDX.
017100         10  WS-FA-ACQ-DATE            PIC 9(8).
017200         10  WS-FA-SALE-DATE           PIC 9(8).
017300         10  WS-FA-SHARES              PIC S9(7)V9(3).
017400         10  WS-FA-REGISTRO.
017500             COPY CG1R010.
017600******************************************************************
017700*                                                                *
017800*   P R O C E D U R E   D I V I S I O N                         *
017900*                                                                *
018000******************************************************************
018100 PROCEDURE DIVISION.
018200*
018300 MAINLINE.
018400     PERFORM 1000-INICIO       THRU 1000-INICIO-EXIT
018500     PERFORM 2000-LEER-EVENTOS THRU 2000-LEER-EVENTOS-EXIT
018600     PERFORM 3000-LEER-DIVIDENDOS
018700                                THRU 3000-LEER-DIVIDENDOS-EXIT
018800     PERFORM 4000-CUENTAS-CUSTODIA
018900                                THRU 4000-CUENTAS-CUSTODIA-EXIT
019000     PERFORM 5000-TOTALES-REPORTE
019100                                THRU 5000-TOTALES-REPORTE-EXIT
019200     PERFORM 6000-IMPRIMIR-FA  THRU 6000-IMPRIMIR-FA-EXIT
019300     PERFORM 7000-FIN          THRU 7000-FIN-EXIT
019400     STOP RUN.
019500*
019600******************************************************************
019700*    1000 - ABRE LOS ARCHIVOS Y LEE LA TARJETA DE PARAMETROS     *
019800******************************************************************
019900 1000-INICIO.
020000     OPEN INPUT  PARM-CORRIDA
020100     PERFORM 1050-LEER-PARM THRU 1050-LEER-PARM-EXIT
020200     CLOSE PARM-CORRIDA
020300     OPEN INPUT  FA-EVENTS
020400     OPEN INPUT  FA-DIVIDENDS
020500     OPEN OUTPUT FA-REPORT.
020600 1000-INICIO-EXIT.
020700     EXIT.
020800*
020900 1050-LEER-PARM.
021000     READ PARM-CORRIDA
021100         AT END
021200             DISPLAY 'CG1090FA - PARMRUN VACIO - ABEND'
021300             MOVE 16 TO RETURN-CODE
021400             STOP RUN
021500     END-READ
021600     MOVE PC-FECHA-CIERRE-ANIO TO WS-FECHA-TEXTO
021700     DISPLAY 'CG1090FA - CIERRE DEL EJERCICIO   : '
021800             WS-FT-DIA '/' WS-FT-MES '/' WS-FT-ANIO.
021900 1050-LEER-PARM-EXIT.
022000     EXIT.
022100*
022200******************************************************************
022300*    2000 - LEE Y VALORA CADA EVENTO DE ACTIVO EN EL EXTERIOR    *
022400******************************************************************
022500 2000-LEER-EVENTOS.
022600     PERFORM 2010-LEER-EVENTO THRU 2010-LEER-EVENTO-EXIT.
022700 2005-CICLO-EVENTOS.
022800     IF FIN-EVENTOS
022900         GO TO 2000-LEER-EVENTOS-EXIT
023000     END-IF
023100     PERFORM 2020-PROCESAR-EVENTO
023200         THRU 2020-PROCESAR-EVENTO-EXIT
023300     GO TO 2005-CICLO-EVENTOS.
023400 2000-LEER-EVENTOS-EXIT.
023500     EXIT.
023600*
023700 2010-LEER-EVENTO.
023800     READ FA-EVENTS
023900         AT END
024000             SET FIN-EVENTOS TO TRUE
024100     END-READ.
024200 2010-LEER-EVENTO-EXIT.
024300     EXIT.
024400*
024500 2020-PROCESAR-EVENTO.
024600     ADD 1 TO CN-EVENTOS-LEIDOS
024700     ADD 1 TO WS-CANT-FA
024800     ADD 1 TO WS-SIGUIENTE-SERIAL
024900     IF WS-CANT-FA > CT-MAX-EVENTOS
025000         DISPLAY 'CG1090FA - TABLA DE EVENTOS LLENA - ABEND'
025100         MOVE 16 TO RETURN-CODE
025200         STOP RUN
025300     END-IF
025400     INITIALIZE CG1-SCHEDULE-FA-ENTRY (WS-CANT-FA)
025500     MOVE WS-SIGUIENTE-SERIAL TO FA-SERIAL-NO (WS-CANT-FA)
025600     MOVE FE-ENTITY-NAME      TO FA-ENTITY-NAME (WS-CANT-FA)
025700     MOVE FE-EVENT-TYPE       TO FA-NATURE (WS-CANT-FA)
025800     MOVE FE-ACQ-DATE         TO FA-ACQ-DATE (WS-CANT-FA)
025900                                 WS-FA-ACQ-DATE (WS-CANT-FA)
026000     MOVE FE-SALE-DATE        TO WS-FA-SALE-DATE (WS-CANT-FA)
026100     MOVE FE-SHARES           TO FA-SHARES (WS-CANT-FA)
026200                                 WS-FA-SHARES (WS-CANT-FA)
026300     EVALUATE TRUE
026400         WHEN FE-EVENTO-SALE
026500             PERFORM 2100-VALORAR-SALE
026600                 THRU 2100-VALORAR-SALE-EXIT
026700         WHEN FE-EVENTO-TAXSALE
026800             PERFORM 2200-VALORAR-TAXSALE
026900                 THRU 2200-VALORAR-TAXSALE-EXIT
027000         WHEN FE-EVENTO-HELD
027100             PERFORM 2300-VALORAR-HELD
027200                 THRU 2300-VALORAR-HELD-EXIT
027300         WHEN FE-EVENTO-BROKHOLD
027400             PERFORM 2400-VALORAR-BROKHOLD
027500                 THRU 2400-VALORAR-BROKHOLD-EXIT
027600         WHEN OTHER
027700             DISPLAY 'CG1090FA - TIPO DE EVENTO DESCONOCIDO: '
027800                     FE-EVENT-TYPE
027900     END-EVALUATE
028000     PERFORM 2010-LEER-EVENTO THRU 2010-LEER-EVENTO-EXIT.
028100 2020-PROCESAR-EVENTO-EXIT.
028200     EXIT.
028300*
028400******************************************************************
028500*   2100 - VENTA REGULAR: VALOR INICIAL A LA TASA DE COMPRA,     *
028600*          PICO A LA TASA DEL PICO, CIERRE EN CERO, INGRESOS A   *
028700*          LA TASA DE VENTA                                     *
028800******************************************************************
028900 2100-VALORAR-SALE.
029000     MOVE FE-ACQ-DATE TO WS-FECHA-CONSULTA
029100     CALL 'CG1010RT' USING WS-PARM-TASA
029200     MOVE WS-TASA-DEVUELTA TO FA-RATE-ACQ (WS-CANT-FA)
029300     COMPUTE FA-INITIAL-VALUE-INR (WS-CANT-FA) ROUNDED =
029400             FE-SHARES * FE-COST-USD * WS-TASA-DEVUELTA
029500     MOVE FE-PEAK-DATE TO WS-FECHA-CONSULTA
029600     CALL 'CG1010RT' USING WS-PARM-TASA
029700     MOVE WS-TASA-DEVUELTA TO FA-RATE-PEAK (WS-CANT-FA)
029800     COMPUTE FA-PEAK-VALUE-INR (WS-CANT-FA) ROUNDED =
029900             FE-SHARES * FE-PEAK-PRICE-USD * WS-TASA-DEVUELTA
030000     MOVE ZERO TO FA-CLOSING-VALUE-INR (WS-CANT-FA)
030100     MOVE FE-SALE-DATE TO WS-FECHA-CONSULTA
030200     CALL 'CG1010RT' USING WS-PARM-TASA
030300     MOVE WS-TASA-DEVUELTA TO FA-RATE-SALE (WS-CANT-FA)
030400     COMPUTE FA-SALE-PROCEEDS-INR (WS-CANT-FA) ROUNDED =
030500             FE-PROCEEDS-USD * WS-TASA-DEVUELTA
030600     ADD FA-SALE-PROCEEDS-INR (WS-CANT-FA)
030700         TO WS-AC-VENTA-REGULAR.
030800 2100-VALORAR-SALE-EXIT.
030900     EXIT.
031000*
031100******************************************************************
031200*   2200 - VENTA CON RETENCION EL MISMO DIA: UNA SOLA TASA PARA  *
031300*          TODO - INICIAL = PICO = INGRESOS, CIERRE EN CERO      *
031400******************************************************************
031500 2200-VALORAR-TAXSALE.
031600     MOVE FE-SALE-DATE TO WS-FECHA-CONSULTA
031700     CALL 'CG1010RT' USING WS-PARM-TASA
031800     MOVE WS-TASA-DEVUELTA TO FA-RATE-ACQ  (WS-CANT-FA)
031900                               FA-RATE-PEAK (WS-CANT-FA)
032000                               FA-RATE-SALE (WS-CANT-FA)
032100     COMPUTE FA-INITIAL-VALUE-INR (WS-CANT-FA) ROUNDED =
032200             FE-SHARES * FE-COST-USD * WS-TASA-DEVUELTA
032300     MOVE FA-INITIAL-VALUE-INR (WS-CANT-FA) TO
032400          FA-PEAK-VALUE-INR (WS-CANT-FA)
032500     MOVE ZERO TO FA-CLOSING-VALUE-INR (WS-CANT-FA)
032600     COMPUTE FA-SALE-PROCEEDS-INR (WS-CANT-FA) ROUNDED =
032700             FE-PROCEEDS-USD * WS-TASA-DEVUELTA
032800     ADD FA-SALE-PROCEEDS-INR (WS-CANT-FA)
032900         TO WS-AC-VENTA-RETENCION.
033000 2200-VALORAR-TAXSALE-EXIT.
033100     EXIT.
033200*
033300******************************************************************
033400*   2300 - LOTE EN TENENCIA: INICIAL A LA TASA DE COMPRA, PICO A *
033500*          LA TASA DEL PICO, CIERRE A LA TASA DE FIN DE EJERCICIO*
033600******************************************************************
033700 2300-VALORAR-HELD.
033800     MOVE FE-ACQ-DATE TO WS-FECHA-CONSULTA
033900     CALL 'CG1010RT' USING WS-PARM-TASA
034000     MOVE WS-TASA-DEVUELTA TO FA-RATE-ACQ (WS-CANT-FA)
034100     COMPUTE FA-INITIAL-VALUE-INR (WS-CANT-FA) ROUNDED =
034200             FE-SHARES * FE-COST-USD * WS-TASA-DEVUELTA
034300     MOVE FE-PEAK-DATE TO WS-FECHA-CONSULTA
034400     CALL 'CG1010RT' USING WS-PARM-TASA
034500     MOVE WS-TASA-DEVUELTA TO FA-RATE-PEAK (WS-CANT-FA)
034600     COMPUTE FA-PEAK-VALUE-INR (WS-CANT-FA) ROUNDED =
034700             FE-SHARES * FE-PEAK-PRICE-USD * WS-TASA-DEVUELTA
034800     MOVE PC-FECHA-CIERRE-ANIO TO WS-FECHA-CONSULTA
034900     CALL 'CG1010RT' USING WS-PARM-TASA
035000     MOVE WS-TASA-DEVUELTA TO FA-RATE-CLOSE (WS-CANT-FA)
035100     COMPUTE FA-CLOSING-VALUE-INR (WS-CANT-FA) ROUNDED =
035200             FE-SHARES * FE-CLOSE-PRICE-USD * WS-TASA-DEVUELTA
035300     MOVE ZERO TO FA-SALE-PROCEEDS-INR (WS-CANT-FA)
035400     ADD FA-CLOSING-VALUE-INR (WS-CANT-FA)
035500         TO WS-AC-TENENCIA-CIERRE.
035600 2300-VALORAR-HELD-EXIT.
035700     EXIT.
035800*
035900******************************************************************
036000*   2400 - POSICION AGREGADA DE CASA DE BOLSA (UN EVENTO POR     *
036100*          SIMBOLO).  EL REGISTRO YA TRAE LOS VALORES AGREGADOS  *
036200*          DEL ANIO: FE-COST-USD ES EL COSTO BASE TOTAL, FE-    *
036300*          SHARES LAS ACCIONES QUE QUEDAN AL CIERRE (TAMBIEN SE  *
036400*          USA COMO PROXY DEL MAYOR ENTRE TENENCIA DE CIERRE Y   *
036500*          COMPRAS DEL ANIO PARA EL PICO, PUES EL ARCHIVO NO     *
036600*          DISTINGUE AMBAS CANTIDADES POR SEPARADO) - CG-0153    *
036700******************************************************************
036800 2400-VALORAR-BROKHOLD.
036900     MOVE FE-ACQ-DATE TO WS-FECHA-CONSULTA
037000     CALL 'CG1010RT' USING WS-PARM-TASA
037100     MOVE WS-TASA-DEVUELTA TO FA-RATE-ACQ (WS-CANT-FA)
037200     COMPUTE FA-INITIAL-VALUE-INR (WS-CANT-FA) ROUNDED =
037300             FE-COST-USD * WS-TASA-DEVUELTA
037400     MOVE FE-PEAK-DATE TO WS-FECHA-CONSULTA
037500     CALL 'CG1010RT' USING WS-PARM-TASA
037600     MOVE WS-TASA-DEVUELTA TO FA-RATE-PEAK (WS-CANT-FA)
037700     COMPUTE FA-PEAK-VALUE-INR (WS-CANT-FA) ROUNDED =
037800             FE-SHARES * FE-PEAK-PRICE-USD * WS-TASA-DEVUELTA
037900     IF FE-SHARES = ZERO
038000         MOVE ZERO TO FA-CLOSING-VALUE-INR (WS-CANT-FA)
038100     ELSE
038200         MOVE PC-FECHA-CIERRE-ANIO TO WS-FECHA-CONSULTA
038300         CALL 'CG1010RT' USING WS-PARM-TASA
038400         MOVE WS-TASA-DEVUELTA TO FA-RATE-CLOSE (WS-CANT-FA)
038500         COMPUTE FA-CLOSING-VALUE-INR (WS-CANT-FA) ROUNDED =
038600                 FE-SHARES * FE-CLOSE-PRICE-USD * WS-TASA-DEVUELTA
038700     END-IF
038800     IF FE-PROCEEDS-USD = ZERO
038900         MOVE ZERO TO FA-SALE-PROCEEDS-INR (WS-CANT-FA)
039000     ELSE
039100         MOVE FE-SALE-DATE TO WS-FECHA-CONSULTA
039200         CALL 'CG1010RT' USING WS-PARM-TASA
039300         MOVE WS-TASA-DEVUELTA TO FA-RATE-SALE (WS-CANT-FA)
039400         COMPUTE FA-SALE-PROCEEDS-INR (WS-CANT-FA) ROUNDED =
039500                 FE-PROCEEDS-USD * WS-TASA-DEVUELTA
039600     END-IF
039700     ADD FA-CLOSING-VALUE-INR (WS-CANT-FA)
039800         FA-SALE-PROCEEDS-INR (WS-CANT-FA)
039900         TO WS-AC-CASA-BOLSA-CIERRE.
040000 2400-VALORAR-BROKHOLD-EXIT.
040100     EXIT.
040200*
040300******************************************************************
040400*    3000 - LEE LOS DIVIDENDOS Y LOS ASIGNA A LAS TENENCIAS      *
040500*           ELEGIBLES                                           *
040600******************************************************************
040700 3000-LEER-DIVIDENDOS.
040800     PERFORM 3010-LEER-DIVIDENDO THRU 3010-LEER-DIVIDENDO-EXIT.
040900 3005-CICLO-DIVIDENDOS.
041000     IF FIN-DIVIDENDOS
041100         GO TO 3000-LEER-DIVIDENDOS-EXIT
041200     END-IF
041300     PERFORM 3020-PROCESAR-DIVIDENDO
041400         THRU 3020-PROCESAR-DIVIDENDO-EXIT
041500     GO TO 3005-CICLO-DIVIDENDOS.
041600 3000-LEER-DIVIDENDOS-EXIT.
041700     EXIT.
041800*
041900 3010-LEER-DIVIDENDO.
042000     READ FA-DIVIDENDS
042100         AT END
042200             SET FIN-DIVIDENDOS TO TRUE
042300     END-READ.
042400 3010-LEER-DIVIDENDO-EXIT.
042500     EXIT.
042600*
042700 3020-PROCESAR-DIVIDENDO.
042800     ADD 1 TO CN-DIVIDENDOS-LEIDOS
042900     MOVE ZERO TO WS-SHARES-ELEGIBLES
043000     PERFORM 3030-SUMAR-ELEGIBLES
043100         THRU 3030-SUMAR-ELEGIBLES-EXIT
043200         VARYING WS-FA-IDX FROM 1 BY 1
043300         UNTIL WS-FA-IDX > WS-CANT-FA
043400     IF WS-SHARES-ELEGIBLES NOT = ZERO
043500         DISPLAY 'CG1090FA - ACCIONES ELEGIBLES     : '
043600                 WS-SE-ENTERO '.' WS-SE-DECIMAL
043700         MOVE FD-DIV-DATE TO WS-FECHA-CONSULTA
043800         CALL 'CG1010RT' USING WS-PARM-TASA
043900         PERFORM 3100-ASIGNAR-DIVIDENDO
044000             THRU 3100-ASIGNAR-DIVIDENDO-EXIT
044100             VARYING WS-FA-IDX FROM 1 BY 1
044200             UNTIL WS-FA-IDX > WS-CANT-FA
044300     END-IF
044400     PERFORM 3010-LEER-DIVIDENDO THRU 3010-LEER-DIVIDENDO-EXIT.
044500 3020-PROCESAR-DIVIDENDO-EXIT.
044600     EXIT.
044700*
044800 3030-SUMAR-ELEGIBLES.
044900     IF WS-FA-ACQ-DATE (WS-FA-IDX) NOT > FD-DIV-DATE
045000        AND (WS-FA-SALE-DATE (WS-FA-IDX) = ZERO
045100             OR WS-FA-SALE-DATE (WS-FA-IDX) > FD-DIV-DATE)
045200         ADD WS-FA-SHARES (WS-FA-IDX) TO WS-SHARES-ELEGIBLES
045300     END-IF.
045400 3030-SUMAR-ELEGIBLES-EXIT.
045500     EXIT.
045600*
045700 3100-ASIGNAR-DIVIDENDO.
045800     IF WS-FA-ACQ-DATE (WS-FA-IDX) NOT > FD-DIV-DATE
045900        AND (WS-FA-SALE-DATE (WS-FA-IDX) = ZERO
046000             OR WS-FA-SALE-DATE (WS-FA-IDX) > FD-DIV-DATE)
046100         COMPUTE WS-PARTE-DIVIDENDO ROUNDED =
046200                 FD-GROSS-USD * WS-TASA-DEVUELTA *
046300                 WS-FA-SHARES (WS-FA-IDX) / WS-SHARES-ELEGIBLES
046400         ADD WS-PARTE-DIVIDENDO TO
046500             FA-DIVIDEND-INCOME-INR (WS-FA-IDX)
046600     END-IF.
046700 3100-ASIGNAR-DIVIDENDO-EXIT.
046800     EXIT.
046900*
047000******************************************************************
047100*    4000 - ARMA LAS DOS CUENTAS DE CUSTODIA COMO ENTRADAS       *
047200*           ADICIONALES DE LA TABLA (ACCIONES/ESPP Y CASA DE     *
047300*           BOLSA)                                               *
047400******************************************************************
047500 4000-CUENTAS-CUSTODIA.
047600     ADD 1 TO WS-CANT-FA
047700     ADD 1 TO WS-SIGUIENTE-SERIAL
047800     INITIALIZE CG1-SCHEDULE-FA-ENTRY (WS-CANT-FA)
047900     MOVE WS-SIGUIENTE-SERIAL TO FA-SERIAL-NO (WS-CANT-FA)
048000     MOVE 'CUENTA DE ACCIONES Y ESPP (EAC)' TO
048100          FA-ENTITY-NAME (WS-CANT-FA)
048200     MOVE 'ACCOUNT ' TO FA-NATURE (WS-CANT-FA)
048300     ADD WS-AC-TENENCIA-CIERRE WS-AC-VENTA-REGULAR
048400         GIVING FA-PEAK-VALUE-INR (WS-CANT-FA)
048500     MOVE WS-AC-TENENCIA-CIERRE TO
048600          FA-CLOSING-VALUE-INR (WS-CANT-FA)
048700     ADD 1 TO WS-CANT-FA
048800     ADD 1 TO WS-SIGUIENTE-SERIAL
048900     INITIALIZE CG1-SCHEDULE-FA-ENTRY (WS-CANT-FA)
049000     MOVE WS-SIGUIENTE-SERIAL TO FA-SERIAL-NO (WS-CANT-FA)
049100     MOVE 'CUENTA DE CASA DE BOLSA (BROKERAGE)' TO
049200          FA-ENTITY-NAME (WS-CANT-FA)
049300     MOVE 'ACCOUNT ' TO FA-NATURE (WS-CANT-FA)
049400     MOVE WS-AC-CASA-BOLSA-CIERRE TO
049500          FA-PEAK-VALUE-INR (WS-CANT-FA)
049600          FA-CLOSING-VALUE-INR (WS-CANT-FA).
049700 4000-CUENTAS-CUSTODIA-EXIT.
049800     EXIT.
049900*
050000******************************************************************
050100*    5000 - TOTALIZA TODAS LAS ENTRADAS DEL ANEXO FA             *
050200******************************************************************
050300 5000-TOTALES-REPORTE.
050400     PERFORM 5100-SUMAR-ENTRADA
050500         THRU 5100-SUMAR-ENTRADA-EXIT
050600         VARYING WS-FA-IDX FROM 1 BY 1
050700         UNTIL WS-FA-IDX > WS-CANT-FA.
050800 5000-TOTALES-REPORTE-EXIT.
050900     EXIT.
051000*
051100 5100-SUMAR-ENTRADA.
051200     ADD FA-INITIAL-VALUE-INR   (WS-FA-IDX) TO WT-INITIAL
051300     ADD FA-PEAK-VALUE-INR      (WS-FA-IDX) TO WT-PEAK
051400     ADD FA-CLOSING-VALUE-INR   (WS-FA-IDX) TO WT-CLOSING
051500     ADD FA-SALE-PROCEEDS-INR   (WS-FA-IDX) TO WT-PROCEEDS
051600     ADD FA-DIVIDEND-INCOME-INR (WS-FA-IDX) TO WT-DIVIDENDOS.
051700 5100-SUMAR-ENTRADA-EXIT.
051800     EXIT.
051900*
052000******************************************************************
052100*    6000 - IMPRIME CADA ENTRADA DEL ANEXO FA Y LOS TOTALES      *
052200******************************************************************
052300 6000-IMPRIMIR-FA.
052400     MOVE 'ANEXO FA - DETALLE DE ACTIVOS EN EL EXTERIOR'
052500         TO FR-LINEA
052600     WRITE FR-LINEA
052700     PERFORM 6100-IMPRIMIR-ENTRADA
052800         THRU 6100-IMPRIMIR-ENTRADA-EXIT
052900         VARYING WS-FA-IDX FROM 1 BY 1
053000         UNTIL WS-FA-IDX > WS-CANT-FA
053100     MOVE SPACES TO FR-LINEA
053200     WRITE FR-LINEA
053300     MOVE 'TOTALES DEL ANEXO' TO FR-LINEA
053400     WRITE FR-LINEA
053500     MOVE SPACES TO FR-LINEA
053600     MOVE '  VALOR INICIAL TOTAL INR=' TO FR-LINEA (1:27)
053700     MOVE WT-INITIAL TO FR-LINEA (29:17)
053800     WRITE FR-LINEA
053900     MOVE SPACES TO FR-LINEA
054000     MOVE '  VALOR PICO TOTAL INR=' TO FR-LINEA (1:24)
054100     MOVE WT-PEAK TO FR-LINEA (26:17)
054200     WRITE FR-LINEA
054300     MOVE SPACES TO FR-LINEA
054400     MOVE '  VALOR DE CIERRE TOTAL INR=' TO FR-LINEA (1:29)
054500     MOVE WT-CLOSING TO FR-LINEA (31:17)
054600     WRITE FR-LINEA
054700     MOVE SPACES TO FR-LINEA
054800     MOVE '  INGRESOS DE VENTA TOTAL INR=' TO FR-LINEA (1:31)
054900     MOVE WT-PROCEEDS TO FR-LINEA (33:17)
055000     WRITE FR-LINEA
055100     MOVE SPACES TO FR-LINEA
055200     MOVE '  DIVIDENDOS TOTALES INR=' TO FR-LINEA (1:26)
055300     MOVE WT-DIVIDENDOS TO FR-LINEA (28:17)
055400     WRITE FR-LINEA.
055500 6000-IMPRIMIR-FA-EXIT.
055600     EXIT.
055700*
055800 6100-IMPRIMIR-ENTRADA.
055900     MOVE SPACES TO FR-LINEA
056000     MOVE FA-SERIAL-NO (WS-FA-IDX) TO FR-LINEA (1:4)
056100     MOVE FA-ENTITY-NAME (WS-FA-IDX) TO FR-LINEA (6:30)
056200     MOVE FA-NATURE (WS-FA-IDX) TO FR-LINEA (37:8)
056300     WRITE FR-LINEA
056400     MOVE SPACES TO FR-LINEA
056500     MOVE '  FECHA COMPRA=' TO FR-LINEA (1:15)
056600     MOVE FA-ACQ-DATE (WS-FA-IDX) TO FR-LINEA (16:8)
056700     MOVE '  ACCIONES=' TO FR-LINEA (26:11)
056800     MOVE FA-SHARES (WS-FA-IDX) TO FR-LINEA (37:12)
056900     WRITE FR-LINEA
057000     MOVE SPACES TO FR-LINEA
057100     MOVE '  TASA COMPRA=' TO FR-LINEA (1:14)
057200     MOVE FA-RATE-ACQ (WS-FA-IDX) TO FR-LINEA (15:8)
057300     MOVE '  TASA PICO=' TO FR-LINEA (24:12)
057400     MOVE FA-RATE-PEAK (WS-FA-IDX) TO FR-LINEA (36:8)
057500     MOVE '  TASA CIERRE=' TO FR-LINEA (45:14)
057600     MOVE FA-RATE-CLOSE (WS-FA-IDX) TO FR-LINEA (59:8)
057700     MOVE '  TASA VENTA=' TO FR-LINEA (68:13)
057800     MOVE FA-RATE-SALE (WS-FA-IDX) TO FR-LINEA (81:8)
057900     WRITE FR-LINEA
058000     MOVE SPACES TO FR-LINEA
058100     MOVE '  VALOR INICIAL INR=' TO FR-LINEA (1:21)
058200     MOVE FA-INITIAL-VALUE-INR (WS-FA-IDX) TO FR-LINEA (23:17)
058300     MOVE '  VALOR PICO INR=' TO FR-LINEA (41:18)
058400     MOVE FA-PEAK-VALUE-INR (WS-FA-IDX) TO FR-LINEA (60:17)
058500     WRITE FR-LINEA
058600     MOVE SPACES TO FR-LINEA
058700     MOVE '  VALOR CIERRE INR=' TO FR-LINEA (1:20)
058800     MOVE FA-CLOSING-VALUE-INR (WS-FA-IDX) TO FR-LINEA (22:17)
058900     MOVE '  INGRESOS VENTA INR=' TO FR-LINEA (40:21)
059000     MOVE FA-SALE-PROCEEDS-INR (WS-FA-IDX) TO FR-LINEA (62:17)
059100     WRITE FR-LINEA
059200     MOVE SPACES TO FR-LINEA
059300     MOVE '  DIVIDENDOS INR=' TO FR-LINEA (1:18)
059400     MOVE FA-DIVIDEND-INCOME-INR (WS-FA-IDX) TO FR-LINEA (20:17)
059500     WRITE FR-LINEA
059600     MOVE SPACES TO FR-LINEA
059700     WRITE FR-LINEA.
059800 6100-IMPRIMIR-ENTRADA-EXIT.
059900     EXIT.
060000*
060100******************************************************************
060200*    7000 - CIERRA LOS ARCHIVOS Y MUESTRA LOS CONTADORES         *
060300******************************************************************
060400 7000-FIN.
060500     CLOSE FA-EVENTS FA-DIVIDENDS FA-REPORT
060600     DISPLAY 'CG1090FA - EVENTOS LEIDOS    : ' CN-EVENTOS-LEIDOS
060700     DISPLAY 'CG1090FA - DIVIDENDOS LEIDOS : '
060800             CN-DIVIDENDOS-LEIDOS
060900     DISPLAY 'CG1090FA - ENTRADAS DEL ANEXO: ' WS-CANT-FA
061000     DISPLAY 'CG1090FA - DIVIDENDOS TOTALES INR: '
061100             WT-DIV-ENTERO '.' WT-DIV-DECIMAL.
061200 7000-FIN-EXIT.
061300     EXIT.
061400
