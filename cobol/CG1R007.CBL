000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: CG1R007                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/01/2021                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: CG1 - GANANCIAS DE CAPITAL (IMPUESTO ANUAL)       *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL DESGLOSE TRIMESTRAL (ANTICIPOS DE     *
001200*               IMPUESTO). CINCO CUBETAS POR FUENTE MAS LAS      *
001300*               FILAS ACUMULADAS DE LA TABLA COMBINADA.          *
001400*               SALIDA DE CG1070QT, IMPRESO POR CG1080RW.        *
001500*                                                                *
001600******************************************************************
001700*        L O G    D E   M O D I F I C A C I O N E S             *
001800******************************************************************
001900*  AUTOR     FECHA        DESCRIPCION                           *
002000*  --------  ----------   --------------------------------------*
002100*  RVM       14/01/2021   CREACION INICIAL - CG-0101             *
002200*  MSG       19/07/2022   CUATRO FUENTES (EXTERIOR/ACCIONES IN/  *
002300*                         FONDOS IN/COMBINADA) - CG-0145         *
002400******************************************************************
002500 01  CG1-QUARTERLY-DATA.
002600     05  QD-FUENTE                   OCCURS 4 TIMES
002700                                      INDEXED BY QD-IDX-FTE.
002800         10  QD-CUBETA                OCCURS 5 TIMES
002900                                       INDEXED BY QD-IDX-CUB.
003000             15  QD-LTCG-INR          PIC S9(13)V99.
003100             15  QD-STCG-INR          PIC S9(13)V99.
003200     05  QD-ACUMULADO                OCCURS 5 TIMES
003300                                      INDEXED BY QD-IDX-ACU.
003400         10  QD-ACU-LTCG-INR          PIC S9(13)V99.
003500         10  QD-ACU-STCG-INR          PIC S9(13)V99.
003600         10  QD-ACU-TOTAL-INR         PIC S9(13)V99.
003700     05  FILLER                      PIC X(20).
