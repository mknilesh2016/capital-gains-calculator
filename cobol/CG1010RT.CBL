000100******************************************************************
000200*                                                                *
000300*   I D E N T I F I C A T I O N   D I V I S I O N               *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CG1010RT.
000800 AUTHOR.        R. MENDOZA.
000900 INSTALLATION.  FACTORIA - DEPTO. DE SISTEMAS.
001000 DATE-WRITTEN.  21/01/1988.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENCIAL - USO INTERNO FACTORIA.
001300******************************************************************
001400*                                                                *
001500*  APLICACION: CG1 - GANANCIAS DE CAPITAL (IMPUESTO ANUAL)       *
001600*                                                                *
001700*  DESCRIPCION: SUBPROGRAMA DE CONSULTA DE TASA DE CAMBIO        *
001800*               USD/INR.  RECIBE UNA FECHA Y DEVUELVE LA TASA    *
001900*               TT-BUY APLICABLE, SEGUN EL SIGUIENTE ORDEN:      *
002000*               1) TASA YA CONSULTADA ANTES PARA ESA FECHA       *
002100*                  (CACHE EN MEMORIA).                          *
002200*               2) TASA EXACTA DEL ARCHIVO DE TASAS DIARIAS.     *
002300*               3) TASA DE LOS 7 DIAS SIGUIENTES (LA MAS         *
002400*                  CERCANA HACIA ADELANTE).                     *
002500*               4) TASA DE LOS 7 DIAS ANTERIORES (LA MAS         *
002600*                  CERCANA HACIA ATRAS).                        *
002700*               5) TASA TRIMESTRAL APROXIMADA DE CG1C001, O LA   *
002800*                  TASA POR DEFECTO SI EL TRIMESTRE NO ESTA EN  *
002900*                  LA TABLA.  SE AVISA POR CONSOLA CUANDO SE     *
003000*                  USA ESTA TASA.                                *
003100*               EL ARCHIVO DE TASAS SE CARGA UNA SOLA VEZ, EN LA *
003200*               PRIMERA LLAMADA, A UNA TABLA EN MEMORIA.  LAS    *
003300*               LLAMADAS SIGUIENTES NO VUELVEN A LEER EL         *
003400*               ARCHIVO.  ES LLAMADO POR CG1040CV Y CG1090FA.    *
003500*                                                                *
003600******************************************************************
003700*        L O G    D E   M O D I F I C A C I O N E S             *
003800******************************************************************
003900*  AUTOR     FECHA        DESCRIPCION                           *
004000*  --------  ----------   --------------------------------------*
004100*  RVM       21/01/1988   CREACION INICIAL - CG-0001             *
004200*  RVM       03/06/1988   AGREGADA BUSQUEDA ATRAS (ANTES SOLO    *
004300*                         BUSCABA HACIA ADELANTE) - CG-0009      *
004400*  JCT       18/11/1991   CORREGIDO DESBORDE DE LA TABLA DE      *
004500*                         TASAS CUANDO EL ARCHIVO SUPERABA LOS   *
004600*                         2000 REGISTROS - CG-0033               *
004700*  JCT       03/02/1999   REVISION DE SIGLO - LA FECHA SE TRATA  *
004800*                         COMO AAAAMMDD DE 8 DIGITOS EN TODOS    *
004900*                         LOS ARCHIVOS; NO SE ENCONTRO USO DE    *
005000*                         AAMMDD DE 6 DIGITOS - SIN CAMBIOS -    *
005100*                         CG-0058                                *
005200*  RVM       14/01/2021   READAPTADO PARA GANANCIAS DE CAPITAL   *
005300*               (CG1).  ANTES CONSULTABA LA TASA BCV PARA LA     *
005400*               APLICACION DE DIVISAS; AHORA CONSULTA LA TASA    *
005500*               TT-BUY DEL SBI PARA CONVERSION USD/INR Y AGREGA  *
005600*               LA CACHE DE TASAS YA RESUELTAS - CG-0101         *
005700*  MSG       19/07/2022   AGREGADO EL AVISO POR CONSOLA CUANDO   *
005800*                         SE USA LA TASA TRIMESTRAL APROXIMADA   *
005900*                         - CG-0142                              *
006000*  PDO       21/02/2024   TASA AMPLIADA A 3 ENTEROS (TASAS DE    *
006100*                         TRES CIFRAS ANTES DEL PUNTO) - CG-0188 *
006200******************************************************************
006300*                                                                *
006400*   E N V I R O N M E N T   D I V I S I O N                     *
006500*                                                                *
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER.   IBM-370.
007000 OBJECT-COMPUTER.   IBM-370.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM
007300     CLASS CLASE-DIGITO IS '0' THRU '9'
007400     UPSI-0 ON STATUS IS SW-CORRIDA-PRUEBA.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT EXCHANGE-RATES  ASSIGN TO EXRATES
007800            ORGANIZATION IS SEQUENTIAL
007900            ACCESS MODE IS SEQUENTIAL
008000            FILE STATUS IS WS-EXR-STATUS.
008100******************************************************************
008200*                                                                *
008300*   D A T A   D I V I S I O N                                   *
008400*                                                                *
008500******************************************************************
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  EXCHANGE-RATES
008900     LABEL RECORDS ARE STANDARD
009000     RECORDING MODE IS F.
009100     COPY CG1R002.
009200*
009300 WORKING-STORAGE SECTION.
009400*    SWITCH DE CORRIDA DE PRUEBA (UPSI-0) - ITEM 77 INDEPENDIENTE.
009500 77  SW-CORRIDA-PRUEBA           PIC X(01) VALUE 'N'.
009600 01  CT-CONSTANTES.
009700     05  CT-PROGRAMA                 PIC X(08)
009800                                      VALUE 'CG1010RT'.
009900     05  CT-MAX-TASAS                PIC S9(5) COMP
010000                                      VALUE 4000.
010100     05  CT-MAX-CACHE                PIC S9(5) COMP
010200                                      VALUE 2000.
010300*
010400 01  WS-VARIABLES-AUXILIARES.
010500     05  WS-EXR-STATUS               PIC X(02).
010600     05  WS-EXR-EOF-SW               PIC X(01) VALUE 'N'.
010700         88  WS-EXR-FIN-ARCHIVO          VALUE 'S'.
010800     05  WS-TABLA-CARGADA-SW         PIC X(01) VALUE 'N'.
010900         88  WS-TABLA-YA-CARGADA         VALUE 'S'.
011000     05  WS-ENCONTRADA-SW            PIC X(01) VALUE 'N'.
011100         88  WS-SE-ENCONTRO              VALUE 'S'.
011200     05  WS-ENCONTRADA-SW2           PIC X(01) VALUE 'N'.
011300         88  WS-SE-ENCONTRO-TRIM         VALUE 'S'.
011400     05  WS-CANT-TASAS               PIC S9(5) COMP VALUE ZERO.
011500     05  WS-CANT-CACHE               PIC S9(5) COMP VALUE ZERO.
011600     05  WS-OFFSET-BUSQUEDA          PIC S9(4) COMP.
011700     05  WS-TRIMESTRE-BUSCA          PIC 9(1)  COMP.
011800     05  WS-ANIO-BUSCA                PIC 9(4).
011900     05  WS-TASA-HALLADA              PIC S9(3)V9(4).
012000     05  WS-TASA-HALLADA-R REDEFINES WS-TASA-HALLADA.
012100         10  WS-TH-ENTERO              PIC S9(3).
012200         10  WS-TH-DECIMAL             PIC 9(4).
012300     05  WS-FECHA-BUSCA               PIC 9(8).
012400     05  WS-FECHA-BUSCA-R REDEFINES WS-FECHA-BUSCA.
012500         10  WS-FB-ANIO                PIC 9(4).
012600         10  WS-FB-MES                 PIC 9(2).
012700         10  WS-FB-DIA                 PIC 9(2).
012800*
012900     COPY CG1C003.
013000*
013100 01  WS-MSG-TASA-APROX               PIC X(61) VALUE
013200     'AVISO CG1010RT - TASA TRIMESTRAL APROXIMADA USADA PARA '.
013300*
013400 01  WS-TABLA-TASAS.
013500     05  WS-TT-ENTRADA               OCCURS 1 TO 4000 TIMES
013600                                      DEPENDING ON WS-CANT-TASAS
013700                                      ASCENDING KEY IS WS-TT-FECHA
013800                                      INDEXED BY WS-TT-IDX.
013900         10  WS-TT-FECHA              PIC 9(8).
014000         10  WS-TT-TASA               PIC S9(3)V9(4).
014100*
014200 01  WS-TABLA-CACHE.
014300     05  WS-CACHE-ENTRADA            OCCURS 1 TO 2000 TIMES
014400                                      DEPENDING ON WS-CANT-CACHE
014500                                      INDEXED BY WS-CACHE-IDX.
014600         10  WS-CACHE-FECHA           PIC 9(8).
014700         10  WS-CACHE-TASA            PIC S9(3)V9(4).
014800*
014900     COPY CG1C001.
015000*
015100 LINKAGE SECTION.
015200 01  LK-PARAMETROS-TASA.
015300     05  LK-FECHA-CONSULTA            PIC 9(8).
015400     05  LK-TASA-RESULTADO            PIC S9(3)V9(4).
015500     05  LK-TASA-RESULTADO-R REDEFINES LK-TASA-RESULTADO.
015600         10  LK-TR-ENTERO               PIC S9(3).
015700         10  LK-TR-DECIMAL              PIC 9(4).
015800     05  LK-AVISO-APROX               PIC X(01).
015900         88  LK-SE-USO-APROXIMADA         VALUE 'Y'.
016000******************************************************************
016100*                                                                *
016200*   P R O C E D U R E   D I V I S I O N                         *
016300*                                                                *
016400******************************************************************
016500 PROCEDURE DIVISION USING LK-PARAMETROS-TASA.
016600*
016700 MAINLINE.
016800     PERFORM 1000-INICIO       THRU 1000-INICIO-EXIT
016900     PERFORM 2000-PROCESO      THRU 2000-PROCESO-EXIT
017000     PERFORM 3000-FIN          THRU 3000-FIN-EXIT
017100     GOBACK.
017200*
017300******************************************************************
017400*    1000 - CARGA DE LA TABLA DE TASAS (SOLO LA PRIMERA VEZ)    *
017500******************************************************************
017600 1000-INICIO.
017700     IF NOT WS-TABLA-YA-CARGADA
017800         PERFORM 1100-CARGAR-TASAS THRU 1100-CARGAR-TASAS-EXIT
017900         SET WS-TABLA-YA-CARGADA TO TRUE
018000     END-IF.
018100 1000-INICIO-EXIT.
018200     EXIT.
018300*
018400 1100-CARGAR-TASAS.
018500     OPEN INPUT EXCHANGE-RATES
018600     IF WS-EXR-STATUS NOT = '00'
018700         DISPLAY 'CG1010RT - ERROR AL ABRIR EXRATES - STATUS '
018800                 WS-EXR-STATUS
018900         MOVE 'S' TO WS-EXR-EOF-SW
019000     ELSE
019100         PERFORM 1110-LEER-TASA THRU 1110-LEER-TASA-EXIT
019200         PERFORM 1115-CICLO-TASAS THRU 1115-CICLO-TASAS-EXIT
019300         CLOSE EXCHANGE-RATES
019400     END-IF.
019500 1100-CARGAR-TASAS-EXIT.
019600     EXIT.
019700*
019800 1110-LEER-TASA.
019900     READ EXCHANGE-RATES
020000         AT END
020100             SET WS-EXR-FIN-ARCHIVO TO TRUE
020200     END-READ.
020300 1110-LEER-TASA-EXIT.
020400     EXIT.
020500*
020600 1115-CICLO-TASAS.
020700     IF WS-EXR-FIN-ARCHIVO
020800         GO TO 1115-CICLO-TASAS-EXIT
020900     END-IF
021000     PERFORM 1120-ACUMULAR-TASA THRU 1120-ACUMULAR-TASA-EXIT
021100     GO TO 1115-CICLO-TASAS.
021200 1115-CICLO-TASAS-EXIT.
021300     EXIT.
021400*
021500 1120-ACUMULAR-TASA.
021600     IF WS-CANT-TASAS < CT-MAX-TASAS
021700         ADD 1 TO WS-CANT-TASAS
021800         MOVE ER-RATE-DATE     TO WS-TT-FECHA (WS-CANT-TASAS)
021900         MOVE ER-TT-BUY-RATE   TO WS-TT-TASA  (WS-CANT-TASAS)
022000     ELSE
022100         DISPLAY 'CG1010RT - TABLA DE TASAS LLENA - SE '
022200                 'IGNORAN REGISTROS ADICIONALES'
022300     END-IF
022400     PERFORM 1110-LEER-TASA THRU 1110-LEER-TASA-EXIT.
022500 1120-ACUMULAR-TASA-EXIT.
022600     EXIT.
022700*
022800******************************************************************
022900*    2000 - BUSQUEDA DE LA TASA PARA LA FECHA RECIBIDA           *
023000******************************************************************
023100 2000-PROCESO.
023200     MOVE LK-FECHA-CONSULTA TO WS-FECHA-BUSCA
023300     MOVE 'N' TO LK-AVISO-APROX
023400     MOVE 'N' TO WS-ENCONTRADA-SW
023500     PERFORM 2050-BUSCAR-EN-CACHE THRU 2050-BUSCAR-EN-CACHE-EXIT
023600     IF NOT WS-SE-ENCONTRO
023700         PERFORM 2100-BUSCAR-EXACTA
023800             THRU 2100-BUSCAR-EXACTA-EXIT
023900         IF NOT WS-SE-ENCONTRO
024000             PERFORM 2200-BUSCAR-ADELANTE
024100                 THRU 2200-BUSCAR-ADELANTE-EXIT
024200         END-IF
024300         IF NOT WS-SE-ENCONTRO
024400             PERFORM 2300-BUSCAR-ATRAS
024500                 THRU 2300-BUSCAR-ATRAS-EXIT
024600         END-IF
024700         IF NOT WS-SE-ENCONTRO
024800             PERFORM 2400-TASA-APROXIMADA
024900                 THRU 2400-TASA-APROXIMADA-EXIT
025000         END-IF
025100         PERFORM 2500-GUARDAR-CACHE
025200             THRU 2500-GUARDAR-CACHE-EXIT
025300     END-IF
025400     MOVE WS-TASA-HALLADA TO LK-TASA-RESULTADO.
025500 2000-PROCESO-EXIT.
025600     EXIT.
025700*
025800 2050-BUSCAR-EN-CACHE.
025900     IF WS-CANT-CACHE > 0
026000         SET WS-CACHE-IDX TO 1
026100         PERFORM 2060-BUSCAR-EN-CACHE-CICLO
026200             VARYING WS-CACHE-IDX FROM 1 BY 1
026300             UNTIL WS-CACHE-IDX > WS-CANT-CACHE
026400                OR WS-SE-ENCONTRO
026500     END-IF.
026600 2050-BUSCAR-EN-CACHE-EXIT.
026700     EXIT.
026800*
026900 2060-BUSCAR-EN-CACHE-CICLO.
027000     IF WS-CACHE-FECHA (WS-CACHE-IDX) = WS-FECHA-BUSCA
027100         MOVE WS-CACHE-TASA (WS-CACHE-IDX) TO WS-TASA-HALLADA
027200         SET WS-SE-ENCONTRO TO TRUE
027300     END-IF.
027400*
027500 2100-BUSCAR-EXACTA.
027600     IF WS-CANT-TASAS > 0
027700         SET WS-TT-IDX TO 1
027800         SEARCH ALL WS-TT-ENTRADA
027900             WHEN WS-TT-FECHA (WS-TT-IDX) = WS-FECHA-BUSCA
028000                 MOVE WS-TT-TASA (WS-TT-IDX) TO WS-TASA-HALLADA
028100                 SET WS-SE-ENCONTRO TO TRUE
028200         END-SEARCH
028300     END-IF.
028400 2100-BUSCAR-EXACTA-EXIT.
028500     EXIT.
028600*
028700 2200-BUSCAR-ADELANTE.
028800     MOVE WS-FECHA-BUSCA TO WS-UF-FECHA-ENTRA
028900     PERFORM 2210-BUSCAR-ADELANTE-CICLO
029000         VARYING WS-OFFSET-BUSQUEDA FROM 1 BY 1
029100         UNTIL WS-OFFSET-BUSQUEDA > 7
029200            OR WS-SE-ENCONTRO.
029300 2200-BUSCAR-ADELANTE-EXIT.
029400     EXIT.
029500*
029600 2210-BUSCAR-ADELANTE-CICLO.
029700     MOVE WS-OFFSET-BUSQUEDA TO WS-UF-OFFSET
029800     PERFORM 9200-SUMAR-DIAS THRU 9200-SUMAR-DIAS-EXIT
029900     IF WS-CANT-TASAS > 0
030000         SET WS-TT-IDX TO 1
030100         SEARCH ALL WS-TT-ENTRADA
030200             WHEN WS-TT-FECHA (WS-TT-IDX) = WS-UF-FECHA-SALIDA
030300                 MOVE WS-TT-TASA (WS-TT-IDX) TO WS-TASA-HALLADA
030400                 SET WS-SE-ENCONTRO TO TRUE
030500         END-SEARCH
030600     END-IF.
030700*
030800 2300-BUSCAR-ATRAS.
030900     MOVE WS-FECHA-BUSCA TO WS-UF-FECHA-ENTRA
031000     PERFORM 2310-BUSCAR-ATRAS-CICLO
031100         VARYING WS-OFFSET-BUSQUEDA FROM 1 BY 1
031200         UNTIL WS-OFFSET-BUSQUEDA > 7
031300            OR WS-SE-ENCONTRO.
031400 2300-BUSCAR-ATRAS-EXIT.
031500     EXIT.
031600*
031700 2310-BUSCAR-ATRAS-CICLO.
031800     COMPUTE WS-UF-OFFSET = 0 - WS-OFFSET-BUSQUEDA
031900     PERFORM 9200-SUMAR-DIAS THRU 9200-SUMAR-DIAS-EXIT
032000     IF WS-CANT-TASAS > 0
032100         SET WS-TT-IDX TO 1
032200         SEARCH ALL WS-TT-ENTRADA
032300             WHEN WS-TT-FECHA (WS-TT-IDX) = WS-UF-FECHA-SALIDA
032400                 MOVE WS-TT-TASA (WS-TT-IDX) TO WS-TASA-HALLADA
032500                 SET WS-SE-ENCONTRO TO TRUE
032600         END-SEARCH
032700     END-IF.
032800*
032900 2400-TASA-APROXIMADA.
033000     MOVE WS-FB-ANIO TO WS-ANIO-BUSCA
033100     COMPUTE WS-TRIMESTRE-BUSCA = ((WS-FB-MES - 1) / 3) + 1
033200     MOVE 'N' TO WS-ENCONTRADA-SW2
033300     SET CT-TTA-IDX TO 1
033400     PERFORM 2410-BUSCAR-TRIM-CICLO
033500         VARYING CT-TTA-IDX FROM 1 BY 1
033600         UNTIL CT-TTA-IDX > 16
033700            OR WS-SE-ENCONTRO-TRIM
033800     IF WS-SE-ENCONTRO-TRIM
033900         MOVE CT-TTA-TASA (CT-TTA-IDX) TO WS-TASA-HALLADA
034000     ELSE
034100         MOVE CT-TASA-POR-DEFECTO TO WS-TASA-HALLADA
034200     END-IF
034300     MOVE 'Y' TO LK-AVISO-APROX
034400     SET WS-SE-ENCONTRO TO TRUE
034500     DISPLAY WS-MSG-TASA-APROX WS-FECHA-BUSCA
034600             ' TASA=' WS-TH-ENTERO '.' WS-TH-DECIMAL.
034700 2400-TASA-APROXIMADA-EXIT.
034800     EXIT.
034900*
035000 2410-BUSCAR-TRIM-CICLO.
035100     IF CT-TTA-ANIO (CT-TTA-IDX) = WS-ANIO-BUSCA
035200        AND CT-TTA-TRIMESTRE (CT-TTA-IDX) = WS-TRIMESTRE-BUSCA
035300         SET WS-SE-ENCONTRO-TRIM TO TRUE
035400     END-IF.
035500*
035600 2500-GUARDAR-CACHE.
035700     IF WS-CANT-CACHE < CT-MAX-CACHE
035800         ADD 1 TO WS-CANT-CACHE
035900         MOVE WS-FECHA-BUSCA  TO WS-CACHE-FECHA (WS-CANT-CACHE)
036000         MOVE WS-TASA-HALLADA TO WS-CACHE-TASA  (WS-CANT-CACHE)
036100     END-IF.
036200 2500-GUARDAR-CACHE-EXIT.
036300     EXIT.
036400*
036500******************************************************************
036600*    3000 - CIERRE DEL SUBPROGRAMA                               *
036700******************************************************************
036800 3000-FIN.
036900     IF SW-CORRIDA-PRUEBA
037000         DISPLAY 'CG1010RT - CORRIDA DE PRUEBA - TASA DEVUELTA '
037100                 LK-TR-ENTERO '.' LK-TR-DECIMAL
037200                 ' PARA FECHA ' LK-FECHA-CONSULTA
037300     END-IF.
037400 3000-FIN-EXIT.
037500     EXIT.
037600*
037700     COPY CG1C002.
037800
