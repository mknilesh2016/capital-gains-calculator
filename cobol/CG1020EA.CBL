000100******************************************************************
000200*                                                                *
000300*   I D E N T I F I C A T I O N   D I V I S I O N               *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CG1020EA.
000800 AUTHOR.        L. PAEZ.
000900 INSTALLATION.  FACTORIA - DEPTO. DE SISTEMAS.
001000 DATE-WRITTEN.  15/03/1986.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENCIAL - USO INTERNO FACTORIA.
001300******************************************************************
001400*                                                                *
001500*  APLICACION: CG1 - GANANCIAS DE CAPITAL (IMPUESTO ANUAL)       *
001600*                                                                *
001700*  DESCRIPCION: EXTRACCION DE VENTAS DE ACCIONES DE EMPLEADO     *
001800*               (RSU Y ESPP) DESDE EL ARCHIVO DE LOTES YA        *
001900*               APLANADO (UN LOTE POR REGISTRO).  POR CADA LOTE *
002000*               VALIDO SE PRORRATEA LA COMISION DE LA VENTA      *
002100*               ORIGINAL ENTRE LOS LOTES QUE LA COMPONEN, SE     *
002200*               CALCULA EL PERIODO DE TENENCIA EN DIAS Y SE      *
002300*               CLASIFICA COMO LARGO O CORTO PLAZO.  ESCRIBE UN  *
002400*               REGISTRO DE TRANSACCION DE VENTA (SALE-TXN-WORK) *
002500*               POR LOTE VALIDO.  ESTE ARCHIVO LO CONTINUA       *
002600*               CG1030FM (ABRE EN EXTEND) CON LAS VENTAS DE      *
002700*               CASA DE BOLSA CASADAS POR FIFO.                  *
002800*                                                                *
002900******************************************************************
003000*        L O G    D E   M O D I F I C A C I O N E S             *
003100******************************************************************
003200*  AUTOR     FECHA        DESCRIPCION                           *
003300*  --------  ----------   --------------------------------------*
003400*  LPZ       15/03/1986   CREACION INICIAL.  PRORRATEO DE        *
003500*                         COMISIONES DE CORRETAJE DE DIVISAS     *
003600*                         POR LOTE DE OPERACION - V5-0014        *
003700*  LPZ       22/08/1986   CORREGIDO EL PRORRATEO CUANDO EL LOTE  *
003800*                         TOTAL ERA CERO (DIVISION POR CERO) -   *
003900*                         V5-0019                                *
004000*  RVM       11/02/1999   REVISION DE SIGLO - LAS FECHAS YA SE   *
004100*                         MANEJAN COMO AAAAMMDD DE 8 DIGITOS EN  *
004200*                         TODOS LOS ARCHIVOS - SIN CAMBIOS -     *
004300*                         V5-0088                                *
004400*  RVM       14/01/2021   READAPTADO PARA GANANCIAS DE CAPITAL   *
004500*                         (CG1).  ANTES PRORRATEABA COMISIONES   *
004600*                         DE LOTES DE DIVISAS; AHORA EXTRAE      *
004700*                         VENTAS DE ACCIONES DE EMPLEADO DESDE   *
004800*                         LOTES APLANADOS (RSU/ESPP) Y CALCULA   *
004900*                         EL PERIODO DE TENENCIA - CG-0101      *
005000*  MSG       19/07/2022   AGREGADO GRANT-ID AL REGISTRO DE       *
005100*                         SALIDA - CG-0150                       *
005200*  PDO       21/02/2024   CORREGIDO ANCHO DE TASAS A 3 ENTEROS   *
005300*                         (CONSISTENTE CON CG1R001) - CG-0188    *
005400******************************************************************
005500*                                                                *
005600*   E N V I R O N M E N T   D I V I S I O N                     *
005700*                                                                *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.   IBM-370.
006200 OBJECT-COMPUTER.   IBM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CLASS CLASE-LOTE IS 'RS' 'ESPP'
006600     UPSI-0 ON STATUS IS SW-CORRIDA-PRUEBA.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT PARM-CORRIDA     ASSIGN TO PARMRUN
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS IS WS-PARM-STATUS.
007200*
007300     SELECT EAC-SALES        ASSIGN TO EACSALE
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS IS WS-EAC-STATUS.
007600*
007700     SELECT SALE-TXN-WORK    ASSIGN TO SALETXNW
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS IS WS-STW-STATUS.
008000******************************************************************
008100*                                                                *
008200*   D A T A   D I V I S I O N                                   *
008300*                                                                *
008400******************************************************************
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  PARM-CORRIDA
008800     LABEL RECORDS ARE STANDARD
008900     RECORDING MODE IS F.
009000     COPY CG1C004.
009100*
009200 FD  EAC-SALES
009300     LABEL RECORDS ARE STANDARD
009400     RECORDING MODE IS F.
009500     COPY CG1R004.
009600*
009700 FD  SALE-TXN-WORK
009800     LABEL RECORDS ARE STANDARD
009900     RECORDING MODE IS F.
010000     COPY CG1R001.
010100*
010200 WORKING-STORAGE SECTION.
010300*    SWITCH DE CORRIDA DE PRUEBA (UPSI-0) - ITEM 77 INDEPENDIENTE.
010400 77  SW-CORRIDA-PRUEBA           PIC X(01) VALUE 'N'.
010500 01  CT-CONSTANTES.
010600     05  CT-PROGRAMA                 PIC X(08)
010700                                      VALUE 'CG1020EA'.
010800     05  CT-DIAS-LARGO-PLAZO         PIC S9(5) COMP
010900                                      VALUE 730.
011000     05  CT-FUENTE-EAC               PIC X(10)
011100                                      VALUE 'EAC       '.
011200     05  CT-TIPO-RS                  PIC X(05) VALUE 'RS   '.
011300     05  CT-TIPO-ESPP                PIC X(05) VALUE 'ESPP '.
011400*
011500 01  WS-VARIABLES-AUXILIARES.
011600     05  WS-PARM-STATUS              PIC X(02).
011700     05  WS-EAC-STATUS               PIC X(02).
011800     05  WS-STW-STATUS               PIC X(02).
011900     05  WS-FECHA-INICIO-REPORTE     PIC 9(8).
012000     05  WS-FIR-R REDEFINES WS-FECHA-INICIO-REPORTE.
012100         10  WS-FIR-ANIO              PIC 9(4).
012200         10  WS-FIR-MES               PIC 9(2).
012300         10  WS-FIR-DIA               PIC 9(2).
012400     05  WS-FEE-PRORRATEADO          PIC S9(7)V99.
012500     05  WS-FEE-PRORRATEADO-R REDEFINES WS-FEE-PRORRATEADO.
012600         10  WS-FP-ENTERO              PIC S9(7).
012700         10  WS-FP-DECIMAL             PIC 99.
012800     05  WS-TOTAL-FEES-PRORR         PIC S9(9)V99 VALUE ZERO.
012900     05  WS-TOTAL-FEES-PRORR-R REDEFINES WS-TOTAL-FEES-PRORR.
013000         10  WS-TFP-ENTERO             PIC S9(9).
013100         10  WS-TFP-DECIMAL            PIC 99.
013200     05  WS-DIAS-TENENCIA            PIC S9(5) COMP.
013300     05  WS-JDN-ACQ                  PIC S9(9) COMP.
013400     05  WS-LARGO-PLAZO-SW           PIC X(01).
013500         88  WS-ES-LARGO-PLAZO           VALUE 'Y'.
013600*
013700 01  SW-SWITCHES.
013800     05  SW-FIN-EAC                  PIC X(01) VALUE 'N'.
013900         88  FIN-EAC                     VALUE 'S'.
014000     05  SW-LOTE-VALIDO              PIC X(01) VALUE 'N'.
014100         88  LOTE-ES-VALIDO              VALUE 'S'.
014200*
014300 01  CN-CONTADORES.
014400     05  CN-LOTES-LEIDOS             PIC S9(7) COMP VALUE ZERO.
014500     05  CN-LOTES-ESCRITOS           PIC S9(7) COMP VALUE ZERO.
014600     05  CN-LOTES-OMITIDOS           PIC S9(7) COMP VALUE ZERO.
014700*
014800     COPY CG1C003.
014900*
015000 LINKAGE SECTION.
015100******************************************************************
015200*                                                                *
015300*   P R O C E D U R E   D I V I S I O N                         *
015400*                                                                *
015500******************************************************************
015600 PROCEDURE DIVISION.
015700*
015800 MAINLINE.
015900     PERFORM 1000-INICIO       THRU 1000-INICIO-EXIT
016000     PERFORM 2000-PROCESO      THRU 2000-PROCESO-EXIT
016100     PERFORM 3000-FIN          THRU 3000-FIN-EXIT
016200     STOP RUN.
016300*
016400******************************************************************
016500*    1000 - ABRE ARCHIVOS, LEE PARAMETROS Y EL PRIMER LOTE       *
016600******************************************************************
016700 1000-INICIO.
016800     OPEN INPUT PARM-CORRIDA
016900     PERFORM 1050-LEER-PARM THRU 1050-LEER-PARM-EXIT
017000     CLOSE PARM-CORRIDA
017100     OPEN INPUT EAC-SALES
017200     OPEN OUTPUT SALE-TXN-WORK
017300     PERFORM 1100-LEER-LOTE THRU 1100-LEER-LOTE-EXIT.
017400 1000-INICIO-EXIT.
017500     EXIT.
017600*
017700 1050-LEER-PARM.
017800     READ PARM-CORRIDA
017900         AT END
018000             DISPLAY 'CG1020EA - ERROR - PARMRUN SIN REGISTRO'
018100             MOVE 16 TO RETURN-CODE
018200             STOP RUN
018300     END-READ
018400     MOVE PC-FECHA-INICIO-REPORTE TO WS-FECHA-INICIO-REPORTE.
018500 1050-LEER-PARM-EXIT.
018600     EXIT.
018700*
018800 1100-LEER-LOTE.
018900     READ EAC-SALES
019000         AT END
019100             SET FIN-EAC TO TRUE
019200     END-READ.
019300 1100-LEER-LOTE-EXIT.
019400     EXIT.
019500*
019600******************************************************************
019700*    2000 - VALIDA Y TRANSFORMA CADA LOTE EN UNA TRANSACCION     *
019800******************************************************************
019900 2000-PROCESO.
020000     IF FIN-EAC
020100         GO TO 2000-PROCESO-EXIT
020200     END-IF
020300     PERFORM 2100-PROCESAR-LOTE THRU 2100-PROCESAR-LOTE-EXIT
020400     GO TO 2000-PROCESO.
020500 2000-PROCESO-EXIT.
020600     EXIT.
020700*
020800 2100-PROCESAR-LOTE.
020900     ADD 1 TO CN-LOTES-LEIDOS
021000     PERFORM 2110-VALIDAR-LOTE THRU 2110-VALIDAR-LOTE-EXIT
021100     IF LOTE-ES-VALIDO
021200         PERFORM 2200-CALC-FEE-PRORRATEO
021300             THRU 2200-CALC-FEE-PRORRATEO-EXIT
021400         PERFORM 2300-CALC-PERIODO-TENENCIA
021500             THRU 2300-CALC-PERIODO-TENENCIA-EXIT
021600         PERFORM 2400-ESCRIBIR-TRANSACCION
021700             THRU 2400-ESCRIBIR-TRANSACCION-EXIT
021800     ELSE
021900         ADD 1 TO CN-LOTES-OMITIDOS
022000     END-IF
022100     PERFORM 1100-LEER-LOTE THRU 1100-LEER-LOTE-EXIT.
022200 2100-PROCESAR-LOTE-EXIT.
022300     EXIT.
022400*
022500 2110-VALIDAR-LOTE.
022600     MOVE 'N' TO SW-LOTE-VALIDO
022700     IF EL-SALE-DATE NOT < WS-FECHA-INICIO-REPORTE
022800        AND EL-SHARES NOT = ZERO
022900        AND (EL-TIPO-RS OR EL-TIPO-ESPP)
023000        AND EL-ACQ-DATE NOT = ZERO
023100         SET LOTE-ES-VALIDO TO TRUE
023200     END-IF.
023300 2110-VALIDAR-LOTE-EXIT.
023400     EXIT.
023500*
023600 2200-CALC-FEE-PRORRATEO.
023700     IF EL-TOTAL-SHARES = ZERO
023800         MOVE ZERO TO WS-FEE-PRORRATEADO
023900     ELSE
024000         COMPUTE WS-FEE-PRORRATEADO ROUNDED =
024100                 EL-TOTAL-FEES-USD * EL-SHARES / EL-TOTAL-SHARES
024200     END-IF.
024300 2200-CALC-FEE-PRORRATEO-EXIT.
024400     EXIT.
024500*
024600 2300-CALC-PERIODO-TENENCIA.
024700     MOVE EL-ACQ-DATE TO WS-UF-FECHA-ENTRA
024800     PERFORM 9100-FECHA-A-JDN THRU 9100-FECHA-A-JDN-EXIT
024900     MOVE WS-UF-JDN TO WS-JDN-ACQ
025000     MOVE EL-SALE-DATE TO WS-UF-FECHA-ENTRA
025100     PERFORM 9100-FECHA-A-JDN THRU 9100-FECHA-A-JDN-EXIT
025200     COMPUTE WS-DIAS-TENENCIA = WS-UF-JDN - WS-JDN-ACQ
025300     IF WS-DIAS-TENENCIA > CT-DIAS-LARGO-PLAZO
025400         MOVE 'Y' TO WS-LARGO-PLAZO-SW
025500     ELSE
025600         MOVE 'N' TO WS-LARGO-PLAZO-SW
025700     END-IF.
025800 2300-CALC-PERIODO-TENENCIA-EXIT.
025900     EXIT.
026000*
026100 2400-ESCRIBIR-TRANSACCION.
026200     INITIALIZE CG1-SALE-TXN
026300     MOVE EL-SALE-DATE           TO ST-SALE-DATE
026400     MOVE EL-ACQ-DATE            TO ST-ACQ-DATE
026500     IF EL-TIPO-RS
026600         MOVE CT-TIPO-RS          TO ST-STOCK-TYPE
026700     ELSE
026800         MOVE CT-TIPO-ESPP        TO ST-STOCK-TYPE
026900     END-IF
027000     MOVE EL-SYMBOL              TO ST-SYMBOL
027100     MOVE EL-SHARES              TO ST-SHARES
027200     MOVE EL-SALE-PRICE-USD      TO ST-SALE-PRICE-USD
027300     MOVE EL-ACQ-PRICE-USD       TO ST-ACQ-PRICE-USD
027400     MOVE EL-GROSS-PROCEEDS-USD  TO ST-GROSS-PROCEEDS-USD
027500     MOVE EL-GRANT-ID            TO ST-GRANT-ID
027600     MOVE CT-FUENTE-EAC          TO ST-SOURCE
027700     MOVE WS-FEE-PRORRATEADO     TO ST-FEES-USD
027800     MOVE WS-DIAS-TENENCIA       TO ST-HOLD-DAYS
027900     MOVE WS-LARGO-PLAZO-SW      TO ST-LONG-TERM-FLAG
028000     WRITE CG1-SALE-TXN
028100     ADD WS-FEE-PRORRATEADO TO WS-TOTAL-FEES-PRORR
028200     ADD 1 TO CN-LOTES-ESCRITOS.
028300 2400-ESCRIBIR-TRANSACCION-EXIT.
028400     EXIT.
028500*
028600******************************************************************
028700*    3000 - CIERRA ARCHIVOS Y MUESTRA CONTADORES DE CONTROL      *
028800******************************************************************
028900 3000-FIN.
029000     CLOSE EAC-SALES SALE-TXN-WORK
029100     DISPLAY 'CG1020EA - INICIO REPORTE  : ' WS-FIR-ANIO '-'
029200             WS-FIR-MES '-' WS-FIR-DIA
029300     DISPLAY 'CG1020EA - LOTES LEIDOS    : ' CN-LOTES-LEIDOS
029400     DISPLAY 'CG1020EA - LOTES ESCRITOS  : ' CN-LOTES-ESCRITOS
029500     DISPLAY 'CG1020EA - LOTES OMITIDOS  : ' CN-LOTES-OMITIDOS
029600     DISPLAY 'CG1020EA - TOTAL FEES PRORRATEADAS : '
029700             WS-TFP-ENTERO '.' WS-TFP-DECIMAL.
029800 3000-FIN-EXIT.
029900     EXIT.
030000*
030100     COPY CG1C002.
030200
