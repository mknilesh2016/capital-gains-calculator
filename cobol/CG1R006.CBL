000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: CG1R006                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/01/2021                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: CG1 - GANANCIAS DE CAPITAL (IMPUESTO ANUAL)       *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL ESTADO DE LIQUIDACION DE IMPUESTO.    *
001200*               SALIDA DE CG1060TX, IMPRESO POR CG1080RW.        *
001300*                                                                *
001400******************************************************************
001500*        L O G    D E   M O D I F I C A C I O N E S             *
001600******************************************************************
001700*  AUTOR     FECHA        DESCRIPCION                           *
001800*  --------  ----------   --------------------------------------*
001900*  RVM       14/01/2021   CREACION INICIAL - CG-0101             *
002000*  RVM       02/03/2021   PASOS DE COMPENSACION Y DISTRIBUCION   *
002100*                         SEPARADOS DEL TOTAL - CG-0109          *
002200*  MSG       19/07/2022   RENOMBRADO SCHWAB-* (SE MANTIENE EL    *
002300*                         NOMBRE HISTORICO DEL BROKER) - CG-0144 *
002400*  PDO       10/08/2026   AGREGADO EL DESGLOSE ACCIONES/FONDOS   *
002500*                         DENTRO DE LA FUENTE INDIA, PARA LA     *
002600*                         TABLA TRIMESTRAL DE CG1070QT.          *
002700*                         TD-INDIAN-LTCG/STCG SIGUEN SIENDO EL   *
002800*                         TOTAL COMBINADO QUE USA CG1060TX -     *
002900*                         CG-0213                                *
003000******************************************************************
003100 01  CG1-TAX-DATA.
003200     05  TD-SCHWAB-LTCG              PIC S9(13)V99.
003300     05  TD-SCHWAB-STCG              PIC S9(13)V99.
003400     05  TD-INDIAN-LTCG              PIC S9(13)V99.
003500     05  TD-INDIAN-STCG              PIC S9(13)V99.
003600     05  TD-INDIAN-DESGLOSE.
003700         10  TD-INDIAN-ACCIONES-LTCG  PIC S9(13)V99.
003800         10  TD-INDIAN-ACCIONES-STCG  PIC S9(13)V99.
003900         10  TD-INDIAN-FONDOS-LTCG    PIC S9(13)V99.
004000         10  TD-INDIAN-FONDOS-STCG    PIC S9(13)V99.
004100     05  TD-TOTAL-LTCG               PIC S9(13)V99.
004200     05  TD-TOTAL-STCG               PIC S9(13)V99.
004300     05  TD-LTCG-REBATE              PIC S9(13)V99.
004400     05  TD-REBATE-USED               PIC S9(13)V99.
004500     05  TD-INDIAN-LTCG-AFT-REBATE   PIC S9(13)V99.
004600     05  TD-DESCOMPOSICION.
004700         10  TD-FOREIGN-LTCG-GAIN     PIC S9(13)V99.
004800         10  TD-FOREIGN-LTCG-LOSS     PIC S9(13)V99.
004900         10  TD-INDIAN-LTCG-GAIN      PIC S9(13)V99.
005000         10  TD-INDIAN-LTCG-LOSS      PIC S9(13)V99.
005100         10  TD-FOREIGN-STCG-GAIN     PIC S9(13)V99.
005200         10  TD-FOREIGN-STCG-LOSS     PIC S9(13)V99.
005300         10  TD-INDIAN-STCG-GAIN      PIC S9(13)V99.
005400         10  TD-INDIAN-STCG-LOSS      PIC S9(13)V99.
005500     05  TD-COMPENSACION.
005600         10  TD-STCG-LOSS-VS-FOR-STCG PIC S9(13)V99.
005700         10  TD-STCG-LOSS-VS-IND-STCG PIC S9(13)V99.
005800         10  TD-STCG-LOSS-VS-LTCG     PIC S9(13)V99.
005900         10  TD-LTCG-LOSS-VS-LTCG     PIC S9(13)V99.
006000     05  TD-IMPONIBLE.
006100         10  TD-TAXABLE-FOREIGN-LTCG  PIC S9(13)V99.
006200         10  TD-TAXABLE-INDIAN-LTCG   PIC S9(13)V99.
006300         10  TD-TAXABLE-FOREIGN-STCG  PIC S9(13)V99.
006400         10  TD-TAXABLE-INDIAN-STCG   PIC S9(13)V99.
006500     05  TD-IMPUESTO-CATEGORIA.
006600         10  TD-TAX-FOREIGN-LTCG      PIC S9(13)V99.
006700         10  TD-TAX-INDIAN-LTCG       PIC S9(13)V99.
006800         10  TD-TAX-FOREIGN-STCG      PIC S9(13)V99.
006900         10  TD-TAX-INDIAN-STCG       PIC S9(13)V99.
007000     05  TD-LTCG-TAX                  PIC S9(13)V99.
007100     05  TD-STCG-TAX                  PIC S9(13)V99.
007200     05  TD-TOTAL-TAX                 PIC S9(13)V99.
007300     05  TD-TAXES-PAID                PIC S9(13)V99.
007400     05  TD-TAX-LIABILITY             PIC S9(13)V99.
007500     05  TD-TASAS.
007600         10  TD-TASA-INDIAN-LTCG      PIC S9V9(4).
007700         10  TD-TASA-FOREIGN-LTCG     PIC S9V9(4).
007800         10  TD-TASA-INDIAN-STCG      PIC S9V9(4).
007900         10  TD-TASA-FOREIGN-STCG     PIC S9V9(4).
008000     05  FILLER                       PIC X(20).
