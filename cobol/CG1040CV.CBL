000100******************************************************************
000200*                                                                *
000300*   I D E N T I F I C A T I O N   D I V I S I O N               *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CG1040CV.
000800 AUTHOR.        FACTORIA.
000900 INSTALLATION.  FACTORIA - DEPTO. DE SISTEMAS.
001000 DATE-WRITTEN.  26/06/1990.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENCIAL - USO INTERNO FACTORIA.
001300******************************************************************
001400*                                                                *
001500*  APLICACION: CG1 - GANANCIAS DE CAPITAL (IMPUESTO ANUAL)       *
001600*                                                                *
001700*  DESCRIPCION: MOTOR DE CONVERSION Y CALCULO DE GANANCIA.  LEE  *
001800*               EN MODO I-O EL ARCHIVO DE TRANSACCIONES DE VENTA *
001900*               (SALE-TXN-WORK), YA ESCRITO POR CG1020EA Y       *
002000*               CG1030FM, Y POR CADA REGISTRO CONSULTA LA TASA   *
002100*               USD/INR (CG1010RT) PARA LA FECHA DE VENTA Y LA   *
002200*               FECHA DE ADQUISICION, CALCULA LOS PRECIOS Y LA   *
002300*               GANANCIA EN INR Y USD, Y REESCRIBE EL MISMO      *
002400*               REGISTRO YA ENRIQUECIDO.  AL FINAL IMPRIME LAS   *
002500*               FECHAS UNICAS CONSULTADAS CON SU TASA, EN ORDEN  *
002600*               ASCENDENTE DE FECHA.                             *
002700*                                                                *
002800******************************************************************
002900*        L O G    D E   M O D I F I C A C I O N E S             *
003000******************************************************************
003100*  AUTOR     FECHA        DESCRIPCION                           *
003200*  --------  ----------   --------------------------------------*
003300*  FACTORIA  26/06/1990   CREACION INICIAL.  CALCULO DE TOTALES  *
003400*                         DE COMPRA-VENTA EN BOLIVARES Y         *
003500*                         DOLARES PARA UN RIF Y RANGO DE FECHAS  *
003600*                         - V5-0031                              *
003700*  JCT       14/02/1999   REVISION DE SIGLO - SIN CAMBIOS -      *
003800*                         V5-0090                                *
003900*  RVM       14/01/2021   READAPTADO PARA GANANCIAS DE CAPITAL   *
004000*                         (CG1).  ANTES TOTALIZABA COMPRA-VENTA  *
004100*                         DE DIVISAS; AHORA CONVIERTE Y CALCULA  *
004200*                         LA GANANCIA DE CADA TRANSACCION DE     *
004300*                         VENTA DE ACCIONES - CG-0101            *
004400*  MSG       19/07/2022   AGREGADO EL LISTADO DE FECHAS UNICAS   *
004500*                         CONSULTADAS CON SU TASA - CG-0144      *
004600*  PDO       21/02/2024   CORREGIDO ANCHO DE TASAS A 3 ENTEROS   *
004700*                         (CONSISTENTE CON CG1010RT) - CG-0188   *
004800*  PDO       10/08/2026   TASAS DE TRABAJO (WS-TASA-REG, LA      *
004900*                         TABLA WS-TF-TASA Y WS-TEMP-TASA) A     *
005000*                         COMP-3, IGUAL QUE LA CASA EMPACA SUS   *
005100*                         CIFRAS DE TRABAJO - CG-0216            *
005200******************************************************************
005300*                                                                *
005400*   E N V I R O N M E N T   D I V I S I O N                     *
005500*                                                                *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.   IBM-370.
006000 OBJECT-COMPUTER.   IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS CLASE-DIGITO IS '0' THRU '9'
006400     UPSI-0 ON STATUS IS SW-CORRIDA-PRUEBA.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SALE-TXN-WORK    ASSIGN TO SALETXNW
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS IS WS-STW-STATUS.
007000******************************************************************
007100*                                                                *
007200*   D A T A   D I V I S I O N                                   *
007300*                                                                *
007400******************************************************************
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SALE-TXN-WORK
007800     LABEL RECORDS ARE STANDARD
007900     RECORDING MODE IS F.
008000     COPY CG1R001.
008100*
008200 WORKING-STORAGE SECTION.
008300*    SWITCH DE CORRIDA DE PRUEBA (UPSI-0) - ITEM 77 INDEPENDIENTE.
008400 77  SW-CORRIDA-PRUEBA           PIC X(01) VALUE 'N'.
008500 01  CT-CONSTANTES.
008600     05  CT-PROGRAMA                 PIC X(08)
008700                                      VALUE 'CG1040CV'.
008800     05  CT-MAX-FECHAS               PIC S9(4) COMP
008900                                      VALUE 2000.
009000*
009100 01  WS-VARIABLES-AUXILIARES.
009200     05  WS-STW-STATUS               PIC X(02).
009300     05  WS-FECHA-REG                PIC 9(8).
009400     05  WS-FECHA-REG-R REDEFINES WS-FECHA-REG.
009500         10  WS-FR-ANIO               PIC 9(4).
009600         10  WS-FR-MES                PIC 9(2).
009700         10  WS-FR-DIA                PIC 9(2).
009800     05  WS-TASA-REG                 PIC S9(3)V9(4) COMP-3.
009900     05  WS-FECHA-IMPRESION          PIC 9(8).
010000     05  WS-FECHA-IMPRESION-R REDEFINES WS-FECHA-IMPRESION.
010100         10  WS-FI-ANIO               PIC 9(4).
010200         10  WS-FI-MES                PIC 9(2).
010300         10  WS-FI-DIA                PIC 9(2).
010400     05  WS-TASA-RESULTADO           PIC S9(3)V9(4).
010500     05  WS-TASA-RESULTADO-R REDEFINES WS-TASA-RESULTADO.
010600         10  WS-TR-ENTERO             PIC S9(3).
010700         10  WS-TR-DECIMAL            PIC 9(4).
010800*
010900 01  SW-SWITCHES.
011000     05  SW-FIN-TXN                  PIC X(01) VALUE 'N'.
011100         88  FIN-TXN                     VALUE 'S'.
011200     05  SW-FECHA-EN-TABLA           PIC X(01) VALUE 'N'.
011300         88  FECHA-YA-REGISTRADA         VALUE 'S'.
011400     05  SW-HUBO-CAMBIO              PIC X(01) VALUE 'N'.
011500         88  HUBO-CAMBIO                 VALUE 'S'.
011600*
011700 01  CN-CONTADORES.
011800     05  CN-TXN-PROCESADAS           PIC S9(7) COMP VALUE ZERO.
011900*
012000 01  WS-PARM-TASA.
012100     05  WS-FECHA-CONSULTA           PIC 9(8).
012200     05  WS-TASA-DEVUELTA            PIC S9(3)V9(4).
012300     05  WS-AVISO-APROX              PIC X(01).
012400*
012500 01  WS-TABLA-FECHAS.
012600     05  WS-CANT-FECHAS              PIC S9(4) COMP VALUE ZERO.
012700     05  WS-FECHA-ENTRADA
012800             OCCURS 1 TO 2000 TIMES
012900             DEPENDING ON WS-CANT-FECHAS
013000             INDEXED BY WS-TF-IDX.
013100         10  WS-TF-FECHA              PIC 9(8).
013200         10  WS-TF-TASA               PIC S9(3)V9(4) COMP-3.
013300*
013400 01  WS-FECHA-TEMP.
013500     05  WS-TEMP-FECHA               PIC 9(8).
013600     05  WS-TEMP-TASA                PIC S9(3)V9(4) COMP-3.
013700*
013800 LINKAGE SECTION.
013900******************************************************************
014000*                                                                *
014100*   P R O C E D U R E   D I V I S I O N                         *
014200*                                                                *
014300******************************************************************
014400 PROCEDURE DIVISION.
014500*
014600 MAINLINE.
014700     PERFORM 1000-INICIO       THRU 1000-INICIO-EXIT
014800     PERFORM 2000-PROCESO      THRU 2000-PROCESO-EXIT
014900     PERFORM 3000-FIN          THRU 3000-FIN-EXIT
015000     STOP RUN.
015100*
015200******************************************************************
015300*    1000 - ABRE EL ARCHIVO DE TRABAJO Y LEE EL PRIMER REGISTRO  *
015400******************************************************************
015500 1000-INICIO.
015600     OPEN I-O SALE-TXN-WORK
015700     PERFORM 1100-LEER-TXN THRU 1100-LEER-TXN-EXIT.
015800 1000-INICIO-EXIT.
015900     EXIT.
016000*
016100 1100-LEER-TXN.
016200     READ SALE-TXN-WORK
016300         AT END
016400             SET FIN-TXN TO TRUE
016500     END-READ.
016600 1100-LEER-TXN-EXIT.
016700     EXIT.
016800*
016900******************************************************************
017000*    2000 - CONVIERTE Y CALCULA LA GANANCIA DE CADA TRANSACCION  *
017100******************************************************************
017200 2000-PROCESO.
017300     IF FIN-TXN
017400         GO TO 2000-PROCESO-EXIT
017500     END-IF
017600     PERFORM 2100-CONVERTIR-TRANSACCION
017700         THRU 2100-CONVERTIR-TRANSACCION-EXIT
017800     GO TO 2000-PROCESO.
017900 2000-PROCESO-EXIT.
018000     EXIT.
018100*
018200 2100-CONVERTIR-TRANSACCION.
018300     ADD 1 TO CN-TXN-PROCESADAS
018400     PERFORM 2110-OBTENER-TASA-VENTA
018500         THRU 2110-OBTENER-TASA-VENTA-EXIT
018600     PERFORM 2120-OBTENER-TASA-COMPRA
018700         THRU 2120-OBTENER-TASA-COMPRA-EXIT
018800     PERFORM 2200-CALCULAR-GANANCIA
018900         THRU 2200-CALCULAR-GANANCIA-EXIT
019000     REWRITE CG1-SALE-TXN
019100     PERFORM 1100-LEER-TXN THRU 1100-LEER-TXN-EXIT.
019200 2100-CONVERTIR-TRANSACCION-EXIT.
019300     EXIT.
019400*
019500 2110-OBTENER-TASA-VENTA.
019600     MOVE ST-SALE-DATE TO WS-FECHA-CONSULTA
019700     CALL 'CG1010RT' USING WS-PARM-TASA
019800     MOVE WS-TASA-DEVUELTA TO ST-SALE-RATE
019900     MOVE ST-SALE-DATE TO WS-FECHA-REG
020000     MOVE ST-SALE-RATE TO WS-TASA-REG
020100     PERFORM 2300-REGISTRAR-FECHA-TASA
020200         THRU 2300-REGISTRAR-FECHA-TASA-EXIT.
020300 2110-OBTENER-TASA-VENTA-EXIT.
020400     EXIT.
020500*
020600 2120-OBTENER-TASA-COMPRA.
020700     MOVE ST-ACQ-DATE TO WS-FECHA-CONSULTA
020800     CALL 'CG1010RT' USING WS-PARM-TASA
020900     MOVE WS-TASA-DEVUELTA TO ST-ACQ-RATE
021000     MOVE ST-ACQ-DATE TO WS-FECHA-REG
021100     MOVE ST-ACQ-RATE TO WS-TASA-REG
021200     PERFORM 2300-REGISTRAR-FECHA-TASA
021300         THRU 2300-REGISTRAR-FECHA-TASA-EXIT.
021400 2120-OBTENER-TASA-COMPRA-EXIT.
021500     EXIT.
021600*
021700 2200-CALCULAR-GANANCIA.
021800     COMPUTE ST-SALE-PRICE-INR ROUNDED =
021900             ST-SALE-PRICE-USD * ST-SALE-RATE
022000     COMPUTE ST-ACQ-PRICE-INR ROUNDED =
022100             ST-ACQ-PRICE-USD * ST-ACQ-RATE
022200     COMPUTE ST-FEES-INR ROUNDED =
022300             ST-FEES-USD * ST-SALE-RATE
022400     COMPUTE ST-GAIN-USD ROUNDED =
022500             (ST-SALE-PRICE-USD - ST-ACQ-PRICE-USD) * ST-SHARES
022600             - ST-FEES-USD
022700     COMPUTE ST-GAIN-INR ROUNDED =
022800             ST-SALE-PRICE-INR * ST-SHARES
022900             - ST-ACQ-PRICE-INR * ST-SHARES
023000             - ST-FEES-INR.
023100 2200-CALCULAR-GANANCIA-EXIT.
023200     EXIT.
023300*
023400 2300-REGISTRAR-FECHA-TASA.
023500     MOVE 'N' TO SW-FECHA-EN-TABLA
023600     PERFORM 2310-BUSCAR-FECHA-CICLO
023700         THRU 2310-BUSCAR-FECHA-CICLO-EXIT
023800         VARYING WS-TF-IDX FROM 1 BY 1
023900         UNTIL WS-TF-IDX > WS-CANT-FECHAS
024000            OR FECHA-YA-REGISTRADA
024100     IF NOT FECHA-YA-REGISTRADA
024200         IF WS-CANT-FECHAS < CT-MAX-FECHAS
024300             ADD 1 TO WS-CANT-FECHAS
024400             MOVE WS-FECHA-REG TO
024500                      WS-TF-FECHA (WS-CANT-FECHAS)
024600             MOVE WS-TASA-REG  TO
024700                      WS-TF-TASA  (WS-CANT-FECHAS)
024800         ELSE
024900             DISPLAY 'CG1040CV - TABLA DE FECHAS LLENA - SE '
025000                     'IGNORAN FECHAS ADICIONALES'
025100         END-IF
025200     END-IF.
025300 2300-REGISTRAR-FECHA-TASA-EXIT.
025400     EXIT.
025500*
025600 2310-BUSCAR-FECHA-CICLO.
025700     IF WS-TF-FECHA (WS-TF-IDX) = WS-FECHA-REG
025800         SET FECHA-YA-REGISTRADA TO TRUE
025900     END-IF.
026000 2310-BUSCAR-FECHA-CICLO-EXIT.
026100     EXIT.
026200*
026300******************************************************************
026400*    3000 - CIERRA EL ARCHIVO E IMPRIME LAS FECHAS/TASAS USADAS  *
026500******************************************************************
026600 3000-FIN.
026700     CLOSE SALE-TXN-WORK
026800     PERFORM 3100-ORDENAR-FECHAS THRU 3100-ORDENAR-FECHAS-EXIT
026900     PERFORM 3200-IMPRIMIR-FECHAS THRU 3200-IMPRIMIR-FECHAS-EXIT
027000     DISPLAY 'CG1040CV - TRANSACCIONES CONVERTIDAS: '
027100             CN-TXN-PROCESADAS
027200     DISPLAY 'CG1040CV - FECHAS UNICAS CONSULTADAS : '
027300             WS-CANT-FECHAS.
027400 3000-FIN-EXIT.
027500     EXIT.
027600*
027700 3100-ORDENAR-FECHAS.
027800     MOVE 'S' TO SW-HUBO-CAMBIO
027900     PERFORM 3110-PASADA-ORDENAMIENTO
028000         THRU 3110-PASADA-ORDENAMIENTO-EXIT
028100         UNTIL NOT HUBO-CAMBIO.
028200 3100-ORDENAR-FECHAS-EXIT.
028300     EXIT.
028400*
028500 3110-PASADA-ORDENAMIENTO.
028600     MOVE 'N' TO SW-HUBO-CAMBIO
028700     PERFORM 3120-COMPARAR-PAR
028800         THRU 3120-COMPARAR-PAR-EXIT
028900         VARYING WS-TF-IDX FROM 1 BY 1
029000         UNTIL WS-TF-IDX NOT < WS-CANT-FECHAS.
029100 3110-PASADA-ORDENAMIENTO-EXIT.
029200     EXIT.
029300*
029400 3120-COMPARAR-PAR.
029500     IF WS-TF-FECHA (WS-TF-IDX) > WS-TF-FECHA (WS-TF-IDX + 1)
029600         MOVE WS-FECHA-ENTRADA (WS-TF-IDX)     TO WS-FECHA-TEMP
029700         MOVE WS-FECHA-ENTRADA (WS-TF-IDX + 1)
029800             TO WS-FECHA-ENTRADA (WS-TF-IDX)
029900         MOVE WS-FECHA-TEMP TO WS-FECHA-ENTRADA (WS-TF-IDX + 1)
030000         SET HUBO-CAMBIO TO TRUE
030100     END-IF.
030200 3120-COMPARAR-PAR-EXIT.
030300     EXIT.
030400*
030500 3200-IMPRIMIR-FECHAS.
030600     PERFORM 3210-IMPRIMIR-FECHA-CICLO
030700         THRU 3210-IMPRIMIR-FECHA-CICLO-EXIT
030800         VARYING WS-TF-IDX FROM 1 BY 1
030900         UNTIL WS-TF-IDX > WS-CANT-FECHAS.
031000 3200-IMPRIMIR-FECHAS-EXIT.
031100     EXIT.
031200*
031300 3210-IMPRIMIR-FECHA-CICLO.
031400     MOVE WS-TF-FECHA (WS-TF-IDX) TO WS-FECHA-IMPRESION
031500     MOVE WS-TF-TASA  (WS-TF-IDX) TO WS-TASA-RESULTADO
031600     DISPLAY 'CG1040CV - TASA ' WS-FI-ANIO '-' WS-FI-MES '-'
031700             WS-FI-DIA ' = ' WS-TR-ENTERO '.' WS-TR-DECIMAL.
031800 3210-IMPRIMIR-FECHA-CICLO-EXIT.
031900     EXIT.
032000
