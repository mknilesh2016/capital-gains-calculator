000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: CG1R005                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/01/2021                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: CG1 - GANANCIAS DE CAPITAL (IMPUESTO ANUAL)       *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DE GANANCIAS DE FUENTE INDIA (ACCIONES,   *
001200*               FONDOS MUTUOS, REPORTES P&L DE ZERODHA).         *
001300*               ENTRADA DE CG1050IG.                             *
001400*                                                                *
001500******************************************************************
001600*        L O G    D E   M O D I F I C A C I O N E S             *
001700******************************************************************
001800*  AUTOR     FECHA        DESCRIPCION                           *
001900*  --------  ----------   --------------------------------------*
002000*  RVM       14/01/2021   CREACION INICIAL - CG-0101             *
002100*  MSG       19/07/2022   ZERODHA SIEMPRE CORTO PLAZO - CG-0143  *
002200*  PDO       10/08/2026   AGREGADO 88-LEVEL PARA DISTINGUIR      *
002300*                         FONDOS MUTUOS DE ACCIONES DENTRO DE    *
002400*                         LA FUENTE INDIA - CG-0213              *
002500******************************************************************
002600 01  CG1-INDIAN-GAINS.
002700     05  IG-GAIN-SOURCE              PIC X(20).
002800         88  IG-FUENTE-ZERODHA           VALUE
002900             'ZERODHA             '.
003000         88  IG-FUENTE-FONDOS            VALUE
003100             'INDIAN MF           '.
003200     05  IG-STCG-INR                 PIC S9(13)V99.
003300     05  IG-LTCG-INR                 PIC S9(13)V99.
003400     05  IG-DIVIDENDS-INR            PIC S9(11)V99.
003500     05  IG-TOTAL-CHARGES-INR        PIC S9(11)V99.
003600     05  FILLER                      PIC X(04).
