000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: CG1C004                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/01/2021                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: CG1 - GANANCIAS DE CAPITAL (IMPUESTO ANUAL)       *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DE LA TARJETA DE PARAMETROS DE LA         *
001200*               CORRIDA (ARCHIVO PARMRUN, UN SOLO REGISTRO).     *
001300*               FECHA-INICIO-REPORTE ES EL PRIMER DIA DEL        *
001400*               PERIODO A REPORTAR (LAS VENTAS/LOTES ANTERIORES  *
001500*               SE USAN SOLO PARA MANTENER EL INVENTARIO FIFO,   *
001600*               NO SE IMPRIMEN).  FECHA-CIERRE-ANIO ES EL ULTIMO *
001700*               DIA DEL EJERCICIO (VALORACION DE TENENCIAS EN    *
001800*               EL ANEXO FA).  IMPUESTOS-PAGADOS-INR SON LOS     *
001900*               ANTICIPOS/RETENCIONES YA ACREDITADOS AL          *
002000*               EJERCICIO, PARA EL PASO 5 DE CG1060TX.           *
002100*                                                                *
002200******************************************************************
002300*        L O G    D E   M O D I F I C A C I O N E S             *
002400******************************************************************
002500*  AUTOR     FECHA        DESCRIPCION                           *
002600*  --------  ----------   --------------------------------------*
002700*  RVM       14/01/2021   CREACION INICIAL - CG-0101             *
002800******************************************************************
002900 01  CG1-PARM-CORRIDA.
003000     05  PC-FECHA-INICIO-REPORTE     PIC 9(8).
003100     05  PC-FECHA-CIERRE-ANIO        PIC 9(8).
003200     05  PC-IMPUESTOS-PAGADOS-INR    PIC S9(13)V99.
003300     05  FILLER                      PIC X(10).
