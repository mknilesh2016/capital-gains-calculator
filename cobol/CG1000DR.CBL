000100******************************************************************
000200*                                                                *
000300*   I D E N T I F I C A T I O N   D I V I S I O N               *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CG1000DR.
000800 AUTHOR.        FACTORIA.
000900 INSTALLATION.  FACTORIA - DEPTO. DE SISTEMAS.
001000 DATE-WRITTEN.  08/06/1989.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENCIAL - USO INTERNO FACTORIA.
001300******************************************************************
001400*                                                                *
001500*  APLICACION: CG1 - GANANCIAS DE CAPITAL (IMPUESTO ANUAL)       *
001600*                                                                *
001700*  DESCRIPCION: PASO DE CONTROL DEL LOTE CG1.  VALIDA LA TARJETA *
001800*               DE PARAMETROS (PARMRUN) ANTES DE QUE EL JCL      *
001900*               EJECUTE EL RESTO DE LOS PASOS Y DEJA EN EL LOG   *
002000*               DE CONSOLA EL ORDEN EN QUE DEBEN CORRER:         *
002100*               CG1020EA, CG1030FM, CG1040CV, CG1050IG,          *
002200*               CG1060TX, CG1070QT Y CG1080RW (CADA UNO UN PASO  *
002300*               DE JCL INDEPENDIENTE - ESTE PROGRAMA NO LOS      *
002400*               INVOCA, SOLO DOCUMENTA Y VALIDA).  CG1090FA      *
002500*               (ANEXO FA) CORRE APARTE, FUERA DE ESTA CADENA,   *
002600*               PUES NO COMPARTE LOS ARCHIVOS DE TRABAJO.        *
002700*                                                                *
002800******************************************************************
002900*        L O G    D E   M O D I F I C A C I O N E S             *
003000******************************************************************
003100*  AUTOR     FECHA        DESCRIPCION                           *
003200*  --------  ----------   --------------------------------------*
003300*  FACTORIA  08/06/1989   CREACION INICIAL.  MENU DE SEGURIDAD   *
003400*                         V11C01M - VALIDACION DE TARJETA DE     *
003500*                         CONTROL Y LISTADO DE PASOS DEL LOTE    *
003600*                         NOCTURNO - V5-0029                     *
003700*  JCT       30/01/1999   REVISION DE SIGLO - SIN CAMBIOS -      *
003800*                         V5-0094                                *
003900*  RVM       14/01/2021   READAPTADO PARA GANANCIAS DE CAPITAL   *
004000*                         (CG1).  ANTES ERA EL MENU DE SEGURIDAD *
004100*                         V11C01M; AHORA VALIDA LA TARJETA DE    *
004200*                         PARAMETROS Y DOCUMENTA LOS PASOS DEL   *
004300*                         LOTE DE IMPUESTO - CG-0102             *
004400*  MSG       19/07/2022   AGREGADO EL PASO CG1070QT A LA         *
004500*                         SECUENCIA DOCUMENTADA - CG-0145        *
004600*  PDO       05/03/2024   AGREGADO EL PASO CG1080RW Y LA NOTA    *
004700*                         SOBRE CG1090FA - CG-0189               *
004800******************************************************************
004900*                                                                *
005000*   E N V I R O N M E N T   D I V I S I O N                     *
005100*                                                                *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.   IBM-370.
005600 OBJECT-COMPUTER.   IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS CLASE-DIGITO IS '0' THRU '9'
006000     UPSI-0 ON STATUS IS SW-CORRIDA-PRUEBA.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT PARM-CORRIDA      ASSIGN TO PARMRUN
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS IS WS-PC-STATUS.
006600******************************************************************
006700*                                                                *
006800*   D A T A   D I V I S I O N                                   *
006900*                                                                *
007000******************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  PARM-CORRIDA
007400     LABEL RECORDS ARE STANDARD
007500     RECORDING MODE IS F.
007600     COPY CG1C004.
007700*
007800 WORKING-STORAGE SECTION.
007900*    SWITCH DE CORRIDA DE PRUEBA (UPSI-0) - ITEM 77 INDEPENDIENTE.
008000 77  SW-CORRIDA-PRUEBA           PIC X(01) VALUE 'N'.
008100 01  CT-CONSTANTES.
008200     05  CT-PROGRAMA                 PIC X(08)
008300                                      VALUE 'CG1000DR'.
008400     05  CT-CANT-PASOS               PIC S9(2) COMP VALUE 7.
008500*
008600 01  WS-VARIABLES-AUXILIARES.
008700     05  WS-PC-STATUS                PIC X(02).
008800     05  WS-FECHA-TEXTO              PIC 9(8) VALUE ZERO.
008900     05  WS-FECHA-TEXTO-R REDEFINES WS-FECHA-TEXTO.
009000         10  WS-FT-ANIO               PIC 9(4).
009100         10  WS-FT-MES                PIC 9(2).
009200         10  WS-FT-DIA                PIC 9(2).
009300     05  WS-TAXES-PAID-TEMP          PIC S9(13)V99 VALUE ZERO.
009400     05  WS-TAXES-PAID-TEMP-R REDEFINES WS-TAXES-PAID-TEMP.
009500         10  WS-TPT-ENTERO            PIC S9(13).
009600         10  WS-TPT-DECIMAL           PIC 99.
009700     05  WS-FECHA-CIERRE-TEXTO       PIC 9(8) VALUE ZERO.
009800     05  WS-FECHA-CIERRE-TEXTO-R REDEFINES WS-FECHA-CIERRE-TEXTO.
009900         10  WS-FC-ANIO               PIC 9(4).
010000         10  WS-FC-MES                PIC 9(2).
010100         10  WS-FC-DIA                PIC 9(2).
010200*
010300 01  SW-SWITCHES.
010400     05  SW-PARM-VALIDO              PIC X(01) VALUE 'S'.
010500         88  PARM-VALIDO                 VALUE 'S'.
010600         88  PARM-INVALIDO                VALUE 'N'.
010700*
010800 01  CN-CONTADORES.
010900     05  CN-PASO-ACTUAL              PIC S9(2) COMP VALUE ZERO.
011000*
011100*    TABLA DE PASOS DEL LOTE, EN EL ORDEN EN QUE EL JCL LOS     *
011200*    EJECUTA - SOLO DOCUMENTAL, EL PROGRAMA NO LOS CALLEA.      *
011300 01  WS-TABLA-PASOS.
011400     05  WS-PASO OCCURS 7 INDEXED BY WS-PASO-IDX.
011500         10  WS-PASO-PROGRAMA         PIC X(08).
011600         10  WS-PASO-DESCRIPCION      PIC X(40).
011700******************************************************************
011800*                                                                *
011900*   P R O C E D U R E   D I V I S I O N                         *
012000*                                                                *
012100******************************************************************
012200 PROCEDURE DIVISION.
012300*
012400 MAINLINE.
012500     PERFORM 1000-INICIO       THRU 1000-INICIO-EXIT
012600     PERFORM 2000-PROCESO      THRU 2000-PROCESO-EXIT
012700     PERFORM 3000-FIN          THRU 3000-FIN-EXIT
012800     STOP RUN.
012900*
013000******************************************************************
013100*    1000 - ABRE Y VALIDA LA TARJETA DE PARAMETROS, Y CARGA LA  *
013200*           TABLA DOCUMENTAL DE PASOS DEL LOTE                  *
013300******************************************************************
013400 1000-INICIO.
013500     OPEN INPUT PARM-CORRIDA
013600     PERFORM 1100-LEER-PARM THRU 1100-LEER-PARM-EXIT
013700     CLOSE PARM-CORRIDA
013800     PERFORM 1200-VALIDAR-PARM THRU 1200-VALIDAR-PARM-EXIT
013900     PERFORM 1300-CARGAR-PASOS THRU 1300-CARGAR-PASOS-EXIT.
014000 1000-INICIO-EXIT.
014100     EXIT.
014200*
014300 1100-LEER-PARM.
014400     READ PARM-CORRIDA
014500         AT END
014600             DISPLAY 'CG1000DR - PARMRUN VACIO - ABEND'
014700             MOVE 16 TO RETURN-CODE
014800             STOP RUN
014900     END-READ.
015000 1100-LEER-PARM-EXIT.
015100     EXIT.
015200*
015300******************************************************************
015400*   1200 - LA FECHA DE CIERRE DE EJERCICIO DEBE SER POSTERIOR A  *
015500*          LA FECHA DE INICIO DE REPORTE, Y LOS IMPUESTOS YA     *
015600*          PAGADOS NO PUEDEN SER NEGATIVOS                       *
015700******************************************************************
015800 1200-VALIDAR-PARM.
015900     SET PARM-VALIDO TO TRUE
016000     IF PC-FECHA-CIERRE-ANIO NOT > PC-FECHA-INICIO-REPORTE
016100         SET PARM-INVALIDO TO TRUE
016200         DISPLAY 'CG1000DR - FECHA DE CIERRE NO ES POSTERIOR A'
016300                 ' LA FECHA DE INICIO - PARMRUN INCONSISTENTE'
016400     END-IF
016500     IF PC-IMPUESTOS-PAGADOS-INR < ZERO
016600         SET PARM-INVALIDO TO TRUE
016700         DISPLAY 'CG1000DR - IMPUESTOS PAGADOS NEGATIVOS EN'
016800                 ' PARMRUN'
016900     END-IF
017000     IF PARM-INVALIDO
017100         DISPLAY 'CG1000DR - PARMRUN INVALIDO - ABEND'
017200         MOVE 16 TO RETURN-CODE
017300         STOP RUN
017400     END-IF.
017500 1200-VALIDAR-PARM-EXIT.
017600     EXIT.
017700*
017800 1300-CARGAR-PASOS.
017900     MOVE 'CG1020EA' TO WS-PASO-PROGRAMA (1)
018000     MOVE 'EXTRAE LOS LOTES DE VENTA EAC (RSU/ESPP)' TO
018100          WS-PASO-DESCRIPCION (1)
018200     MOVE 'CG1030FM' TO WS-PASO-PROGRAMA (2)
018300     MOVE 'CASA LOTES FIFO CON LAS VENTAS DE BOLSA' TO
018400          WS-PASO-DESCRIPCION (2)
018500     MOVE 'CG1040CV' TO WS-PASO-PROGRAMA (3)
018600     MOVE 'CONVIERTE LAS TRANSACCIONES A INR Y CALCULA' TO
018700          WS-PASO-DESCRIPCION (3)
018800     MOVE 'CG1050IG' TO WS-PASO-PROGRAMA (4)
018900     MOVE 'ACUMULA LAS GANANCIAS DE FUENTE INDIA' TO
019000          WS-PASO-DESCRIPCION (4)
019100     MOVE 'CG1060TX' TO WS-PASO-PROGRAMA (5)
019200     MOVE 'CALCULA EL IMPUESTO (EXENCION/COMPENSACION/' TO
019300          WS-PASO-DESCRIPCION (5)
019400     MOVE 'CG1070QT' TO WS-PASO-PROGRAMA (6)
019500     MOVE 'DESGLOSA LA GANANCIA POR TRIMESTRE FISCAL' TO
019600          WS-PASO-DESCRIPCION (6)
019700     MOVE 'CG1080RW' TO WS-PASO-PROGRAMA (7)
019800     MOVE 'IMPRIME LOS CINCO REPORTES DEL LOTE' TO
019900          WS-PASO-DESCRIPCION (7).
020000 1300-CARGAR-PASOS-EXIT.
020100     EXIT.
020200*
020300******************************************************************
020400*    2000 - RECORRE LA TABLA DE PASOS Y LOS DEJA EN EL LOG DE    *
020500*           CONSOLA EN EL ORDEN EN QUE EL JCL DEBE EJECUTARLOS   *
020600******************************************************************
020700 2000-PROCESO.
020800     PERFORM 2100-IMPRIMIR-PASO
020900         THRU 2100-IMPRIMIR-PASO-EXIT
021000         VARYING WS-PASO-IDX FROM 1 BY 1
021100         UNTIL WS-PASO-IDX > CT-CANT-PASOS.
021200 2000-PROCESO-EXIT.
021300     EXIT.
021400*
021500 2100-IMPRIMIR-PASO.
021600     ADD 1 TO CN-PASO-ACTUAL
021700     DISPLAY 'CG1000DR - PASO ' CN-PASO-ACTUAL ': '
021800             WS-PASO-PROGRAMA (WS-PASO-IDX) ' - '
021900             WS-PASO-DESCRIPCION (WS-PASO-IDX).
022000 2100-IMPRIMIR-PASO-EXIT.
022100     EXIT.
022200*
022300******************************************************************
022400*    3000 - MUESTRA LOS PARAMETROS DE LA CORRIDA Y TERMINA       *
022500******************************************************************
022600 3000-FIN.
022700     MOVE PC-FECHA-INICIO-REPORTE TO WS-FECHA-TEXTO
022800     DISPLAY 'CG1000DR - INICIO DEL REPORTE     : '
022900             WS-FT-DIA '/' WS-FT-MES '/' WS-FT-ANIO
023000     MOVE PC-FECHA-CIERRE-ANIO TO WS-FECHA-CIERRE-TEXTO
023100     DISPLAY 'CG1000DR - CIERRE DEL EJERCICIO   : '
023200             WS-FC-DIA '/' WS-FC-MES '/' WS-FC-ANIO
023300     MOVE PC-IMPUESTOS-PAGADOS-INR TO WS-TAXES-PAID-TEMP
023400     DISPLAY 'CG1000DR - IMPUESTOS YA PAGADOS   : '
023500             WS-TPT-ENTERO '.' WS-TPT-DECIMAL
023600     DISPLAY 'CG1000DR - VALIDACION Y DOCUMENTACION DEL LOTE'
023700             ' TERMINADA - EL JCL CONTINUA CON LOS PASOS'
023800             ' LISTADOS ARRIBA'
023900     DISPLAY 'CG1000DR - CG1090FA (ANEXO FA) CORRE COMO PASO'
024000             ' INDEPENDIENTE, FUERA DE ESTA CADENA'.
024100 3000-FIN-EXIT.
024200     EXIT.
024300
